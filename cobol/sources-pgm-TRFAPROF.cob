000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFAPROF.
000500 AUTHOR.         R MENON.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   15 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000            CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100            BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  CLIENT/BENEFICIARY PROFILE UPDATE.  CALLED ONCE
001400*               PER TRANSACTION BY TRFAMAIN, AFTER TRFARULE HAS
001500*               SCORED THE TRANSACTION AGAINST THE PRE-UPDATE
001600*               PROFILE, TO POST THE TRANSACTION'S EFFECT FORWARD.
001700*               MAINTAINS THE LIFETIME AND PER-TYPE RUNNING
001800*               AVERAGES, ROLLS THE HOURLY/DAILY BUCKETS WHEN THE
001900*               TRANSACTION CROSSES INTO A NEW BUCKET, REFRESHES
002000*               THE HOUR-OF-DAY/DAY-OF-WEEK SEASONAL BASELINES, AND
002100*               MAINTAINS THE PER-BENEFICIARY STATISTICS MASTER.
002200*               NEVER READS OR SCORES - TRFARULE ALREADY DID THAT
002300*               AGAINST THE RECORDS AS THEY STOOD BEFORE THIS CALL.
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TRFA003 - RMENON  - 15/04/1991 - INITIAL VERSION - SIMPLE
002800*           LIFETIME RUNNING AVERAGE PER CLIENT, NO VARIANCE
002900*           TRACKING, NO HOURLY/DAILY BUCKETS.
003000* TRFA006 - DCHANDR - 20/01/1994 - ADD HOURLY AND DAILY ROLLING
003100*           TOTALS PER TREASURY RISK REQUEST TR-94-02 (COMPANION
003200*           CHANGE TO TRFARULE'S NEW CUMULATIVE-AMOUNT RULES).
003300* Y2K0013 - PALIM   - 04/10/1998 - YEAR 2000 COMPLIANCE - WIDEN
003400*           BUCKET COMPARE FIELDS TO CCYYMMDDHH THROUGHOUT.
003500*----------------------------------------------------------------*
003600* FRD0001 - RMENON  - 14/03/2011 - REPLACE THE SIMPLE RUNNING
003700*           AVERAGE WITH THE EWMA/WELFORD UPDATE (SEE Z800) AND
003800*           ADOPT THE SHARED FRDCMWS COMMON WORK AREA.
003900* FRD0009 - KSUBRA  - 27/07/2013 - ADD PER-TRANSACTION-TYPE
004000*           STATISTICS TABLE UPDATE (TYPE-STATS, 5 CHANNEL CODES).
004100* FRD0017 - KSUBRA  - 19/03/2015 - BENEFICIARY-STAT RECORD NOW
004200*           RESET ON FIRST-FOR-BENE RATHER THAN RELYING ON THE
004300*           VSAM INITIAL-LOAD DEFAULT (DORMANCY-REACTIVATION RULE
004400*           NEEDS A CLEAN START POINT - SEE FR-2015-041).
004500* FRD0022 - TWEEKS  - 05/05/2017 - ADD HOUR-OF-DAY AND DAY-OF-WEEK
004600*           SEASONAL BASELINE UPDATE (A500, FOUR SUB-METRICS TO
004700*           MATCH TRFARULE'S C420 SCORING).
004800* FRD0037 - PNARAY  - 08/02/2022 - ADD DAILY NEW-BENEFICIARY EWMA
004900*           ROLLOVER FOR THE MULE FAN-OUT RULE.
005000*----------------------------------------------------------------*
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-AS400.
005700 OBJECT-COMPUTER.  IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900              UPSI-0 IS UPSI-SWITCH-0
006000                ON  STATUS IS U0-ON
006100                OFF STATUS IS U0-OFF.
006200*
006300 EJECT
006400***************
006500 DATA DIVISION.
006600***************
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER              PIC X(24)  VALUE
007100     "** PROGRAM TRFAPROF  **".
007200*
007300 01  WK-C-COMMON.
007400     COPY FRDCMWS.
007500*
007600*----------------------------------------------------------------*
007700*    CURRENT-TRANSACTION BUCKET WORK AREA - BUILT ONCE IN A050,
007800*    REUSED BY EVERY ROLLOVER PARAGRAPH THAT FOLLOWS.  SAME
007900*    STRING-BUILD IDIOM TRFARULE USES IN A200-COMPUTE-BUCKETS SO
008000*    THE TWO PROGRAMS AGREE ON WHAT BUCKET A TRANSACTION FALLS IN.
008100*----------------------------------------------------------------*
008200 01  WK-W-BUCKET-WORK.
008300     05  WK-W-HOUR-BUCKET         PIC X(10).
008400     05  WK-W-DAY-BUCKET          PIC X(08).
008500     05  FILLER                   PIC X(02).
008600*
008700*    ALTERNATE VIEW - NUMERIC HOUR-OF-DAY PULLED STRAIGHT OUT OF
008800*    THE BUCKET STRING INSTEAD OF A SEPARATE DIVIDE (A500 NEEDS
008900*    THE HOUR AS A 1-24 SEASONAL SLOT NUMBER).
009000*
009100 01  WK-W-BUCKET-WORK-R REDEFINES WK-W-BUCKET-WORK.
009200     05  WK-W-HB-CCYYMMDD         PIC 9(08).
009300     05  WK-W-HB-HH               PIC 9(02).
009400     05  WK-W-DB-CCYYMMDD         PIC 9(08).
009500     05  FILLER                   PIC X(02).
009600*
009700 01  WK-W-SWITCHES.
009800     05  WK-W-TYPE-FOUND-SW       PIC X(01).
009900   88  WK-W-TYPE-FOUND             VALUE "Y".
010000     05  FILLER                   PIC X(05).
010100*
010200*----------------------------------------------------------------*
010300*    SHARED EWMA / WELFORD WORK AREA - Z800 READS OLD-MEAN/
010400*    NEW-VAL/ALPHA AND RETURNS NEW-MEAN/M2-DELTA.  EVERY CALLER
010500*    MOVES ITS OWN FIELDS IN AND OUT AROUND THE PERFORM - THIS
010600*    SHOP'S COMPILER WILL NOT PASS PARAMETERS ON A PERFORM.
010700*----------------------------------------------------------------*
010800 01  WK-Z-EWMA-AREA.
010900     05  WK-Z-OLD-MEAN            PIC S9(13)V9999 COMP-3.
011000     05  WK-Z-NEW-VAL             PIC S9(13)V9999 COMP-3.
011100     05  WK-Z-NEW-MEAN            PIC S9(13)V9999 COMP-3.
011200     05  WK-Z-ALPHA               PIC S9V9999     COMP-3.
011300     05  WK-Z-M2-DELTA            PIC S9(15)V9999 COMP-3.
011400     05  FILLER                   PIC X(04).
011500*
011600*    ALTERNATE VIEW - OLD/NEW MEAN TOGETHER AS ONE KEYED UNIT FOR
011700*    THE UPSI-0 WELFORD-STEP DIAGNOSTIC DUMP.
011800*
011900 01  WK-Z-EWMA-AREA-R REDEFINES WK-Z-EWMA-AREA.
012000     05  WK-Z-TRACE-OLD-NEW       PIC X(16).
012100     05  FILLER                   PIC X(39).
012200*
012300*----------------------------------------------------------------*
012400*    SEASONAL SLOT / PSEUDO-CALENDAR WORK AREA - SAME 360-DAY
012500*    PSEUDO-JULIAN IDEA TRFARULE'S Z740 USES, RESTATED HERE SINCE
012600*    A PERFORMED PARAGRAPH IN ONE PROGRAM CANNOT BE CALLED FROM
012700*    ANOTHER.
012800*----------------------------------------------------------------*
012900 01  WK-W-DATE-CALC.
013000     05  WK-W-DATE-INPUT          PIC 9(08).
013100     05  WK-W-DATE-ALPHA          PIC X(08).
013200     05  WK-W-DATE-CCYY           PIC 9(04)       COMP-3.
013300     05  WK-W-DATE-MM             PIC 9(02)       COMP-3.
013400     05  WK-W-DATE-DD             PIC 9(02)       COMP-3.
013500     05  WK-W-PSEUDO-DAYS         PIC S9(09)      COMP-3.
013600     05  WK-W-DOW-WORK            PIC S9(09)      COMP-3.
013700     05  FILLER                   PIC X(03).
013800*
013900 01  WK-W-SEASONAL-AREA.
014000     05  WK-W-HOUR-SLOT           PIC 9(02) COMP-3.
014100     05  WK-W-DAY-SLOT            PIC 9(01) COMP-3.
014200     05  FILLER                   PIC X(05).
014300*
014400*    ALTERNATE VIEW - BOTH SLOT NUMBERS AS ONE DISPLAY PAIR FOR
014500*    THE UPSI-0 SEASONAL-UPDATE DIAGNOSTIC DUMP.
014600*
014700 01  WK-W-SEASONAL-AREA-R REDEFINES WK-W-SEASONAL-AREA.
014800     05  WK-W-SLOT-TRACE          PIC X(03).
014900     05  FILLER                   PIC X(05).
015000*
015100 EJECT
015200*****************
015300 LINKAGE SECTION.
015400*****************
015500 01  WK-C-LKPROF-AREA.
015600     COPY LKPROF.
015700*
015800 EJECT
015900********************
016000 PROCEDURE DIVISION    USING WK-C-LKPROF-AREA.
016100********************
016200*----------------------------------------------------------------*
016300 MAIN-MODULE.
016400*----------------------------------------------------------------*
016500     MOVE    SPACES              TO WK-C-LKPROF-ERROR-CD.
016600     PERFORM A050-COMPUTE-BUCKETS THRU A099-COMPUTE-BUCKETS-EX.
016700     PERFORM A100-UPDATE-TYPE-STATS
016800  THRU A199-UPDATE-TYPE-STATS-EX.
016900     PERFORM A200-UPDATE-AMOUNT-EWMA
017000  THRU A299-UPDATE-AMOUNT-EWMA-EX.
017100     PERFORM A300-HOUR-ROLLOVER THRU A399-HOUR-ROLLOVER-EX.
017200     PERFORM A400-DAY-ROLLOVER  THRU A499-DAY-ROLLOVER-EX.
017300     PERFORM A500-SEASONAL-UPDATE
017400  THRU A599-SEASONAL-UPDATE-EX.
017500     IF      WK-C-LKPROF-BENE-PRESENT
017600       PERFORM A600-BENEFICIARY-UPDATE
017700          THRU A699-BENEFICIARY-UPDATE-EX
017800     END-IF.
017900     PERFORM A700-STAMP-LAST-UPDATED
018000  THRU A799-STAMP-LAST-UPDATED-EX.
018100     GOBACK.
018200*
018300*---------------------------------------------------------------*
018400 A050-COMPUTE-BUCKETS.
018500*---------------------------------------------------------------*
018600     STRING  TFSFTXN-TXN-DATE OF WK-C-LKPROF-TXN
018700       TFSFTXN-TXN-TIME OF WK-C-LKPROF-TXN (1:2)
018800       DELIMITED BY SIZE INTO WK-W-HOUR-BUCKET.
018900     MOVE    TFSFTXN-TXN-DATE OF WK-C-LKPROF-TXN
019000       TO WK-W-DAY-BUCKET.
019100*
019200*---------------------------------------------------------------*
019300 A099-COMPUTE-BUCKETS-EX.
019400*---------------------------------------------------------------*
019500     EXIT.
019600*
019700*---------------------------------------------------------------*
019800 A100-UPDATE-TYPE-STATS.
019900*---------------------------------------------------------------*
020000*    FIND THIS TRANSACTION'S CHANNEL CODE IN THE TYPE-STATS TABLE,
020100*    OR THE FIRST EMPTY SLOT IF IT HAS NEVER BEEN SEEN FOR THIS
020200*    CLIENT.  FIVE SLOTS COVER NEFT/RTGS/IMPS/UPI/IFT - IF A SIXTH
020300*    CHANNEL EVER ARRIVES IT SIMPLY WON'T GET A TYPE-STATS ROW.
020400     MOVE    "N"                 TO WK-W-TYPE-FOUND-SW.
020500     PERFORM A110-SCAN-TYPE-SLOT THRU A119-SCAN-TYPE-SLOT-EX
020600       VARYING TFSFCLP-TYPE-IDX OF WK-C-LKPROF-PROFILE
020700           FROM 1 BY 1
020800       UNTIL TFSFCLP-TYPE-IDX OF WK-C-LKPROF-PROFILE > 5
020900          OR WK-W-TYPE-FOUND.
021000     IF      WK-W-TYPE-FOUND
021100       IF  TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
021200               WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
021300                   = SPACES
021400           MOVE TFSFTXN-TYPE OF WK-C-LKPROF-TXN
021500               TO TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
021600                   WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
021700           MOVE 1 TO TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
021800                   WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
021900           MOVE TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
022000               TO TFSFCLP-TYPE-AVG-AMT (TFSFCLP-TYPE-IDX OF
022100                   WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
022200           MOVE 0 TO TFSFCLP-TYPE-AMT-M2 (TFSFCLP-TYPE-IDX OF
022300                   WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
022400       ELSE
022500           ADD  1 TO TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
022600                   WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
022700           MOVE TFSFCLP-TYPE-AVG-AMT (TFSFCLP-TYPE-IDX OF
022800                   WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
022900               TO WK-Z-OLD-MEAN
023000           MOVE TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
023100               TO WK-Z-NEW-VAL
023200           MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
023300           PERFORM Z800-EWMA-WELFORD
023400              THRU Z809-EWMA-WELFORD-EX
023500           MOVE WK-Z-NEW-MEAN TO TFSFCLP-TYPE-AVG-AMT
023600               (TFSFCLP-TYPE-IDX OF WK-C-LKPROF-PROFILE) OF
023700                   WK-C-LKPROF-PROFILE
023800           ADD  WK-Z-M2-DELTA TO TFSFCLP-TYPE-AMT-M2
023900               (TFSFCLP-TYPE-IDX OF WK-C-LKPROF-PROFILE) OF
024000                   WK-C-LKPROF-PROFILE
024100       END-IF
024200     END-IF.
024300     ADD     1                   TO TFSFCLP-TOTAL-TXN-COUNT OF
024400                               WK-C-LKPROF-PROFILE.
024500*
024600*---------------------------------------------------------------*
024700 A110-SCAN-TYPE-SLOT.
024800*---------------------------------------------------------------*
024900     IF      TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
025000           WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
025100               = SPACES
025200  OR   TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
025300           WK-C-LKPROF-PROFILE) OF WK-C-LKPROF-PROFILE
025400               = TFSFTXN-TYPE OF WK-C-LKPROF-TXN
025500       MOVE "Y"            TO WK-W-TYPE-FOUND-SW
025600     END-IF.
025700*
025800*---------------------------------------------------------------*
025900 A119-SCAN-TYPE-SLOT-EX.
026000*---------------------------------------------------------------*
026100     EXIT.
026200*
026300*---------------------------------------------------------------*
026400 A199-UPDATE-TYPE-STATS-EX.
026500*---------------------------------------------------------------*
026600     EXIT.
026700*
026800*---------------------------------------------------------------*
026900 A200-UPDATE-AMOUNT-EWMA.
027000*---------------------------------------------------------------*
027100     IF      TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKPROF-PROFILE = 1
027200       MOVE TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
027300           TO TFSFCLP-EWMA-AMOUNT OF WK-C-LKPROF-PROFILE
027400       MOVE 0              TO TFSFCLP-AMOUNT-M2 OF
027500                               WK-C-LKPROF-PROFILE
027600     ELSE
027700       MOVE TFSFCLP-EWMA-AMOUNT OF WK-C-LKPROF-PROFILE
027800           TO WK-Z-OLD-MEAN
027900       MOVE TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN TO WK-Z-NEW-VAL
028000       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
028100       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
028200       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-EWMA-AMOUNT OF
028300                               WK-C-LKPROF-PROFILE
028400       ADD  WK-Z-M2-DELTA  TO TFSFCLP-AMOUNT-M2 OF
028500                               WK-C-LKPROF-PROFILE
028600     END-IF.
028700*
028800*---------------------------------------------------------------*
028900 A299-UPDATE-AMOUNT-EWMA-EX.
029000*---------------------------------------------------------------*
029100     EXIT.
029200*
029300*---------------------------------------------------------------*
029400 A300-HOUR-ROLLOVER.
029500*---------------------------------------------------------------*
029600     IF      TFSFCLP-LAST-HOUR-BUCKET OF WK-C-LKPROF-PROFILE
029700           = SPACES
029800       MOVE WK-W-HOUR-BUCKET TO TFSFCLP-LAST-HOUR-BUCKET OF
029900                                 WK-C-LKPROF-PROFILE
030000     ELSE
030100       IF  TFSFCLP-LAST-HOUR-BUCKET OF WK-C-LKPROF-PROFILE
030200               NOT = WK-W-HOUR-BUCKET
030300           PERFORM A320-ROLL-HOUR-BUCKET
030400              THRU A329-ROLL-HOUR-BUCKET-EX
030500           MOVE WK-W-HOUR-BUCKET TO
030600               TFSFCLP-LAST-HOUR-BUCKET OF WK-C-LKPROF-PROFILE
030700       END-IF
030800     END-IF.
030900     ADD     1                   TO TFSFCLP-CURR-HOUR-COUNT OF
031000                               WK-C-LKPROF-PROFILE.
031100     ADD     TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
031200       TO TFSFCLP-CURR-HOUR-AMOUNT OF WK-C-LKPROF-PROFILE.
031300*
031400*---------------------------------------------------------------*
031500 A320-ROLL-HOUR-BUCKET.
031600*---------------------------------------------------------------*
031700*    THE HOURLY EWMA MOVES TEN TIMES FASTER THAN THE PER-
031800*    TRANSACTION ALPHA (CAPPED AT WK-N-HOURLY-ALPHA-CAP) SINCE
031900*    THERE ARE FAR FEWER HOUR-BUCKETS THAN TRANSACTIONS.
032000     COMPUTE WK-Z-ALPHA = WK-N-EWMA-ALPHA * 10.
032100     IF      WK-Z-ALPHA > WK-N-HOURLY-ALPHA-CAP
032200       MOVE WK-N-HOURLY-ALPHA-CAP TO WK-Z-ALPHA.
032300     IF      TFSFCLP-COMPL-HOURS OF WK-C-LKPROF-PROFILE = 0
032400       MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKPROF-PROFILE
032500           TO TFSFCLP-EWMA-HRLY-TPS OF WK-C-LKPROF-PROFILE
032600       MOVE 0 TO TFSFCLP-TPS-M2 OF WK-C-LKPROF-PROFILE
032700       MOVE TFSFCLP-CURR-HOUR-AMOUNT OF WK-C-LKPROF-PROFILE
032800           TO TFSFCLP-EWMA-HRLY-AMT OF WK-C-LKPROF-PROFILE
032900       MOVE 0 TO TFSFCLP-HRLY-AMT-M2 OF WK-C-LKPROF-PROFILE
033000     ELSE
033100       MOVE TFSFCLP-EWMA-HRLY-TPS OF WK-C-LKPROF-PROFILE
033200           TO WK-Z-OLD-MEAN
033300       MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKPROF-PROFILE
033400           TO WK-Z-NEW-VAL
033500       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
033600       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-EWMA-HRLY-TPS OF
033700                               WK-C-LKPROF-PROFILE
033800       ADD  WK-Z-M2-DELTA  TO TFSFCLP-TPS-M2 OF
033900                               WK-C-LKPROF-PROFILE
034000*
034100       MOVE TFSFCLP-EWMA-HRLY-AMT OF WK-C-LKPROF-PROFILE
034200           TO WK-Z-OLD-MEAN
034300       MOVE TFSFCLP-CURR-HOUR-AMOUNT OF WK-C-LKPROF-PROFILE
034400           TO WK-Z-NEW-VAL
034500       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
034600       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-EWMA-HRLY-AMT OF
034700                               WK-C-LKPROF-PROFILE
034800       ADD  WK-Z-M2-DELTA  TO TFSFCLP-HRLY-AMT-M2 OF
034900                               WK-C-LKPROF-PROFILE
035000     END-IF.
035100     ADD     1                   TO TFSFCLP-COMPL-HOURS OF
035200                               WK-C-LKPROF-PROFILE.
035300     MOVE    0                   TO TFSFCLP-CURR-HOUR-COUNT OF
035400                               WK-C-LKPROF-PROFILE.
035500     MOVE    0                   TO TFSFCLP-CURR-HOUR-AMOUNT OF
035600                               WK-C-LKPROF-PROFILE.
035700*
035800*---------------------------------------------------------------*
035900 A329-ROLL-HOUR-BUCKET-EX.
036000*---------------------------------------------------------------*
036100     EXIT.
036200*
036300*---------------------------------------------------------------*
036400 A399-HOUR-ROLLOVER-EX.
036500*---------------------------------------------------------------*
036600     EXIT.
036700*
036800*---------------------------------------------------------------*
036900 A400-DAY-ROLLOVER.
037000*---------------------------------------------------------------*
037100     IF      TFSFCLP-LAST-DAY-BUCKET OF WK-C-LKPROF-PROFILE
037200           = SPACES
037300       MOVE WK-W-DAY-BUCKET TO TFSFCLP-LAST-DAY-BUCKET OF
037400                                WK-C-LKPROF-PROFILE
037500     ELSE
037600       IF  TFSFCLP-LAST-DAY-BUCKET OF WK-C-LKPROF-PROFILE
037700               NOT = WK-W-DAY-BUCKET
037800           PERFORM A420-ROLL-DAY-BUCKET
037900              THRU A429-ROLL-DAY-BUCKET-EX
038000           MOVE WK-W-DAY-BUCKET TO
038100               TFSFCLP-LAST-DAY-BUCKET OF WK-C-LKPROF-PROFILE
038200       END-IF
038300     END-IF.
038400     ADD     TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
038500       TO TFSFCLP-CURR-DAY-AMOUNT OF WK-C-LKPROF-PROFILE.
038600     IF      WK-C-LKPROF-FIRST-FOR-BENE
038700       ADD 1               TO TFSFCLP-CURR-DAY-NEWBENE OF
038800                               WK-C-LKPROF-PROFILE.
038900*
039000*---------------------------------------------------------------*
039100 A420-ROLL-DAY-BUCKET.
039200*---------------------------------------------------------------*
039300     IF      TFSFCLP-COMPL-DAYS OF WK-C-LKPROF-PROFILE = 0
039400       MOVE TFSFCLP-CURR-DAY-AMOUNT OF WK-C-LKPROF-PROFILE
039500           TO TFSFCLP-EWMA-DLY-AMT OF WK-C-LKPROF-PROFILE
039600       MOVE 0 TO TFSFCLP-DLY-AMT-M2 OF WK-C-LKPROF-PROFILE
039700     ELSE
039800       MOVE TFSFCLP-EWMA-DLY-AMT OF WK-C-LKPROF-PROFILE
039900           TO WK-Z-OLD-MEAN
040000       MOVE TFSFCLP-CURR-DAY-AMOUNT OF WK-C-LKPROF-PROFILE
040100           TO WK-Z-NEW-VAL
040200       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
040300       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
040400       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-EWMA-DLY-AMT OF
040500                               WK-C-LKPROF-PROFILE
040600       ADD  WK-Z-M2-DELTA  TO TFSFCLP-DLY-AMT-M2 OF
040700                               WK-C-LKPROF-PROFILE
040800     END-IF.
040900     ADD     1                   TO TFSFCLP-COMPL-DAYS OF
041000                               WK-C-LKPROF-PROFILE.
041100     IF      TFSFCLP-COMPL-DAYS-BENE OF WK-C-LKPROF-PROFILE = 0
041200       MOVE TFSFCLP-CURR-DAY-NEWBENE OF WK-C-LKPROF-PROFILE
041300           TO TFSFCLP-EWMA-DLY-NEWBENE OF WK-C-LKPROF-PROFILE
041400     ELSE
041500       COMPUTE TFSFCLP-EWMA-DLY-NEWBENE OF
041600           WK-C-LKPROF-PROFILE ROUNDED =
041700               (WK-N-EWMA-ALPHA * TFSFCLP-CURR-DAY-NEWBENE OF
041800                   WK-C-LKPROF-PROFILE) +
041900               ((1 - WK-N-EWMA-ALPHA) *
042000                   TFSFCLP-EWMA-DLY-NEWBENE OF
042100                       WK-C-LKPROF-PROFILE)
042200     END-IF.
042300     ADD     1                   TO TFSFCLP-COMPL-DAYS-BENE OF
042400                               WK-C-LKPROF-PROFILE.
042500     MOVE    0                   TO TFSFCLP-CURR-DAY-AMOUNT OF
042600                               WK-C-LKPROF-PROFILE.
042700     MOVE    0                   TO TFSFCLP-CURR-DAY-NEWBENE OF
042800                               WK-C-LKPROF-PROFILE.
042900*
043000*---------------------------------------------------------------*
043100 A429-ROLL-DAY-BUCKET-EX.
043200*---------------------------------------------------------------*
043300     EXIT.
043400*
043500*---------------------------------------------------------------*
043600 A499-DAY-ROLLOVER-EX.
043700*---------------------------------------------------------------*
043800     EXIT.
043900*
044000*---------------------------------------------------------------*
044100 A500-SEASONAL-UPDATE.
044200*---------------------------------------------------------------*
044300*    FOUR SUB-METRICS, SLOTTED THE SAME WAY TRFARULE'S C420
044400*    SCORES THEM - (A)/(B) BY HOUR-OF-DAY, (C)/(D) BY DAY-OF-
044500*    WEEK.  NO VARIANCE IS CARRIED FOR THE SEASONAL TABLES, JUST
044600*    A PLAIN EWMA, SO Z800'S M2-DELTA OUTPUT IS IGNORED HERE.
044700     COMPUTE WK-W-HOUR-SLOT = WK-W-HB-HH + 1.
044800     PERFORM Z750-DAY-OF-WEEK THRU Z759-DAY-OF-WEEK-EX.
044900*
045000*    (A) HOURLY TPS BY HOUR-OF-DAY SLOT.
045100     IF      TFSFCLP-SHR-TPS-CNT (WK-W-HOUR-SLOT) OF
045200           WK-C-LKPROF-PROFILE = 0
045300       MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKPROF-PROFILE
045400           TO TFSFCLP-SHR-TPS-EWMA (WK-W-HOUR-SLOT) OF
045500               WK-C-LKPROF-PROFILE
045600     ELSE
045700       MOVE TFSFCLP-SHR-TPS-EWMA (WK-W-HOUR-SLOT) OF
045800           WK-C-LKPROF-PROFILE TO WK-Z-OLD-MEAN
045900       MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKPROF-PROFILE
046000           TO WK-Z-NEW-VAL
046100       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
046200       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
046300       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-SHR-TPS-EWMA
046400           (WK-W-HOUR-SLOT) OF WK-C-LKPROF-PROFILE
046500     END-IF.
046600     ADD     1                   TO TFSFCLP-SHR-TPS-CNT
046700                               (WK-W-HOUR-SLOT) OF
046800                               WK-C-LKPROF-PROFILE.
046900*
047000*    (B) HOURLY AMOUNT BY HOUR-OF-DAY SLOT.
047100     IF      TFSFCLP-SHR-AMT-CNT (WK-W-HOUR-SLOT) OF
047200           WK-C-LKPROF-PROFILE = 0
047300       MOVE TFSFCLP-CURR-HOUR-AMOUNT OF WK-C-LKPROF-PROFILE
047400           TO TFSFCLP-SHR-AMT-EWMA (WK-W-HOUR-SLOT) OF
047500               WK-C-LKPROF-PROFILE
047600     ELSE
047700       MOVE TFSFCLP-SHR-AMT-EWMA (WK-W-HOUR-SLOT) OF
047800           WK-C-LKPROF-PROFILE TO WK-Z-OLD-MEAN
047900       MOVE TFSFCLP-CURR-HOUR-AMOUNT OF WK-C-LKPROF-PROFILE
048000           TO WK-Z-NEW-VAL
048100       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
048200       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
048300       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-SHR-AMT-EWMA
048400           (WK-W-HOUR-SLOT) OF WK-C-LKPROF-PROFILE
048500     END-IF.
048600     ADD     1                   TO TFSFCLP-SHR-AMT-CNT
048700                               (WK-W-HOUR-SLOT) OF
048800                               WK-C-LKPROF-PROFILE.
048900*
049000*    (C) DAILY AMOUNT BY DAY-OF-WEEK SLOT.
049100     IF      TFSFCLP-SDY-AMT-CNT (WK-W-DAY-SLOT) OF
049200           WK-C-LKPROF-PROFILE = 0
049300       MOVE TFSFCLP-CURR-DAY-AMOUNT OF WK-C-LKPROF-PROFILE
049400           TO TFSFCLP-SDY-AMT-EWMA (WK-W-DAY-SLOT) OF
049500               WK-C-LKPROF-PROFILE
049600     ELSE
049700       MOVE TFSFCLP-SDY-AMT-EWMA (WK-W-DAY-SLOT) OF
049800           WK-C-LKPROF-PROFILE TO WK-Z-OLD-MEAN
049900       MOVE TFSFCLP-CURR-DAY-AMOUNT OF WK-C-LKPROF-PROFILE
050000           TO WK-Z-NEW-VAL
050100       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
050200       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
050300       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-SDY-AMT-EWMA
050400           (WK-W-DAY-SLOT) OF WK-C-LKPROF-PROFILE
050500     END-IF.
050600     ADD     1                   TO TFSFCLP-SDY-AMT-CNT
050700                               (WK-W-DAY-SLOT) OF
050800                               WK-C-LKPROF-PROFILE.
050900*
051000*    (D) DAILY TPS BY DAY-OF-WEEK SLOT - SAME CURRENT-HOUR-COUNT
051100*    PROXY TRFARULE'S C420 SUB-METRIC (D) SCORES AGAINST.
051200     IF      TFSFCLP-SDY-TPS-CNT (WK-W-DAY-SLOT) OF
051300           WK-C-LKPROF-PROFILE = 0
051400       MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKPROF-PROFILE
051500           TO TFSFCLP-SDY-TPS-EWMA (WK-W-DAY-SLOT) OF
051600               WK-C-LKPROF-PROFILE
051700     ELSE
051800       MOVE TFSFCLP-SDY-TPS-EWMA (WK-W-DAY-SLOT) OF
051900           WK-C-LKPROF-PROFILE TO WK-Z-OLD-MEAN
052000       MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKPROF-PROFILE
052100           TO WK-Z-NEW-VAL
052200       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
052300       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
052400       MOVE WK-Z-NEW-MEAN  TO TFSFCLP-SDY-TPS-EWMA
052500           (WK-W-DAY-SLOT) OF WK-C-LKPROF-PROFILE
052600     END-IF.
052700     ADD     1                   TO TFSFCLP-SDY-TPS-CNT
052800                               (WK-W-DAY-SLOT) OF
052900                               WK-C-LKPROF-PROFILE.
053000*
053100*---------------------------------------------------------------*
053200 A599-SEASONAL-UPDATE-EX.
053300*---------------------------------------------------------------*
053400     EXIT.
053500*
053600*---------------------------------------------------------------*
053700 A600-BENEFICIARY-UPDATE.
053800*---------------------------------------------------------------*
053900*    ON THE FIRST TRANSACTION EVER SEEN FOR THIS (CLIENT,
054000*    BENEFICIARY) PAIR, CLEAR THE STATISTICS ROW DOWN TO A KNOWN
054100*    STARTING POINT BEFORE POSTING - THE VSAM INITIAL-LOAD DEFAULT
054200*    CANNOT BE TRUSTED (SEE FRD0017).
054300     IF      WK-C-LKPROF-FIRST-FOR-BENE
054400       ADD 1               TO TFSFCLP-DISTINCT-BENE-CNT OF
054500                               WK-C-LKPROF-PROFILE
054600       MOVE 0              TO TFSFBEN-TXN-COUNT OF
054700                               WK-C-LKPROF-BENE
054800       MOVE 0              TO TFSFBEN-EWMA-AMOUNT OF
054900                               WK-C-LKPROF-BENE
055000       MOVE 0              TO TFSFBEN-AMOUNT-M2 OF
055100                               WK-C-LKPROF-BENE
055200       MOVE 0              TO TFSFBEN-LAST-HR-COUNT OF
055300                               WK-C-LKPROF-BENE
055400       MOVE 0              TO TFSFBEN-LAST-HR-AMOUNT OF
055500                               WK-C-LKPROF-BENE
055600       MOVE SPACES         TO TFSFBEN-LAST-HR-BUCKET OF
055700                               WK-C-LKPROF-BENE
055800       MOVE 0              TO TFSFBEN-DAILY-AMOUNT OF
055900                               WK-C-LKPROF-BENE
056000       MOVE SPACES         TO TFSFBEN-DAILY-BUCKET OF
056100                               WK-C-LKPROF-BENE
056200     END-IF.
056300*
056400     ADD     1                   TO TFSFBEN-TXN-COUNT OF
056500                               WK-C-LKPROF-BENE.
056600     IF      TFSFBEN-TXN-COUNT OF WK-C-LKPROF-BENE = 1
056700       MOVE TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
056800           TO TFSFBEN-EWMA-AMOUNT OF WK-C-LKPROF-BENE
056900       MOVE 0              TO TFSFBEN-AMOUNT-M2 OF
057000                               WK-C-LKPROF-BENE
057100     ELSE
057200       MOVE TFSFBEN-EWMA-AMOUNT OF WK-C-LKPROF-BENE
057300           TO WK-Z-OLD-MEAN
057400       MOVE TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN TO WK-Z-NEW-VAL
057500       MOVE WK-N-EWMA-ALPHA TO WK-Z-ALPHA
057600       PERFORM Z800-EWMA-WELFORD THRU Z809-EWMA-WELFORD-EX
057700       MOVE WK-Z-NEW-MEAN  TO TFSFBEN-EWMA-AMOUNT OF
057800                               WK-C-LKPROF-BENE
057900       ADD  WK-Z-M2-DELTA  TO TFSFBEN-AMOUNT-M2 OF
058000                               WK-C-LKPROF-BENE
058100     END-IF.
058200*
058300     IF      TFSFBEN-LAST-HR-BUCKET OF WK-C-LKPROF-BENE
058400           NOT = WK-W-HOUR-BUCKET
058500       MOVE 0              TO TFSFBEN-LAST-HR-COUNT OF
058600                               WK-C-LKPROF-BENE
058700       MOVE 0              TO TFSFBEN-LAST-HR-AMOUNT OF
058800                               WK-C-LKPROF-BENE
058900       MOVE WK-W-HOUR-BUCKET TO TFSFBEN-LAST-HR-BUCKET OF
059000                                 WK-C-LKPROF-BENE
059100     END-IF.
059200     ADD     1                   TO TFSFBEN-LAST-HR-COUNT OF
059300                               WK-C-LKPROF-BENE.
059400     ADD     TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
059500       TO TFSFBEN-LAST-HR-AMOUNT OF WK-C-LKPROF-BENE.
059600*
059700     IF      TFSFBEN-DAILY-BUCKET OF WK-C-LKPROF-BENE
059800           NOT = WK-W-DAY-BUCKET
059900       MOVE 0              TO TFSFBEN-DAILY-AMOUNT OF
060000                               WK-C-LKPROF-BENE
060100       MOVE WK-W-DAY-BUCKET TO TFSFBEN-DAILY-BUCKET OF
060200                                WK-C-LKPROF-BENE
060300     END-IF.
060400     ADD     TFSFTXN-AMOUNT OF WK-C-LKPROF-TXN
060500       TO TFSFBEN-DAILY-AMOUNT OF WK-C-LKPROF-BENE.
060600*
060700*---------------------------------------------------------------*
060800 A699-BENEFICIARY-UPDATE-EX.
060900*---------------------------------------------------------------*
061000     EXIT.
061100*
061200*---------------------------------------------------------------*
061300 A700-STAMP-LAST-UPDATED.
061400*---------------------------------------------------------------*
061500*    THE PROFILE'S "LAST UPDATED" MARKER IS THE TRANSACTION'S OWN
061600*    BUSINESS DATE/TIME, NOT THE SYSTEM CLOCK - THIS IS A BATCH
061700*    RUN REPLAYING A FEED, NOT AN ONLINE POSTING.
061800     MOVE    TFSFTXN-TXN-DATE OF WK-C-LKPROF-TXN
061900       TO TFSFCLP-LAST-UPD-DATE OF WK-C-LKPROF-PROFILE.
062000     MOVE    TFSFTXN-TXN-TIME OF WK-C-LKPROF-TXN
062100       TO TFSFCLP-LAST-UPD-TIME OF WK-C-LKPROF-PROFILE.
062200     IF      WK-C-LKPROF-FIRST-FOR-BENE
062300       MOVE "Y"            TO WK-C-LKPROF-NEW-BENE-TODAY-SW
062400     ELSE
062500       MOVE "N"            TO WK-C-LKPROF-NEW-BENE-TODAY-SW
062600     END-IF.
062700*
062800*---------------------------------------------------------------*
062900 A799-STAMP-LAST-UPDATED-EX.
063000*---------------------------------------------------------------*
063100     EXIT.
063200*
063300*---------------------------------------------------------------*
063400 Z750-DAY-OF-WEEK.
063500*---------------------------------------------------------------*
063600*    A STABLE 1-7 DAY-OF-WEEK SLOT DERIVED FROM THE PSEUDO-DAY
063700*    COUNT - THE SAME DATE ALWAYS LANDS ON THE SAME SLOT ACROSS
063800*    RUNS, WHICH IS ALL THE SEASONAL TABLE NEEDS.
063900     MOVE    TFSFTXN-TXN-DATE OF WK-C-LKPROF-TXN
064000       TO WK-W-DATE-INPUT.
064100     PERFORM Z740-DATE-TO-PSEUDO-DAYS
064200  THRU Z749-DATE-TO-PSEUDO-DAYS-EX.
064300     DIVIDE  WK-W-PSEUDO-DAYS BY 7
064400       GIVING WK-W-DOW-WORK
064500       REMAINDER WK-W-DAY-SLOT.
064600     ADD     1                   TO WK-W-DAY-SLOT.
064700*
064800*---------------------------------------------------------------*
064900 Z759-DAY-OF-WEEK-EX.
065000*---------------------------------------------------------------*
065100     EXIT.
065200*
065300*---------------------------------------------------------------*
065400 Z740-DATE-TO-PSEUDO-DAYS.
065500*---------------------------------------------------------------*
065600*    PSEUDO-JULIAN DAY NUMBER ON A 360-DAY CALENDAR (30 DAYS TO
065700*    EVERY MONTH) - ADEQUATE FOR A STABLE DAY-OF-WEEK SLOT, NOT A
065800*    TRUE CALENDAR DATE.
065900     MOVE    WK-W-DATE-INPUT     TO WK-W-DATE-ALPHA.
066000     MOVE    WK-W-DATE-ALPHA (1:4) TO WK-W-DATE-CCYY.
066100     MOVE    WK-W-DATE-ALPHA (5:2) TO WK-W-DATE-MM.
066200     MOVE    WK-W-DATE-ALPHA (7:2) TO WK-W-DATE-DD.
066300     COMPUTE WK-W-PSEUDO-DAYS =
066400   WK-W-DATE-CCYY * 360 + WK-W-DATE-MM * 30 + WK-W-DATE-DD.
066500*
066600*---------------------------------------------------------------*
066700 Z749-DATE-TO-PSEUDO-DAYS-EX.
066800*---------------------------------------------------------------*
066900     EXIT.
067000*
067100*---------------------------------------------------------------*
067200 Z800-EWMA-WELFORD.
067300*---------------------------------------------------------------*
067400*    ONE STEP OF AN EWMA MEAN WITH A WELFORD-STYLE RUNNING
067500*    VARIANCE ACCUMULATOR RIDING ALONG ON TOP OF IT.  CALLER
067600*    LOADS OLD-MEAN/NEW-VAL/ALPHA, THIS RETURNS NEW-MEAN AND THE
067700*    M2 DELTA THE CALLER STILL HAS TO ADD INTO ITS OWN M2 FIELD.
067800     COMPUTE WK-Z-NEW-MEAN ROUNDED =
067900   (WK-Z-ALPHA * WK-Z-NEW-VAL) +
068000       ((1 - WK-Z-ALPHA) * WK-Z-OLD-MEAN).
068100     COMPUTE WK-Z-M2-DELTA ROUNDED =
068200   (WK-Z-NEW-VAL - WK-Z-OLD-MEAN) *
068300       (WK-Z-NEW-VAL - WK-Z-NEW-MEAN).
068400*
068500*---------------------------------------------------------------*
068600 Z809-EWMA-WELFORD-EX.
068700*---------------------------------------------------------------*
068800     EXIT.
