000100*----------------------------------------------------------------*
000200* TFSFCLP.CPYBK  -  CLIENT BEHAVIORAL PROFILE MASTER RECORD      *
000300*                   ONE PER CLIENT-ID.  CARRIES THE ROLLING      *
000400*                   EWMA/WELFORD STATISTICS FORWARD FROM ONE     *
000500*                   TRANSACTION TO THE NEXT, THE SAME WAY A      *
000600*                   LEDGER-POSTING MASTER CARRIES A RUNNING      *
000700*                   BALANCE FORWARD.                             *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
001200* FRD0009 - KSUBRA  - 27/07/2013 - ADD PER-TRANSACTION-TYPE       *
001300*                     STATISTICS TABLE (TYPE-STATS).             *
001400* FRD0022 - TWEEKS  - 05/05/2017 - ADD SEASONAL HOUR-OF-DAY AND   *
001500*                     DAY-OF-WEEK BASELINE TABLES.                *
001600* FRD0037 - PNARAY  - 08/02/2022 - ADD DAILY NEW-BENEFICIARY      *
001700*                     EWMA FOR THE MULE FAN-OUT RULE.             *
001800*----------------------------------------------------------------*
001900 05  TFSFCLP-RECORD.
002000     10  TFSFCLP-CLIENT-ID          PIC X(20).
002100*                                    KEY
002200     10  TFSFCLP-TOTAL-TXN-COUNT    PIC 9(09) COMP-3.
002300*                                    LIFETIME TRANSACTION COUNT
002400     10  TFSFCLP-EWMA-AMOUNT        PIC S9(11)V99 COMP-3.
002500     10  TFSFCLP-AMOUNT-M2          PIC S9(13)V9999 COMP-3.
002600     10  TFSFCLP-EWMA-HRLY-TPS      PIC S9(07)V99 COMP-3.
002700     10  TFSFCLP-TPS-M2             PIC S9(09)V9999 COMP-3.
002800     10  TFSFCLP-COMPL-HOURS        PIC 9(09) COMP-3.
002900     10  TFSFCLP-EWMA-HRLY-AMT      PIC S9(11)V99 COMP-3.
003000     10  TFSFCLP-HRLY-AMT-M2        PIC S9(13)V9999 COMP-3.
003100     10  TFSFCLP-EWMA-DLY-AMT       PIC S9(13)V99 COMP-3.
003200     10  TFSFCLP-DLY-AMT-M2         PIC S9(15)V9999 COMP-3.
003300     10  TFSFCLP-COMPL-DAYS         PIC 9(09) COMP-3.
003400     10  TFSFCLP-EWMA-DLY-NEWBENE   PIC S9(05)V99 COMP-3.
003500     10  TFSFCLP-COMPL-DAYS-BENE    PIC 9(09) COMP-3.
003600     10  TFSFCLP-DISTINCT-BENE-CNT  PIC 9(07) COMP-3.
003700     10  TFSFCLP-LAST-UPD-DATE      PIC 9(08).
003800     10  TFSFCLP-LAST-UPD-TIME      PIC 9(06).
003900     10  TFSFCLP-LAST-HOUR-BUCKET   PIC X(10).
004000*                                    CCYYMMDDHH
004100     10  TFSFCLP-LAST-DAY-BUCKET    PIC X(08).
004200*                                    CCYYMMDD
004300*
004400*    RUNNING-HOUR / RUNNING-DAY WORK COUNTERS - CARRIED HERE SO
004500*    A RESTARTED RUN PICKS UP THE CURRENT BUCKET'S PARTIAL
004600*    TOTALS INSTEAD OF LOSING THEM (TRFAPROF A300/A400).
004700*
004800     10  TFSFCLP-CURR-HOUR-COUNT    PIC 9(07) COMP-3.
004900     10  TFSFCLP-CURR-HOUR-AMOUNT   PIC S9(11)V99 COMP-3.
005000     10  TFSFCLP-CURR-DAY-AMOUNT    PIC S9(13)V99 COMP-3.
005100     10  TFSFCLP-CURR-DAY-NEWBENE   PIC 9(05) COMP-3.
005200*
005300*    PER-TRANSACTION-TYPE STATISTICS - NEFT/RTGS/IMPS/UPI/IFT
005400*
005500     10  TFSFCLP-TYPE-STATS OCCURS 5 TIMES
005600             INDEXED BY TFSFCLP-TYPE-IDX.
005700         15  TFSFCLP-TYPE-CODE      PIC X(04).
005800         15  TFSFCLP-TYPE-COUNT     PIC 9(09) COMP-3.
005900         15  TFSFCLP-TYPE-AVG-AMT   PIC S9(11)V99 COMP-3.
006000         15  TFSFCLP-TYPE-AMT-M2    PIC S9(13)V9999 COMP-3.
006100*
006200*    SEASONAL HOUR-OF-DAY BASELINE - SLOT 1 = HOUR 00 ... 24
006300*
006400     10  TFSFCLP-SEAS-HOUR-STATS OCCURS 24 TIMES
006500             INDEXED BY TFSFCLP-SHR-IDX.
006600         15  TFSFCLP-SHR-TPS-EWMA   PIC S9(07)V99 COMP-3.
006700         15  TFSFCLP-SHR-TPS-CNT    PIC 9(07) COMP-3.
006800         15  TFSFCLP-SHR-AMT-EWMA   PIC S9(11)V99 COMP-3.
006900         15  TFSFCLP-SHR-AMT-CNT    PIC 9(07) COMP-3.
007000*
007100*    SEASONAL DAY-OF-WEEK BASELINE - SLOT 1 = SUNDAY ... 7
007200*
007300     10  TFSFCLP-SEAS-DAY-STATS OCCURS 7 TIMES
007400             INDEXED BY TFSFCLP-SDY-IDX.
007500         15  TFSFCLP-SDY-TPS-EWMA   PIC S9(07)V99 COMP-3.
007600         15  TFSFCLP-SDY-TPS-CNT    PIC 9(07) COMP-3.
007700         15  TFSFCLP-SDY-AMT-EWMA   PIC S9(13)V99 COMP-3.
007800         15  TFSFCLP-SDY-AMT-CNT    PIC 9(07) COMP-3.
007900     10  FILLER                     PIC X(12).
008000*
008100*    ALTERNATE VIEW - LAST-HOUR-BUCKET SPLIT OUT FOR BUCKET
008200*    COMPARE/ROLLOVER LOGIC (TRFAPROF A300-HOUR-ROLLOVER).
008300*
008400 05  TFSFCLP-HOUR-BUCKET-PARTS REDEFINES TFSFCLP-RECORD.
008500     10  FILLER                     PIC X(141).
008600     10  TFSFCLP-HB-CCYYMMDD        PIC 9(08).
008700     10  TFSFCLP-HB-HH              PIC 9(02).
008800     10  FILLER                     PIC X(1019).
008900*
009000*    ALTERNATE VIEW - LAST-UPDATED TIMESTAMP AS ONE COMPARABLE
009100*    14-DIGIT NUMBER (GAP COMPUTATION IN DORMANCY_REACTIVATION).
009200*
009300 05  TFSFCLP-LAST-UPD-PARTS REDEFINES TFSFCLP-RECORD.
009400     10  FILLER                     PIC X(113).
009500     10  TFSFCLP-LU-CCYYMMDDHHMMSS.
009600         15  TFSFCLP-LU-DATE        PIC 9(08).
009700         15  TFSFCLP-LU-TIME        PIC 9(06).
009800     10  FILLER                     PIC X(1047).
009900*----------------------------------------------------------------*
010000* END OF COPYBOOK - TFSFCLP                                      *
010100*----------------------------------------------------------------*
