000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFARULE.
000500 AUTHOR.         R MENON.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   02 APR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000                  CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100                  BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  RULE ENGINE AND COMPOSITE RISK SCORER.  CALLED
001400*               ONCE PER TRANSACTION BY TRFAMAIN, AFTER THE
001500*               CLIENT'S GRACE PERIOD HAS PASSED.  LOADS THE
001600*               RULE CONFIGURATION TABLE ON ITS OWN FIRST CALL,
001700*               THEN FOR EVERY ENABLED RULE DISPATCHES TO THE
001800*               MATCHING EVALUATOR PARAGRAPH, ACCUMULATES THE
001900*               RULE-RESULTS TABLE, AND ROLLS THE RESULT UP
002000*               INTO A COMPOSITE SCORE / RISK LEVEL / ACTION.
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TRFA002 - RMENON  - 02/04/1991 - INITIAL VERSION - AMOUNT AND
002500*           TRANSACTION-TYPE FREQUENCY RULES ONLY (3 RULES).
002600* TRFA005 - DCHANDR - 14/01/1994 - ADD HOURLY/DAILY CUMULATIVE
002700*           AMOUNT RULES PER TREASURY RISK REQUEST TR-94-02.
002800* TRFA009 - KSUBRA  - 20/06/1995 - ADD BENEFICIARY RAPID-REPEAT
002900*           AND CONCENTRATION RULES.
003000* Y2K0013 - PALIM   - 04/10/1998 - YEAR 2000 COMPLIANCE - WIDEN
003100*           BUCKET COMPARE FIELDS TO CCYYMMDDHH THROUGHOUT.
003200*----------------------------------------------------------------*
003300* FRD0001 - RMENON  - 14/03/2011 - CONSOLIDATE COMMON WORK AREA
003400*           INTO FRDCMWS COPYBOOK; ADOPT SHARED VARIANCE-PCT
003500*           SCORING SUBROUTINE (Z700) ACROSS ALL RULE TYPES.
003600* FRD0014 - KSUBRA  - 02/11/2014 - ADD BENEFICIARY-AMOUNT-
003700*           REPETITION, CROSS-CHANNEL AND NEW-BENEFICIARY-
003800*           VELOCITY RULES (7 THRU 11 NOW COMPLETE).
003900* FRD0017 - KSUBRA  - 19/03/2015 - ADD DORMANCY-REACTIVATION
004000*           RULE PER FRAUD OPS REQUEST FR-2015-041.
004100* FRD0022 - TWEEKS  - 05/05/2017 - ADD SEASONAL-DEVIATION RULE
004200*           (4 SUB-METRICS, HOUR-OF-DAY / DAY-OF-WEEK).
004300* FRD0029 - TWEEKS  - 19/06/2019 - ADD MULE-NETWORK RULE, CALLS
004400*           TRFAGRPH FOR FAN-IN/SHARED/DENSITY SIGNALS.
004500* FRD0037 - PNARAY  - 08/02/2022 - ADD ISOLATION-FOREST RULE,
004600*           CALLS TRFAIFOR; ADD Z720 NEWTON'S-METHOD SQUARE ROOT
004700*           SUBROUTINE - THE FEATURE Z-SCORES NEED IT AND THIS
004800*           SHOP'S COMPILER HAS NO INTRINSIC FUNCTIONS.
004900*----------------------------------------------------------------*
005000 EJECT
005100**********************
005200 ENVIRONMENT DIVISION.
005300**********************
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-AS400.
005600 OBJECT-COMPUTER.  IBM-AS400.
005700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005800                    UPSI-0 IS UPSI-SWITCH-0
005900                      ON  STATUS IS U0-ON
006000                      OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TFSFRUL ASSIGN TO DATABASE-TFSFRUL
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  TFSFRUL
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS TFSFRUL-REC.
007700 01  TFSFRUL-REC.
007800     COPY TFSFRUL.
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER              PIC X(24)  VALUE
008400     "** PROGRAM TRFARULE  **".
008500
008600 01  WK-C-COMMON.
008700     COPY FRDCMWS.
008800
008900 01  WK-S-SWITCHES.
009000     05  WK-S-FIRST-CALL-SW       PIC X(01) VALUE "Y".
009100         88  WK-S-FIRST-CALL            VALUE "Y".
009200     05  WK-S-CURR-IN-HR-BUCKET   PIC X(01).
009300         88  WK-S-IN-SAME-HR-BUCKET     VALUE "Y".
009400     05  WK-S-CURR-IN-DY-BUCKET   PIC X(01).
009500         88  WK-S-IN-SAME-DY-BUCKET     VALUE "Y".
009600     05  WK-S-BENE-IN-HR-BUCKET   PIC X(01).
009700         88  WK-S-BENE-IN-SAME-HR       VALUE "Y".
009800     05  WK-S-BENE-IN-DY-BUCKET   PIC X(01).
009900         88  WK-S-BENE-IN-SAME-DY       VALUE "Y".
010000     05  WK-S-BENE-FIRST-TODAY    PIC X(01).
010100         88  WK-S-IS-FIRST-TODAY        VALUE "Y".
010200     05  FILLER                   PIC X(04).
010300 01  WK-S-SWITCHES-R REDEFINES WK-S-SWITCHES.
010400     05  WK-S-SWITCH-TRACE        PIC X(10).
010500
010600*    RULE CONFIGURATION TABLE - LOADED ONCE ON THIS PROGRAM'S
010700*    OWN FIRST CALL AND THEN HELD ACROSS CALLS FOR THE LIFE OF
010800*    THE RUN UNIT, SAME PATTERN AS TRFAGRPH'S GRAPH TABLES.
010900 01  WK-T-RULE-CONFIG.
011000     02  WK-T-RULE-COUNT          PIC 9(05) COMP-3 VALUE 0.
011100     02  FILLER                   PIC X(04).
011200     02  WK-T-RULE-ENTRY OCCURS 1 TO 50 TIMES
011300             DEPENDING ON WK-T-RULE-COUNT
011400             INDEXED BY WK-T-RUL-IDX.
011500         03  WK-T-RULE-REC.
011600             COPY TFSFRUL.
011700
011800 01  WK-N-CALC-AREA.
011900     05  WK-N-BASELINE            PIC S9(13)V9999 COMP-3.
012000     05  WK-N-OBSERVED            PIC S9(13)V9999 COMP-3.
012100     05  WK-N-VARIANCE-PCT        PIC S9(05)V99   COMP-3.
012200     05  WK-N-THRESHOLD           PIC S9(13)V9999 COMP-3.
012300     05  WK-N-DEVIATION-PCT       PIC S9(07)V99   COMP-3.
012400     05  WK-N-PARTIAL-SCORE       PIC S9(03)V99   COMP-3.
012500     05  WK-N-FLOOR-SCORE-SW      PIC X(01).
012600         88  WK-N-USE-FLOOR-SCORE       VALUE "Y".
012700     05  WK-N-RULE-TRIGGERED-SW   PIC X(01).
012800         88  WK-N-RULE-TRIGGERED        VALUE "Y".
012900     05  WK-N-PARM-SUBSCRIPT      PIC 9(01)       COMP.
013000     05  WK-N-PARM-VALUE          PIC S9(13)V9999 COMP-3.
013100     05  WK-N-WORK-1              PIC S9(13)V9999 COMP-3.
013200     05  WK-N-WORK-2              PIC S9(13)V9999 COMP-3.
013300     05  WK-N-WORK-3              PIC S9(13)V9999 COMP-3.
013400     05  FILLER                   PIC X(04).
013500
013600 01  WK-N-SQRT-AREA.
013700     05  WK-N-SQRT-INPUT          PIC S9(13)V9999 COMP-3.
013800     05  WK-N-SQRT-RESULT         PIC S9(13)V9999 COMP-3.
013900     05  WK-N-SQRT-PREV           PIC S9(13)V9999 COMP-3.
014000     05  WK-N-SQRT-ITER           PIC 9(02) COMP.
014100     05  FILLER                   PIC X(04).
014200
014300*    DORMANCY/SEASONAL DATE-GAP WORK AREA - THIS SHOP'S COMPILER
014400*    HAS NO CALENDAR INTRINSIC, SO A DATE GAP IS APPROXIMATED ON
014500*    A 360-DAY PSEUDO-CALENDAR (30 DAYS TO A MONTH), THE SAME
014600*    WAY THE OLD LOAN-INTEREST SUITE DID IT.
014700 01  WK-N-DATE-AREA.
014800     05  WK-N-DATE-INPUT          PIC 9(08).
014900     05  WK-N-DATE-ALPHA          PIC X(08).
015000     05  WK-N-DATE-CCYY           PIC 9(04)       COMP-3.
015100     05  WK-N-DATE-MM             PIC 9(02)       COMP-3.
015200     05  WK-N-DATE-DD             PIC 9(02)       COMP-3.
015300     05  WK-N-DATE-PSEUDO-DAYS    PIC S9(09)      COMP-3.
015400     05  FILLER                   PIC X(04).
015500 01  WK-N-DATE-AREA-R REDEFINES WK-N-DATE-AREA.
015600     05  WK-N-DATE-TRACE          PIC X(32).
015700
015800 01  WK-N-BUCKET-AREA.
015900     05  WK-N-CURR-HOUR-BUCKET    PIC X(10).
016000     05  WK-N-CURR-DAY-BUCKET     PIC X(08).
016100     05  WK-N-CURR-HR-COUNT       PIC S9(07)V99   COMP-3.
016200     05  WK-N-CURR-HR-AMOUNT      PIC S9(13)V99   COMP-3.
016300     05  WK-N-CURR-DAY-AMOUNT     PIC S9(13)V99   COMP-3.
016400     05  WK-N-CURR-DAY-NEWBENE    PIC S9(05)V99   COMP-3.
016500     05  WK-N-BENE-HR-COUNT       PIC S9(07)V99   COMP-3.
016600     05  WK-N-BENE-HR-AMOUNT      PIC S9(13)V99   COMP-3.
016700     05  WK-N-BENE-DAY-AMOUNT     PIC S9(13)V99   COMP-3.
016800     05  WK-N-TYPE-FREQ-PCT       PIC S9(05)V99   COMP-3.
016900     05  FILLER                   PIC X(06).
017000
017100 01  WK-N-SEASONAL-AREA.
017200     05  WK-N-SEAS-HOUR-SLOT      PIC 9(02) COMP.
017300     05  WK-N-SEAS-DAY-SLOT       PIC 9(01) COMP.
017400     05  WK-N-SEAS-MAX-DEV        PIC S9(07)V99 COMP-3.
017500     05  WK-N-SEAS-ANY-TRIG-SW    PIC X(01).
017600         88  WK-N-SEAS-ANY-TRIGGERED    VALUE "Y".
017700     05  WK-N-SEAS-MIN-SAMPLES    PIC S9(13)V9999 COMP-3.
017800     05  FILLER                   PIC X(04).
017900
018000 01  WK-N-MULE-AREA.
018100     05  WK-N-MULE-OTHER-SENDERS  PIC S9(07) COMP-3.
018200     05  WK-N-MULE-SHARED-RATIO   PIC S9(03)V9999 COMP-3.
018300     05  WK-N-MULE-FANIN-SCORE    PIC S9(03)V99 COMP-3.
018400     05  WK-N-MULE-SHARED-SCORE   PIC S9(03)V99 COMP-3.
018500     05  WK-N-MULE-DENSITY-SCORE  PIC S9(03)V99 COMP-3.
018600     05  WK-N-MULE-SIGNAL-COUNT   PIC 9(01) COMP.
018700     05  WK-N-MULE-COMPOSITE      PIC S9(03)V9999 COMP-3.
018800     05  WK-N-MULE-MIN-FANIN      PIC S9(13)V9999 COMP-3.
018900     05  WK-N-MULE-SHARED-THRESH  PIC S9(13)V9999 COMP-3.
019000     05  WK-N-MULE-DENS-THRESH    PIC S9(13)V9999 COMP-3.
019100     05  FILLER                   PIC X(06).
019200
019300 01  WK-N-IFOR-AREA.
019400     05  WK-N-IFOR-THRESHOLD      PIC S9(03)V9999 COMP-3.
019500     05  WK-N-IFOR-STDDEV         PIC S9(13)V9999 COMP-3.
019600     05  WK-N-IFOR-HOUR           PIC 9(02)       COMP-3.
019700     05  FILLER                   PIC X(04).
019800
019900 01  WK-N-COMPOSITE-AREA.
020000     05  WK-N-WSCORE-SUM          PIC S9(09)V9999 COMP-3.
020100     05  WK-N-WEIGHT-SUM          PIC S9(07)V999  COMP-3.
020200     05  FILLER                   PIC X(04).
020300 01  WK-N-COMPOSITE-AREA-R REDEFINES WK-N-COMPOSITE-AREA.
020400     05  WK-N-COMPOSITE-TRACE     PIC X(17).
020500
020600 01  WK-C-LKGRPH-LOCAL.
020700     COPY LKGRPH.
020800
020900 01  WK-C-LKIFOR-LOCAL.
021000     COPY LKIFOR.
021100
021200 EJECT
021300 LINKAGE SECTION.
021400*****************
021500 01  WK-C-LKRULE-AREA.
021600     COPY LKRULE.
021700
021800 EJECT
021900***********************
022000 PROCEDURE DIVISION    USING WK-C-LKRULE-AREA.
022100***********************
022200 MAIN-MODULE.
022300     PERFORM A000-INITIALISATION
022400        THRU A099-INITIALISATION-EX.
022500     PERFORM B000-EVALUATE-ALL-RULES
022600        THRU B099-EVALUATE-ALL-RULES-EX.
022700     PERFORM D000-COMPOSITE-SCORE
022800        THRU D099-COMPOSITE-SCORE-EX.
022900     GOBACK.
023000
023100*---------------------------------------------------------------*
023200 A000-INITIALISATION.
023300*---------------------------------------------------------------*
023400     MOVE    SPACES              TO WK-C-LKRULE-ERROR-CD.
023500     INITIALIZE WK-C-LKRULE-RESULT.
023600     MOVE    TFSFTXN-TXN-ID   OF WK-C-LKRULE-TXN
023700             TO TFSFEVL-TXN-ID OF WK-C-LKRULE-RESULT.
023800     MOVE    TFSFTXN-CLIENT-ID OF WK-C-LKRULE-TXN
023900             TO TFSFEVL-CLIENT-ID OF WK-C-LKRULE-RESULT.
024000
024100     IF      WK-S-FIRST-CALL
024200             PERFORM A100-LOAD-RULE-TABLE
024300                THRU A199-LOAD-RULE-TABLE-EX
024400             SET WK-S-FIRST-CALL-SW TO "N"
024500     END-IF.
024600
024700     PERFORM A200-COMPUTE-BUCKETS
024800        THRU A299-COMPUTE-BUCKETS-EX.
024900
025000*---------------------------------------------------------------*
025100 A099-INITIALISATION-EX.
025200*---------------------------------------------------------------*
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600 A100-LOAD-RULE-TABLE.
025700*---------------------------------------------------------------*
025800     OPEN    INPUT  TFSFRUL.
025900     IF      NOT WK-C-SUCCESSFUL
026000             DISPLAY "TRFARULE - OPEN FILE ERROR - TFSFRUL"
026100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200             MOVE "RULERR1" TO WK-C-LKRULE-ERROR-CD
026300             GOBACK.
026400
026500     MOVE    0                   TO WK-T-RULE-COUNT.
026600     READ    TFSFRUL.
026700     PERFORM A150-READ-RULE-LOOP THRU A150-READ-RULE-LOOP-EX
026800         UNTIL WK-C-END-OF-FILE.
026900
027000     CLOSE   TFSFRUL.
027100
027200*---------------------------------------------------------------*
027300 A199-LOAD-RULE-TABLE-EX.
027400*---------------------------------------------------------------*
027500     EXIT.
027600
027700*---------------------------------------------------------------*
027800 A150-READ-RULE-LOOP.
027900*---------------------------------------------------------------*
028000     IF      WK-T-RULE-COUNT < 50
028100             ADD 1               TO WK-T-RULE-COUNT
028200             MOVE TFSFRUL-REC    TO
028300                  WK-T-RULE-REC (WK-T-RULE-COUNT)
028400     END-IF.
028500     READ    TFSFRUL.
028600
028700*---------------------------------------------------------------*
028800 A150-READ-RULE-LOOP-EX.
028900*---------------------------------------------------------------*
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 A200-COMPUTE-BUCKETS.
029400*---------------------------------------------------------------*
029500*    WORK OUT, FROM THE PRE-UPDATE PROFILE/BENEFICIARY RECORDS,
029600*    WHAT THE "CURRENT HOUR/DAY RUNNING" COUNTS AND AMOUNTS WILL
029700*    BE ONCE THIS TRANSACTION IS COUNTED - THE SAME BUCKET TEST
029800*    TRFAPROF WILL REPEAT WHEN IT ACTUALLY ROLLS THE BUCKET.
029900     STRING  TFSFTXN-TXN-DATE OF WK-C-LKRULE-TXN
030000             TFSFTXN-TXN-TIME OF WK-C-LKRULE-TXN (1:2)
030100             DELIMITED BY SIZE INTO WK-N-CURR-HOUR-BUCKET.
030200     MOVE    TFSFTXN-TXN-DATE OF WK-C-LKRULE-TXN
030300             TO WK-N-CURR-DAY-BUCKET.
030400
030500     SET     WK-S-CURR-IN-HR-BUCKET TO FALSE.
030600     IF      TFSFCLP-LAST-HOUR-BUCKET OF WK-C-LKRULE-PROFILE
030700                 = WK-N-CURR-HOUR-BUCKET
030800             SET WK-S-CURR-IN-HR-BUCKET TO TRUE
030900             COMPUTE WK-N-CURR-HR-COUNT =
031000                 TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKRULE-PROFILE
031100                     + 1
031200             COMPUTE WK-N-CURR-HR-AMOUNT =
031300                 TFSFCLP-CURR-HOUR-AMOUNT OF WK-C-LKRULE-PROFILE
031400                     + TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
031500     ELSE
031600             MOVE 1              TO WK-N-CURR-HR-COUNT
031700             MOVE TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
031800                  TO WK-N-CURR-HR-AMOUNT
031900     END-IF.
032000
032100     SET     WK-S-CURR-IN-DY-BUCKET TO FALSE.
032200     MOVE    TFSFCLP-CURR-DAY-NEWBENE OF WK-C-LKRULE-PROFILE
032300             TO WK-N-CURR-DAY-NEWBENE.
032400     IF      TFSFCLP-LAST-DAY-BUCKET OF WK-C-LKRULE-PROFILE
032500                 = WK-N-CURR-DAY-BUCKET
032600             SET WK-S-CURR-IN-DY-BUCKET TO TRUE
032700             COMPUTE WK-N-CURR-DAY-AMOUNT =
032800                 TFSFCLP-CURR-DAY-AMOUNT OF WK-C-LKRULE-PROFILE
032900                     + TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
033000     ELSE
033100             MOVE TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
033200                  TO WK-N-CURR-DAY-AMOUNT
033300             MOVE 0              TO WK-N-CURR-DAY-NEWBENE
033400     END-IF.
033500
033600     MOVE    0                   TO WK-N-BENE-HR-COUNT
033700                                     WK-N-BENE-HR-AMOUNT
033800                                     WK-N-BENE-DAY-AMOUNT.
033900     SET     WK-S-IS-FIRST-TODAY TO FALSE.
034000     IF      WK-C-LKRULE-BENE-PRESENT
034100             IF   TFSFBEN-TXN-COUNT OF WK-C-LKRULE-BENE = 0
034200                  SET WK-S-IS-FIRST-TODAY TO TRUE
034300                  ADD 1 TO WK-N-CURR-DAY-NEWBENE
034400             END-IF
034500             SET  WK-S-BENE-IN-HR-BUCKET TO FALSE
034600             IF   TFSFBEN-LAST-HR-BUCKET OF WK-C-LKRULE-BENE
034700                      = WK-N-CURR-HOUR-BUCKET
034800                  COMPUTE WK-N-BENE-HR-COUNT =
034900                      TFSFBEN-LAST-HR-COUNT OF WK-C-LKRULE-BENE
035000                          + 1
035100                  COMPUTE WK-N-BENE-HR-AMOUNT =
035200                      TFSFBEN-LAST-HR-AMOUNT OF WK-C-LKRULE-BENE
035300                          + TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
035400             ELSE
035500                  MOVE 1         TO WK-N-BENE-HR-COUNT
035600                  MOVE TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
035700                       TO WK-N-BENE-HR-AMOUNT
035800             END-IF
035900             IF   TFSFBEN-DAILY-BUCKET OF WK-C-LKRULE-BENE
036000                      = WK-N-CURR-DAY-BUCKET
036100                  COMPUTE WK-N-BENE-DAY-AMOUNT =
036200                      TFSFBEN-DAILY-AMOUNT OF WK-C-LKRULE-BENE
036300                          + TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
036400             ELSE
036500                  MOVE TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
036600                       TO WK-N-BENE-DAY-AMOUNT
036700             END-IF
036800     END-IF.
036900
037000*---------------------------------------------------------------*
037100 A299-COMPUTE-BUCKETS-EX.
037200*---------------------------------------------------------------*
037300     EXIT.
037400
037500*---------------------------------------------------------------*
037600 B000-EVALUATE-ALL-RULES.
037700*---------------------------------------------------------------*
037800     PERFORM B050-EVAL-ONE-RULE THRU B050-EVAL-ONE-RULE-EX
037900             VARYING WK-T-RUL-IDX FROM 1 BY 1
038000             UNTIL WK-T-RUL-IDX > WK-T-RULE-COUNT.
038100
038200*---------------------------------------------------------------*
038300 B099-EVALUATE-ALL-RULES-EX.
038400*---------------------------------------------------------------*
038500     EXIT.
038600
038700*---------------------------------------------------------------*
038800 B050-EVAL-ONE-RULE.
038900*---------------------------------------------------------------*
039000     IF      TFSFRUL-IS-ENABLED (WK-T-RUL-IDX)
039100             PERFORM B100-DISPATCH-ONE-RULE
039200                THRU B199-DISPATCH-ONE-RULE-EX
039300     END-IF.
039400
039500*---------------------------------------------------------------*
039600 B050-EVAL-ONE-RULE-EX.
039700*---------------------------------------------------------------*
039800     EXIT.
039900
040000*---------------------------------------------------------------*
040100 B100-DISPATCH-ONE-RULE.
040200*---------------------------------------------------------------*
040300     MOVE    "N"                 TO WK-N-RULE-TRIGGERED-SW.
040400     MOVE    0                   TO WK-N-PARTIAL-SCORE
040500                                     WK-N-DEVIATION-PCT.
040600
040700     EVALUATE TFSFRUL-RULE-TYPE (WK-T-RUL-IDX)
040800         WHEN "AMOUNT_ANOMALY"
040900              PERFORM C110-AMOUNT-ANOMALY THRU C119-EX
041000         WHEN "AMOUNT_PER_TYPE_ANOMALY"
041100              PERFORM C120-AMOUNT-PER-TYPE THRU C129-EX
041200         WHEN "TRANSACTION_TYPE_ANOMALY"
041300              PERFORM C130-TRANSACTION-TYPE THRU C139-EX
041400         WHEN "TPS_SPIKE"
041500              PERFORM C210-TPS-SPIKE THRU C219-EX
041600         WHEN "HOURLY_AMOUNT_ANOMALY"
041700              PERFORM C220-HOURLY-AMOUNT THRU C229-EX
041800         WHEN "DAILY_CUMULATIVE_AMOUNT"
041900              PERFORM C230-DAILY-CUMULATIVE THRU C239-EX
042000         WHEN "BENEFICIARY_RAPID_REPEAT"
042100              PERFORM C310-BENE-RAPID-REPEAT THRU C319-EX
042200         WHEN "BENEFICIARY_CONCENTRATION"
042300              PERFORM C320-BENE-CONCENTRATION THRU C329-EX
042400         WHEN "BENEFICIARY_AMOUNT_REPETITION"
042500              PERFORM C330-BENE-AMOUNT-REPEAT THRU C339-EX
042600         WHEN "CROSS_CHANNEL_BENEFICIARY_AMOUNT"
042700              PERFORM C340-CROSS-CHANNEL-AMT THRU C349-EX
042800         WHEN "NEW_BENEFICIARY_VELOCITY"
042900              PERFORM C350-NEW-BENE-VELOCITY THRU C359-EX
043000         WHEN "DORMANCY_REACTIVATION"
043100              PERFORM C410-DORMANCY-REACT THRU C419-EX
043200         WHEN "SEASONAL_DEVIATION"
043300              PERFORM C420-SEASONAL-DEVIATION THRU C429-EX
043400         WHEN "MULE_NETWORK"
043500              PERFORM C430-MULE-NETWORK THRU C439-EX
043600         WHEN "ISOLATION_FOREST"
043700              PERFORM C440-ISOLATION-FOREST THRU C449-EX
043800         WHEN OTHER
043900              CONTINUE
044000     END-EVALUATE.
044100
044200     PERFORM B200-ADD-RESULT-ENTRY THRU B299-ADD-RESULT-ENTRY-EX.
044300
044400*---------------------------------------------------------------*
044500 B199-DISPATCH-ONE-RULE-EX.
044600*---------------------------------------------------------------*
044700     EXIT.
044800
044900*---------------------------------------------------------------*
045000 B200-ADD-RESULT-ENTRY.
045100*---------------------------------------------------------------*
045200     PERFORM B250-FIND-RESULT-SLOT THRU B250-FIND-RESULT-SLOT-EX
045300             VARYING TFSFEVL-RES-IDX OF WK-C-LKRULE-RESULT
045400             FROM 1 BY 1
045500             UNTIL TFSFEVL-RES-IDX OF WK-C-LKRULE-RESULT > 20.
045600
045700*---------------------------------------------------------------*
045800 B299-ADD-RESULT-ENTRY-EX.
045900*---------------------------------------------------------------*
046000     EXIT.
046100
046200*---------------------------------------------------------------*
046300 B250-FIND-RESULT-SLOT.
046400*---------------------------------------------------------------*
046500     IF      TFSFEVL-RES-RULE-ID (TFSFEVL-RES-IDX OF
046600                 WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
046700                 = SPACES
046800             MOVE TFSFRUL-RULE-ID (WK-T-RUL-IDX) TO
046900                  TFSFEVL-RES-RULE-ID (TFSFEVL-RES-IDX OF
047000                      WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
047100             MOVE WK-N-RULE-TRIGGERED-SW TO
047200                  TFSFEVL-RES-TRIGGERED (TFSFEVL-RES-IDX OF
047300                      WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
047400             MOVE WK-N-PARTIAL-SCORE TO
047500                  TFSFEVL-RES-PART-SCORE (TFSFEVL-RES-IDX OF
047600                      WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
047700             MOVE TFSFRUL-RISK-WEIGHT (WK-T-RUL-IDX) TO
047800                  TFSFEVL-RES-RISK-WGT (TFSFEVL-RES-IDX OF
047900                      WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
048000             MOVE WK-N-DEVIATION-PCT TO
048100                  TFSFEVL-RES-DEV-PCT (TFSFEVL-RES-IDX OF
048200                      WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
048300             MOVE 21 TO TFSFEVL-RES-IDX OF WK-C-LKRULE-RESULT
048400     END-IF.
048500
048600*---------------------------------------------------------------*
048700 B250-FIND-RESULT-SLOT-EX.
048800*---------------------------------------------------------------*
048900     EXIT.
049000
049100*---------------------------------------------------------------*
049200 C110-AMOUNT-ANOMALY.
049300*---------------------------------------------------------------*
049400     IF      TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE < 2
049500             OR TFSFCLP-EWMA-AMOUNT OF WK-C-LKRULE-PROFILE
049600                    NOT > 0
049700             GO TO C119-EX.
049800
049900     MOVE    TFSFCLP-EWMA-AMOUNT OF WK-C-LKRULE-PROFILE
050000             TO WK-N-BASELINE.
050100     MOVE    TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN TO WK-N-OBSERVED.
050200     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
050300             TO WK-N-VARIANCE-PCT.
050400     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
050500
050600*---------------------------------------------------------------*
050700 C119-EX.
050800*---------------------------------------------------------------*
050900     EXIT.
051000
051100*---------------------------------------------------------------*
051200 C120-AMOUNT-PER-TYPE.
051300*---------------------------------------------------------------*
051400     MOVE    10                  TO WK-N-PARM-VALUE.
051500     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
051600     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
051700     PERFORM C121-SCAN-TYPE THRU C121-SCAN-TYPE-EX
051800             VARYING TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
051900             FROM 1 BY 1
052000             UNTIL TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE > 5.
052100
052200*---------------------------------------------------------------*
052300 C129-EX.
052400*---------------------------------------------------------------*
052500     EXIT.
052600
052700*---------------------------------------------------------------*
052800 C121-SCAN-TYPE.
052900*---------------------------------------------------------------*
053000     IF      TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
053100                 WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
053200                 = TFSFTXN-TYPE OF WK-C-LKRULE-TXN
053300             IF  TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
053400                     WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
053500                     >= WK-N-PARM-VALUE
053600                 AND TFSFCLP-TYPE-AVG-AMT (TFSFCLP-TYPE-IDX OF
053700                     WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
053800                     > 0
053900                 MOVE TFSFCLP-TYPE-AVG-AMT (TFSFCLP-TYPE-IDX OF
054000                     WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
054100                     TO WK-N-BASELINE
054200                 MOVE TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN
054300                      TO WK-N-OBSERVED
054400                 MOVE TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
054500                      TO WK-N-VARIANCE-PCT
054600                 PERFORM Z700-VARIANCE-SCORE
054700                    THRU Z799-VARIANCE-SCORE-EX
054800             END-IF
054900             MOVE 6 TO TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
055000     END-IF.
055100
055200*---------------------------------------------------------------*
055300 C121-SCAN-TYPE-EX.
055400*---------------------------------------------------------------*
055500     EXIT.
055600
055700*---------------------------------------------------------------*
055800 C130-TRANSACTION-TYPE.
055900*---------------------------------------------------------------*
056000     IF      TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE = 0
056100             GO TO C139-EX.
056200
056300     MOVE    0                   TO WK-N-TYPE-FREQ-PCT.
056400     PERFORM C131-SCAN-TYPE THRU C131-SCAN-TYPE-EX
056500             VARYING TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
056600             FROM 1 BY 1
056700             UNTIL TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE > 5.
056800
056900     MOVE    5                   TO WK-N-PARM-VALUE.
057000     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
057100     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
057200     IF      WK-N-TYPE-FREQ-PCT >= WK-N-PARM-VALUE
057300             GO TO C139-EX.
057400
057500     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
057600     IF      WK-N-TYPE-FREQ-PCT = 0
057700             MOVE 100            TO WK-N-DEVIATION-PCT
057800                                     WK-N-PARTIAL-SCORE
057900     ELSE
058000             COMPUTE WK-N-DEVIATION-PCT ROUNDED =
058100                 (WK-N-PARM-VALUE - WK-N-TYPE-FREQ-PCT)
058200                     / WK-N-PARM-VALUE * 100
058300             IF   WK-N-DEVIATION-PCT > 100
058400                  MOVE 100       TO WK-N-PARTIAL-SCORE
058500             ELSE
058600                  MOVE WK-N-DEVIATION-PCT TO WK-N-PARTIAL-SCORE
058700             END-IF
058800     END-IF.
058900
059000*---------------------------------------------------------------*
059100 C139-EX.
059200*---------------------------------------------------------------*
059300     EXIT.
059400
059500*---------------------------------------------------------------*
059600 C131-SCAN-TYPE.
059700*---------------------------------------------------------------*
059800     IF      TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
059900                 WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
060000                 = TFSFTXN-TYPE OF WK-C-LKRULE-TXN
060100             COMPUTE WK-N-TYPE-FREQ-PCT ROUNDED =
060200                 100 * TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
060300                     WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
060400                 / TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE
060500             MOVE 6 TO TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
060600     END-IF.
060700
060800*---------------------------------------------------------------*
060900 C131-SCAN-TYPE-EX.
061000*---------------------------------------------------------------*
061100     EXIT.
061200
061300*---------------------------------------------------------------*
061400 C210-TPS-SPIKE.
061500*---------------------------------------------------------------*
061600     IF      TFSFCLP-COMPL-HOURS OF WK-C-LKRULE-PROFILE < 2
061700             OR TFSFCLP-EWMA-HRLY-TPS OF WK-C-LKRULE-PROFILE
061800                    NOT > 0
061900             GO TO C219-EX.
062000
062100     MOVE    TFSFCLP-EWMA-HRLY-TPS OF WK-C-LKRULE-PROFILE
062200             TO WK-N-BASELINE.
062300     MOVE    WK-N-CURR-HR-COUNT  TO WK-N-OBSERVED.
062400     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
062500             TO WK-N-VARIANCE-PCT.
062600     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
062700
062800*---------------------------------------------------------------*
062900 C219-EX.
063000*---------------------------------------------------------------*
063100     EXIT.
063200
063300*---------------------------------------------------------------*
063400 C220-HOURLY-AMOUNT.
063500*---------------------------------------------------------------*
063600     IF      TFSFCLP-COMPL-HOURS OF WK-C-LKRULE-PROFILE < 2
063700             OR TFSFCLP-EWMA-HRLY-AMT OF WK-C-LKRULE-PROFILE
063800                    NOT > 0
063900             GO TO C229-EX.
064000
064100     MOVE    TFSFCLP-EWMA-HRLY-AMT OF WK-C-LKRULE-PROFILE
064200             TO WK-N-BASELINE.
064300     MOVE    WK-N-CURR-HR-AMOUNT TO WK-N-OBSERVED.
064400     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
064500             TO WK-N-VARIANCE-PCT.
064600     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
064700
064800*---------------------------------------------------------------*
064900 C229-EX.
065000*---------------------------------------------------------------*
065100     EXIT.
065200
065300*---------------------------------------------------------------*
065400 C230-DAILY-CUMULATIVE.
065500*---------------------------------------------------------------*
065600     MOVE    3                   TO WK-N-PARM-VALUE.
065700     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
065800     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
065900     IF      TFSFCLP-COMPL-DAYS OF WK-C-LKRULE-PROFILE
066000                 < WK-N-PARM-VALUE
066100             OR TFSFCLP-EWMA-DLY-AMT OF WK-C-LKRULE-PROFILE
066200                    NOT > 0
066300             GO TO C239-EX.
066400
066500     MOVE    TFSFCLP-EWMA-DLY-AMT OF WK-C-LKRULE-PROFILE
066600             TO WK-N-BASELINE.
066700     MOVE    WK-N-CURR-DAY-AMOUNT TO WK-N-OBSERVED.
066800     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
066900             TO WK-N-VARIANCE-PCT.
067000     MOVE    "Y"                 TO WK-N-FLOOR-SCORE-SW.
067100     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
067200     MOVE    "N"                 TO WK-N-FLOOR-SCORE-SW.
067300
067400*---------------------------------------------------------------*
067500 C239-EX.
067600*---------------------------------------------------------------*
067700     EXIT.
067800
067900*---------------------------------------------------------------*
068000 C310-BENE-RAPID-REPEAT.
068100*---------------------------------------------------------------*
068200     IF      NOT WK-C-LKRULE-BENE-PRESENT
068300             GO TO C319-EX.
068400
068500     MOVE    5                   TO WK-N-PARM-VALUE.
068600     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
068700     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
068800     IF      WK-N-BENE-HR-COUNT < WK-N-PARM-VALUE
068900             GO TO C319-EX.
069000
069100     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
069200     COMPUTE WK-N-WORK-1 ROUNDED =
069300         WK-N-BENE-HR-COUNT / WK-N-PARM-VALUE.
069400     COMPUTE WK-N-PARTIAL-SCORE ROUNDED = 50 * WK-N-WORK-1.
069500     IF      WK-N-PARTIAL-SCORE > 100
069600             MOVE 100 TO WK-N-PARTIAL-SCORE.
069700     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
069800         (WK-N-WORK-1 - 1) * 100.
069900
070000*---------------------------------------------------------------*
070100 C319-EX.
070200*---------------------------------------------------------------*
070300     EXIT.
070400
070500*---------------------------------------------------------------*
070600 C320-BENE-CONCENTRATION.
070700*---------------------------------------------------------------*
070800     IF      NOT WK-C-LKRULE-BENE-PRESENT
070900             GO TO C329-EX.
071000
071100     MOVE    5                   TO WK-N-PARM-VALUE.
071200     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
071300     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
071400     IF      TFSFCLP-DISTINCT-BENE-CNT OF WK-C-LKRULE-PROFILE
071500                 < WK-N-PARM-VALUE
071600             GO TO C329-EX.
071700
071800     COMPUTE WK-N-BASELINE ROUNDED =
071900         1 / TFSFCLP-DISTINCT-BENE-CNT OF WK-C-LKRULE-PROFILE.
072000     COMPUTE WK-N-OBSERVED ROUNDED =
072100         TFSFBEN-TXN-COUNT OF WK-C-LKRULE-BENE /
072200         TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE.
072300
072400     MOVE    5                   TO WK-N-PARM-VALUE.
072500     MOVE    2                   TO WK-N-PARM-SUBSCRIPT.
072600     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
072700     COMPUTE WK-N-WORK-1 = WK-N-OBSERVED * 100.
072800     IF      WK-N-OBSERVED NOT > WK-N-BASELINE
072900             OR WK-N-WORK-1 < WK-N-PARM-VALUE
073000             GO TO C329-EX.
073100
073200     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
073300             TO WK-N-VARIANCE-PCT.
073400     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
073500
073600*---------------------------------------------------------------*
073700 C329-EX.
073800*---------------------------------------------------------------*
073900     EXIT.
074000
074100*---------------------------------------------------------------*
074200 C330-BENE-AMOUNT-REPEAT.
074300*---------------------------------------------------------------*
074400     IF      NOT WK-C-LKRULE-BENE-PRESENT
074500             GO TO C339-EX.
074600
074700     MOVE    3                   TO WK-N-PARM-VALUE.
074800     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
074900     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
075000     IF      TFSFBEN-TXN-COUNT OF WK-C-LKRULE-BENE
075100                 < WK-N-PARM-VALUE
075200             OR TFSFBEN-EWMA-AMOUNT OF WK-C-LKRULE-BENE
075300                    NOT > 0
075400             GO TO C339-EX.
075500
075600     COMPUTE WK-N-SQRT-INPUT =
075700         TFSFBEN-AMOUNT-M2 OF WK-C-LKRULE-BENE /
075800         (TFSFBEN-TXN-COUNT OF WK-C-LKRULE-BENE - 1).
075900     PERFORM Z720-SQUARE-ROOT THRU Z729-SQUARE-ROOT-EX.
076000     COMPUTE WK-N-WORK-1 ROUNDED =
076100         100 * WK-N-SQRT-RESULT /
076200             TFSFBEN-EWMA-AMOUNT OF WK-C-LKRULE-BENE.
076300
076400     MOVE    10                  TO WK-N-PARM-VALUE.
076500     MOVE    2                   TO WK-N-PARM-SUBSCRIPT.
076600     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
076700     IF      WK-N-WORK-1 >= WK-N-PARM-VALUE
076800             GO TO C339-EX.
076900
077000     COMPUTE WK-N-WORK-2 =
077100         TFSFBEN-EWMA-AMOUNT OF WK-C-LKRULE-BENE * 0.05.
077200     IF      WK-N-SQRT-RESULT > WK-N-WORK-2
077300             MOVE WK-N-SQRT-RESULT TO WK-N-WORK-3
077400     ELSE
077500             MOVE WK-N-WORK-2    TO WK-N-WORK-3
077600     END-IF.
077700     COMPUTE WK-N-WORK-2 =
077800         TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN -
077900             TFSFBEN-EWMA-AMOUNT OF WK-C-LKRULE-BENE.
078000     IF      WK-N-WORK-2 < 0
078100             COMPUTE WK-N-WORK-2 = WK-N-WORK-2 * -1.
078200     IF      WK-N-WORK-2 > WK-N-WORK-3
078300             GO TO C339-EX.
078400
078500     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
078600     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
078700         (WK-N-PARM-VALUE - WK-N-WORK-1) / WK-N-PARM-VALUE * 100.
078800     COMPUTE WK-N-PARTIAL-SCORE ROUNDED =
078900         100 * (1 - WK-N-WORK-1 / WK-N-PARM-VALUE).
079000     IF      WK-N-PARTIAL-SCORE < 50
079100             MOVE 50             TO WK-N-PARTIAL-SCORE.
079200
079300*---------------------------------------------------------------*
079400 C339-EX.
079500*---------------------------------------------------------------*
079600     EXIT.
079700
079800*---------------------------------------------------------------*
079900 C340-CROSS-CHANNEL-AMT.
080000*---------------------------------------------------------------*
080100     IF      NOT WK-C-LKRULE-BENE-PRESENT
080200             GO TO C349-EX.
080300
080400     MOVE    3                   TO WK-N-PARM-VALUE.
080500     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
080600     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
080700     IF      TFSFCLP-COMPL-DAYS OF WK-C-LKRULE-PROFILE
080800                 < WK-N-PARM-VALUE
080900             OR TFSFCLP-EWMA-DLY-AMT OF WK-C-LKRULE-PROFILE
081000                    NOT > 0
081100             GO TO C349-EX.
081200
081300     MOVE    TFSFCLP-EWMA-DLY-AMT OF WK-C-LKRULE-PROFILE
081400             TO WK-N-BASELINE.
081500     MOVE    WK-N-BENE-DAY-AMOUNT TO WK-N-OBSERVED.
081600     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
081700             TO WK-N-VARIANCE-PCT.
081800     MOVE    "Y"                 TO WK-N-FLOOR-SCORE-SW.
081900     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
082000     MOVE    "N"                 TO WK-N-FLOOR-SCORE-SW.
082100
082200*---------------------------------------------------------------*
082300 C349-EX.
082400*---------------------------------------------------------------*
082500     EXIT.
082600
082700*---------------------------------------------------------------*
082800 C350-NEW-BENE-VELOCITY.
082900*---------------------------------------------------------------*
083000     MOVE    5                   TO WK-N-PARM-VALUE.
083100     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
083200     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
083300     IF      WK-N-CURR-DAY-NEWBENE < WK-N-PARM-VALUE
083400             GO TO C351-TIER-2.
083500
083600     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
083700     COMPUTE WK-N-WORK-1 ROUNDED =
083800         WK-N-CURR-DAY-NEWBENE / WK-N-PARM-VALUE.
083900     COMPUTE WK-N-PARTIAL-SCORE ROUNDED = 50 * WK-N-WORK-1.
084000     IF      WK-N-PARTIAL-SCORE > 100
084100             MOVE 100 TO WK-N-PARTIAL-SCORE.
084200     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
084300         (WK-N-WORK-1 - 1) * 100.
084400     GO TO C359-EX.
084500
084600 C351-TIER-2.
084700     MOVE    3                   TO WK-N-PARM-VALUE.
084800     MOVE    2                   TO WK-N-PARM-SUBSCRIPT.
084900     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
085000     IF      TFSFCLP-COMPL-DAYS-BENE OF WK-C-LKRULE-PROFILE
085100                 < WK-N-PARM-VALUE
085200             GO TO C359-EX.
085300     IF      TFSFCLP-EWMA-DLY-NEWBENE OF WK-C-LKRULE-PROFILE
085400                 NOT > 0
085500             AND WK-N-CURR-DAY-NEWBENE NOT > 1
085600             GO TO C359-EX.
085700
085800     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
085900             TO WK-N-VARIANCE-PCT.
086000     COMPUTE WK-N-THRESHOLD ROUNDED =
086100         TFSFCLP-EWMA-DLY-NEWBENE OF WK-C-LKRULE-PROFILE *
086200             (1 + WK-N-VARIANCE-PCT / 100).
086300     IF      WK-N-THRESHOLD < 1
086400             MOVE 1 TO WK-N-THRESHOLD.
086500     IF      WK-N-CURR-DAY-NEWBENE NOT > WK-N-THRESHOLD
086600             GO TO C359-EX.
086700
086800     COMPUTE WK-N-WORK-1 ROUNDED =
086900         TFSFCLP-EWMA-DLY-NEWBENE OF WK-C-LKRULE-PROFILE *
087000             WK-N-VARIANCE-PCT / 100.
087100     IF      WK-N-WORK-1 < 1
087200             MOVE 1 TO WK-N-WORK-1.
087300
087400     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
087500     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
087600         (WK-N-CURR-DAY-NEWBENE - WK-N-THRESHOLD) /
087700             WK-N-WORK-1 * 100.
087800     COMPUTE WK-N-PARTIAL-SCORE ROUNDED =
087900         50 + WK-N-DEVIATION-PCT / 100 * 50.
088000     IF      WK-N-PARTIAL-SCORE > 100
088100             MOVE 100 TO WK-N-PARTIAL-SCORE.
088200
088300*---------------------------------------------------------------*
088400 C359-EX.
088500*---------------------------------------------------------------*
088600     EXIT.
088700
088800*---------------------------------------------------------------*
088900 C410-DORMANCY-REACT.
089000*---------------------------------------------------------------*
089100     IF      TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE < 2
089200             OR TFSFCLP-LAST-UPD-DATE OF WK-C-LKRULE-PROFILE = 0
089300             GO TO C419-EX.
089400
089500*    GAP IS MEASURED IN WHOLE DAYS ON THE Z740 PSEUDO-CALENDAR.
089600     MOVE    TFSFTXN-TXN-DATE OF WK-C-LKRULE-TXN
089700             TO WK-N-DATE-INPUT.
089800     PERFORM Z740-DATE-TO-PSEUDO-DAYS
089900        THRU Z749-DATE-TO-PSEUDO-DAYS-EX.
090000     MOVE    WK-N-DATE-PSEUDO-DAYS TO WK-N-WORK-1.
090100
090200     MOVE    TFSFCLP-LAST-UPD-DATE OF WK-C-LKRULE-PROFILE
090300             TO WK-N-DATE-INPUT.
090400     PERFORM Z740-DATE-TO-PSEUDO-DAYS
090500        THRU Z749-DATE-TO-PSEUDO-DAYS-EX.
090600     MOVE    WK-N-DATE-PSEUDO-DAYS TO WK-N-WORK-2.
090700
090800     COMPUTE WK-N-WORK-3 = WK-N-WORK-1 - WK-N-WORK-2.
090900     IF      WK-N-WORK-3 < 0
091000             MOVE 0              TO WK-N-WORK-3.
091100
091200     MOVE    30                  TO WK-N-PARM-VALUE.
091300     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
091400     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
091500     IF      WK-N-WORK-3 < WK-N-PARM-VALUE
091600             GO TO C419-EX.
091700
091800     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
091900     COMPUTE WK-N-WORK-1 ROUNDED = WK-N-WORK-3 / WK-N-PARM-VALUE.
092000     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
092100         (WK-N-WORK-1 - 1) * 100.
092200     COMPUTE WK-N-PARTIAL-SCORE ROUNDED =
092300         50 * (WK-N-WORK-1 / 1.5).
092400     IF      WK-N-PARTIAL-SCORE > 100
092500             MOVE 100            TO WK-N-PARTIAL-SCORE.
092600
092700*---------------------------------------------------------------*
092800 C419-EX.
092900*---------------------------------------------------------------*
093000     EXIT.
093100
093200*---------------------------------------------------------------*
093300 C420-SEASONAL-DEVIATION.
093400*---------------------------------------------------------------*
093500*    FOUR SUB-METRICS, EACH SCORED BY Z700 AGAINST ITS OWN
093600*    SEASONAL SLOT (OR THE CLIENT'S GLOBAL EWMA WHEN THE SLOT
093700*    ITSELF DOES NOT YET HAVE ENOUGH SAMPLES).  THE RULE AS A
093800*    WHOLE TRIGGERS IF ANY SUB-METRIC TRIGGERS, SCORED AT THE
093900*    WORST (HIGHEST) DEVIATION SEEN.
094000     MOVE    4                   TO WK-N-PARM-VALUE.
094100     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
094200     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
094300     MOVE    WK-N-PARM-VALUE     TO WK-N-SEAS-MIN-SAMPLES.
094400     MOVE    "N"                 TO WK-N-SEAS-ANY-TRIG-SW.
094500     MOVE    0                   TO WK-N-SEAS-MAX-DEV.
094600     MOVE    TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
094700             TO WK-N-VARIANCE-PCT.
094800
094900     MOVE    WK-N-CURR-HOUR-BUCKET (9:2) TO WK-N-SEAS-HOUR-SLOT.
095000     ADD     1                   TO WK-N-SEAS-HOUR-SLOT.
095100     PERFORM Z750-DAY-OF-WEEK THRU Z759-DAY-OF-WEEK-EX.
095200
095300*    (A) HOURLY TPS SEASONAL.
095400     IF      TFSFCLP-SHR-TPS-CNT (WK-N-SEAS-HOUR-SLOT) OF
095500                 WK-C-LKRULE-PROFILE >= WK-N-SEAS-MIN-SAMPLES
095600             MOVE WK-N-CURR-HR-COUNT TO WK-N-OBSERVED
095700             MOVE TFSFCLP-SHR-TPS-EWMA (WK-N-SEAS-HOUR-SLOT) OF
095800                 WK-C-LKRULE-PROFILE TO WK-N-BASELINE
095900             PERFORM Z760-SEASONAL-SUBMETRIC
096000                THRU Z769-SEASONAL-SUBMETRIC-EX
096100     ELSE
096200             IF  TFSFCLP-COMPL-HOURS OF WK-C-LKRULE-PROFILE >= 2
096300                 MOVE WK-N-CURR-HR-COUNT TO WK-N-OBSERVED
096400                 MOVE TFSFCLP-EWMA-HRLY-TPS OF
096500                     WK-C-LKRULE-PROFILE TO WK-N-BASELINE
096600                 PERFORM Z760-SEASONAL-SUBMETRIC
096700                    THRU Z769-SEASONAL-SUBMETRIC-EX
096800             END-IF
096900     END-IF.
097000
097100*    (B) HOURLY AMOUNT SEASONAL.
097200     IF      TFSFCLP-SHR-AMT-CNT (WK-N-SEAS-HOUR-SLOT) OF
097300                 WK-C-LKRULE-PROFILE >= WK-N-SEAS-MIN-SAMPLES
097400             MOVE WK-N-CURR-HR-AMOUNT TO WK-N-OBSERVED
097500             MOVE TFSFCLP-SHR-AMT-EWMA (WK-N-SEAS-HOUR-SLOT) OF
097600                 WK-C-LKRULE-PROFILE TO WK-N-BASELINE
097700             PERFORM Z760-SEASONAL-SUBMETRIC
097800                THRU Z769-SEASONAL-SUBMETRIC-EX
097900     ELSE
098000             IF  TFSFCLP-COMPL-HOURS OF WK-C-LKRULE-PROFILE >= 2
098100                 MOVE WK-N-CURR-HR-AMOUNT TO WK-N-OBSERVED
098200                 MOVE TFSFCLP-EWMA-HRLY-AMT OF
098300                     WK-C-LKRULE-PROFILE TO WK-N-BASELINE
098400                 PERFORM Z760-SEASONAL-SUBMETRIC
098500                    THRU Z769-SEASONAL-SUBMETRIC-EX
098600             END-IF
098700     END-IF.
098800
098900*    (C) DAILY AMOUNT SEASONAL.
099000     IF      TFSFCLP-SDY-AMT-CNT (WK-N-SEAS-DAY-SLOT) OF
099100                 WK-C-LKRULE-PROFILE >= WK-N-SEAS-MIN-SAMPLES
099200             MOVE WK-N-CURR-DAY-AMOUNT TO WK-N-OBSERVED
099300             MOVE TFSFCLP-SDY-AMT-EWMA (WK-N-SEAS-DAY-SLOT) OF
099400                 WK-C-LKRULE-PROFILE TO WK-N-BASELINE
099500             PERFORM Z760-SEASONAL-SUBMETRIC
099600                THRU Z769-SEASONAL-SUBMETRIC-EX
099700     ELSE
099800             IF  TFSFCLP-COMPL-DAYS OF WK-C-LKRULE-PROFILE >= 2
099900                 MOVE WK-N-CURR-DAY-AMOUNT TO WK-N-OBSERVED
100000                 MOVE TFSFCLP-EWMA-DLY-AMT OF
100100                     WK-C-LKRULE-PROFILE TO WK-N-BASELINE
100200                 PERFORM Z760-SEASONAL-SUBMETRIC
100300                    THRU Z769-SEASONAL-SUBMETRIC-EX
100400             END-IF
100500     END-IF.
100600
100700*    (D) DAILY TPS SEASONAL - SLOT ONLY, NO GLOBAL FALLBACK.
100800     IF      TFSFCLP-SDY-TPS-CNT (WK-N-SEAS-DAY-SLOT) OF
100900                 WK-C-LKRULE-PROFILE >= WK-N-SEAS-MIN-SAMPLES
101000             MOVE TFSFCLP-CURR-HOUR-COUNT OF WK-C-LKRULE-PROFILE
101100                  TO WK-N-OBSERVED
101200             MOVE TFSFCLP-SDY-TPS-EWMA (WK-N-SEAS-DAY-SLOT) OF
101300                 WK-C-LKRULE-PROFILE TO WK-N-BASELINE
101400             PERFORM Z760-SEASONAL-SUBMETRIC
101500                THRU Z769-SEASONAL-SUBMETRIC-EX
101600     END-IF.
101700
101800     IF      WK-N-SEAS-ANY-TRIGGERED
101900             MOVE "Y"            TO WK-N-RULE-TRIGGERED-SW
102000             MOVE WK-N-SEAS-MAX-DEV TO WK-N-DEVIATION-PCT
102100             MOVE WK-N-SEAS-MAX-DEV TO WK-N-PARTIAL-SCORE
102200             IF WK-N-PARTIAL-SCORE > 100
102300                MOVE 100         TO WK-N-PARTIAL-SCORE
102400             END-IF
102500     END-IF.
102600
102700*---------------------------------------------------------------*
102800 C429-EX.
102900*---------------------------------------------------------------*
103000     EXIT.
103100
103200*---------------------------------------------------------------*
103300 C430-MULE-NETWORK.
103400*---------------------------------------------------------------*
103500     IF      NOT WK-C-LKRULE-BENE-PRESENT
103600             GO TO C439-EX.
103700
103800     SET     WK-C-LKGRPH-MODE-QUERY OF WK-C-LKGRPH-LOCAL
103900                 TO TRUE.
104000     MOVE    TFSFTXN-CLIENT-ID OF WK-C-LKRULE-TXN TO
104100             WK-C-LKGRPH-CLIENT-ID OF WK-C-LKGRPH-LOCAL.
104200     MOVE    TFSFTXN-BENE-KEY OF WK-C-LKRULE-TXN TO
104300             WK-C-LKGRPH-BENE-KEY OF WK-C-LKGRPH-LOCAL.
104400     CALL    "TRFAGRPH" USING WK-C-LKGRPH-LOCAL.
104500
104600     IF      NOT WK-C-LKGRPH-IS-READY OF WK-C-LKGRPH-LOCAL
104700             GO TO C439-EX.
104800
104900     MOVE    3                   TO WK-N-PARM-VALUE.
105000     MOVE    1                   TO WK-N-PARM-SUBSCRIPT.
105100     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
105200     MOVE    WK-N-PARM-VALUE     TO WK-N-MULE-MIN-FANIN.
105300
105400     MOVE    30                  TO WK-N-PARM-VALUE.
105500     MOVE    2                   TO WK-N-PARM-SUBSCRIPT.
105600     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
105700     MOVE    WK-N-PARM-VALUE     TO WK-N-MULE-SHARED-THRESH.
105800
105900     MOVE    15                  TO WK-N-PARM-VALUE.
106000     MOVE    3                   TO WK-N-PARM-SUBSCRIPT.
106100     PERFORM Z710-GET-PARAM THRU Z719-GET-PARAM-EX.
106200     MOVE    WK-N-PARM-VALUE     TO WK-N-MULE-DENS-THRESH.
106300
106400     MOVE    0                   TO WK-N-MULE-SIGNAL-COUNT.
106500
106600     COMPUTE WK-N-MULE-OTHER-SENDERS =
106700         WK-C-LKGRPH-FAN-IN-CNT OF WK-C-LKGRPH-LOCAL - 1.
106800     IF      WK-N-MULE-OTHER-SENDERS >= WK-N-MULE-MIN-FANIN
106900             ADD  1 TO WK-N-MULE-SIGNAL-COUNT
107000             COMPUTE WK-N-MULE-FANIN-SCORE ROUNDED =
107100                 WK-N-MULE-OTHER-SENDERS / WK-N-MULE-MIN-FANIN
107200                     * 100
107300             IF   WK-N-MULE-FANIN-SCORE < 30
107400                  MOVE 30        TO WK-N-MULE-FANIN-SCORE
107500             END-IF
107600             IF   WK-N-MULE-FANIN-SCORE > 100
107700                  MOVE 100       TO WK-N-MULE-FANIN-SCORE
107800             END-IF
107900     ELSE
108000             MOVE 0              TO WK-N-MULE-FANIN-SCORE
108100     END-IF.
108200
108300     IF      WK-C-LKGRPH-TOTAL-BENES OF WK-C-LKGRPH-LOCAL > 0
108400             COMPUTE WK-N-MULE-SHARED-RATIO ROUNDED =
108500                 WK-C-LKGRPH-SHARED-CNT OF WK-C-LKGRPH-LOCAL /
108600                     WK-C-LKGRPH-TOTAL-BENES OF WK-C-LKGRPH-LOCAL
108700     ELSE
108800             MOVE 0              TO WK-N-MULE-SHARED-RATIO
108900     END-IF.
109000     COMPUTE WK-N-WORK-1 = WK-N-MULE-SHARED-RATIO * 100.
109100     IF      WK-N-WORK-1 >= WK-N-MULE-SHARED-THRESH
109200             ADD  1 TO WK-N-MULE-SIGNAL-COUNT
109300             COMPUTE WK-N-MULE-SHARED-SCORE ROUNDED =
109400                 WK-N-WORK-1 / WK-N-MULE-SHARED-THRESH * 100
109500             IF   WK-N-MULE-SHARED-SCORE < 30
109600                  MOVE 30        TO WK-N-MULE-SHARED-SCORE
109700             END-IF
109800             IF   WK-N-MULE-SHARED-SCORE > 100
109900                  MOVE 100       TO WK-N-MULE-SHARED-SCORE
110000             END-IF
110100     ELSE
110200             MOVE 0              TO WK-N-MULE-SHARED-SCORE
110300     END-IF.
110400
110500     MOVE    WK-C-LKGRPH-DENSITY-PCT OF WK-C-LKGRPH-LOCAL
110600             TO WK-N-WORK-1.
110700     IF      WK-N-WORK-1 >= WK-N-MULE-DENS-THRESH
110800             ADD  1 TO WK-N-MULE-SIGNAL-COUNT
110900             COMPUTE WK-N-MULE-DENSITY-SCORE ROUNDED =
111000                 WK-N-WORK-1 / WK-N-MULE-DENS-THRESH * 100
111100             IF   WK-N-MULE-DENSITY-SCORE < 30
111200                  MOVE 30        TO WK-N-MULE-DENSITY-SCORE
111300             END-IF
111400             IF   WK-N-MULE-DENSITY-SCORE > 100
111500                  MOVE 100       TO WK-N-MULE-DENSITY-SCORE
111600             END-IF
111700     ELSE
111800             MOVE 0              TO WK-N-MULE-DENSITY-SCORE
111900     END-IF.
112000
112100     IF      WK-N-MULE-SIGNAL-COUNT < 2
112200             GO TO C439-EX.
112300
112400     COMPUTE WK-N-MULE-COMPOSITE ROUNDED =
112500         WK-N-MULE-FANIN-SCORE   * 0.40 +
112600         WK-N-MULE-SHARED-SCORE  * 0.35 +
112700         WK-N-MULE-DENSITY-SCORE * 0.25.
112800
112900     IF      WK-N-MULE-COMPOSITE <
113000                 TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX)
113100             GO TO C439-EX.
113200
113300     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
113400     IF      WK-N-MULE-COMPOSITE > 100
113500             MOVE 100            TO WK-N-PARTIAL-SCORE
113600     ELSE
113700             MOVE WK-N-MULE-COMPOSITE TO WK-N-PARTIAL-SCORE
113800     END-IF.
113900     MOVE    WK-N-PARTIAL-SCORE  TO WK-N-DEVIATION-PCT.
114000
114100*---------------------------------------------------------------*
114200 C439-EX.
114300*---------------------------------------------------------------*
114400     EXIT.
114500
114600*---------------------------------------------------------------*
114700 C440-ISOLATION-FOREST.
114800*---------------------------------------------------------------*
114900     IF      NOT WK-C-LKRULE-IFMODEL-FOUND
115000             GO TO C449-EX.
115100
115200     PERFORM Z770-BUILD-FEATURES THRU Z779-BUILD-FEATURES-EX.
115300     MOVE    WK-C-LKRULE-IFMODEL TO
115400             WK-C-LKIFOR-MODEL OF WK-C-LKIFOR-LOCAL.
115500     MOVE    SPACES              TO
115600             WK-C-LKIFOR-ERROR-CD OF WK-C-LKIFOR-LOCAL.
115700     CALL    "TRFAIFOR" USING WK-C-LKIFOR-LOCAL.
115800
115900     IF      WK-C-LKIFOR-ERROR-CD OF WK-C-LKIFOR-LOCAL
116000                 NOT = SPACES
116100             GO TO C449-EX.
116200
116300     COMPUTE WK-N-IFOR-THRESHOLD =
116400         TFSFRUL-VARIANCE-PCT (WK-T-RUL-IDX) / 100.
116500     IF      WK-C-LKIFOR-ANOMALY-SCORE OF WK-C-LKIFOR-LOCAL
116600                 NOT > WK-N-IFOR-THRESHOLD
116700             GO TO C449-EX.
116800
116900     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
117000     COMPUTE WK-N-PARTIAL-SCORE ROUNDED =
117100         (WK-C-LKIFOR-ANOMALY-SCORE OF WK-C-LKIFOR-LOCAL -
117200              WK-N-IFOR-THRESHOLD) /
117300         (1 - WK-N-IFOR-THRESHOLD) * 100.
117400     IF      WK-N-PARTIAL-SCORE > 100
117500             MOVE 100            TO WK-N-PARTIAL-SCORE.
117600     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
117700         (WK-C-LKIFOR-ANOMALY-SCORE OF WK-C-LKIFOR-LOCAL /
117800              WK-N-IFOR-THRESHOLD - 1) * 100.
117900
118000*---------------------------------------------------------------*
118100 C449-EX.
118200*---------------------------------------------------------------*
118300     EXIT.
118400
118500*---------------------------------------------------------------*
118600 D000-COMPOSITE-SCORE.
118700*---------------------------------------------------------------*
118800*    COMPOSITE IS A RISK-WEIGHT-WEIGHTED AVERAGE OF THE PARTIAL
118900*    SCORES OF THE RULES THAT ACTUALLY TRIGGERED.  A CLEAN
119000*    TRANSACTION (NOTHING TRIGGERED) SCORES ZERO.
119100     MOVE    0                   TO WK-N-WSCORE-SUM
119200                                     WK-N-WEIGHT-SUM.
119300     PERFORM D010-SUM-RESULT THRU D010-SUM-RESULT-EX
119400             VARYING TFSFEVL-RES-IDX OF WK-C-LKRULE-RESULT
119500             FROM 1 BY 1
119600             UNTIL TFSFEVL-RES-IDX OF WK-C-LKRULE-RESULT > 20.
119700
119800     IF      WK-N-WEIGHT-SUM > 0
119900             COMPUTE TFSFEVL-COMPOSITE-SCORE OF
120000                 WK-C-LKRULE-RESULT ROUNDED =
120100                 WK-N-WSCORE-SUM / WK-N-WEIGHT-SUM
120200     ELSE
120300             MOVE 0              TO TFSFEVL-COMPOSITE-SCORE OF
120400                 WK-C-LKRULE-RESULT
120500     END-IF.
120600     IF      TFSFEVL-COMPOSITE-SCORE OF WK-C-LKRULE-RESULT > 100
120700             MOVE 100            TO TFSFEVL-COMPOSITE-SCORE OF
120800                 WK-C-LKRULE-RESULT.
120900
121000     EVALUATE TRUE
121100         WHEN TFSFEVL-COMPOSITE-SCORE OF WK-C-LKRULE-RESULT
121200                  >= 80
121300              MOVE "CRITICAL" TO TFSFEVL-RISK-LEVEL OF
121400                  WK-C-LKRULE-RESULT
121500         WHEN TFSFEVL-COMPOSITE-SCORE OF WK-C-LKRULE-RESULT
121600                  >= 60
121700              MOVE "HIGH"     TO TFSFEVL-RISK-LEVEL OF
121800                  WK-C-LKRULE-RESULT
121900         WHEN TFSFEVL-COMPOSITE-SCORE OF WK-C-LKRULE-RESULT
122000                  >= 30
122100              MOVE "MEDIUM"   TO TFSFEVL-RISK-LEVEL OF
122200                  WK-C-LKRULE-RESULT
122300         WHEN OTHER
122400              MOVE "LOW"      TO TFSFEVL-RISK-LEVEL OF
122500                  WK-C-LKRULE-RESULT
122600     END-EVALUATE.
122700
122800     EVALUATE TRUE
122900         WHEN TFSFEVL-COMPOSITE-SCORE OF WK-C-LKRULE-RESULT
123000                  >= WK-N-BLOCK-THRESHOLD
123100              MOVE "BLOCK" TO TFSFEVL-ACTION OF
123200                  WK-C-LKRULE-RESULT
123300         WHEN TFSFEVL-COMPOSITE-SCORE OF WK-C-LKRULE-RESULT
123400                  >= WK-N-ALERT-THRESHOLD
123500              MOVE "ALERT" TO TFSFEVL-ACTION OF
123600                  WK-C-LKRULE-RESULT
123700         WHEN OTHER
123800              MOVE "PASS"  TO TFSFEVL-ACTION OF
123900                  WK-C-LKRULE-RESULT
124000     END-EVALUATE.
124100
124200*---------------------------------------------------------------*
124300 D099-COMPOSITE-SCORE-EX.
124400*---------------------------------------------------------------*
124500     EXIT.
124600
124700*---------------------------------------------------------------*
124800 D010-SUM-RESULT.
124900*---------------------------------------------------------------*
125000     IF      TFSFEVL-RES-IS-TRIGGERED (TFSFEVL-RES-IDX OF
125100                 WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
125200             COMPUTE WK-N-WSCORE-SUM =
125300                 WK-N-WSCORE-SUM +
125400                 TFSFEVL-RES-PART-SCORE (TFSFEVL-RES-IDX OF
125500                     WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT *
125600                 TFSFEVL-RES-RISK-WGT (TFSFEVL-RES-IDX OF
125700                     WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
125800             COMPUTE WK-N-WEIGHT-SUM =
125900                 WK-N-WEIGHT-SUM +
126000                 TFSFEVL-RES-RISK-WGT (TFSFEVL-RES-IDX OF
126100                     WK-C-LKRULE-RESULT) OF WK-C-LKRULE-RESULT
126200     END-IF.
126300
126400*---------------------------------------------------------------*
126500 D010-SUM-RESULT-EX.
126600*---------------------------------------------------------------*
126700     EXIT.
126800
126900*---------------------------------------------------------------*
127000 Z700-VARIANCE-SCORE.
127100*---------------------------------------------------------------*
127200*    SHARED "VARIANCE PERCENT" SCORING SHAPE USED BY MOST RULE
127300*    TYPES - THRESHOLD = BASELINE * (1 + VARIANCE-PCT / 100).
127400*    SET WK-N-FLOOR-SCORE-SW TO "Y" BEFORE CALLING FOR THE
127500*    RULES THAT SHOULD NEVER SCORE BELOW 50 ONCE TRIGGERED.
127600     COMPUTE WK-N-THRESHOLD ROUNDED =
127700         WK-N-BASELINE * (1 + WK-N-VARIANCE-PCT / 100).
127800     IF      WK-N-OBSERVED NOT > WK-N-THRESHOLD
127900             GO TO Z799-VARIANCE-SCORE-EX.
128000
128100     MOVE    "Y"                 TO WK-N-RULE-TRIGGERED-SW.
128200     COMPUTE WK-N-DEVIATION-PCT ROUNDED =
128300         (WK-N-OBSERVED - WK-N-THRESHOLD) /
128400         (WK-N-BASELINE * WK-N-VARIANCE-PCT / 100) * 100.
128500
128600     IF      WK-N-USE-FLOOR-SCORE
128700             COMPUTE WK-N-PARTIAL-SCORE ROUNDED =
128800                 50 + WK-N-DEVIATION-PCT / 100 * 50
128900     ELSE
129000             MOVE WK-N-DEVIATION-PCT TO WK-N-PARTIAL-SCORE
129100     END-IF.
129200     IF      WK-N-PARTIAL-SCORE > 100
129300             MOVE 100            TO WK-N-PARTIAL-SCORE.
129400
129500*---------------------------------------------------------------*
129600 Z799-VARIANCE-SCORE-EX.
129700*---------------------------------------------------------------*
129800     EXIT.
129900
130000*---------------------------------------------------------------*
130100 Z710-GET-PARAM.
130200*---------------------------------------------------------------*
130300*    OVERRIDES WK-N-PARM-VALUE (PRE-LOADED BY THE CALLER WITH
130400*    THE SYSTEM DEFAULT) FROM THE RULE'S OWN PARAMETER SLOT IF
130500*    THAT SLOT IS ACTUALLY POPULATED IN THE CONFIG FILE.  PARM
130600*    VALUES ARE ALWAYS STORED AS UNSIGNED WHOLE-NUMBER DIGIT
130700*    STRINGS SO A STRAIGHT MOVE LINES UP THE DECIMAL CORRECTLY.
130800     IF      TFSFRUL-PARM-VALUE (WK-T-RUL-IDX,
130900                 WK-N-PARM-SUBSCRIPT) NOT = SPACES
131000             MOVE TFSFRUL-PARM-VALUE (WK-T-RUL-IDX,
131100                 WK-N-PARM-SUBSCRIPT) TO WK-N-PARM-VALUE
131200     END-IF.
131300
131400*---------------------------------------------------------------*
131500 Z719-GET-PARAM-EX.
131600*---------------------------------------------------------------*
131700     EXIT.
131800
131900*---------------------------------------------------------------*
132000 Z720-SQUARE-ROOT.
132100*---------------------------------------------------------------*
132200*    NEWTON-RAPHSON SQUARE ROOT - 15 ITERATIONS, WHICH IS MORE
132300*    THAN ENOUGH TO SETTLE A PIC S9(13)V9999 RESULT.
132400     IF      WK-N-SQRT-INPUT NOT > 0
132500             MOVE 0              TO WK-N-SQRT-RESULT
132600     ELSE
132700             MOVE WK-N-SQRT-INPUT TO WK-N-SQRT-RESULT
132800             MOVE 0              TO WK-N-SQRT-ITER
132900             PERFORM Z721-SQRT-ITERATE THRU Z721-SQRT-ITERATE-EX
133000                 UNTIL WK-N-SQRT-ITER = 15
133100     END-IF.
133200
133300*---------------------------------------------------------------*
133400 Z729-SQUARE-ROOT-EX.
133500*---------------------------------------------------------------*
133600     EXIT.
133700
133800*---------------------------------------------------------------*
133900 Z721-SQRT-ITERATE.
134000*---------------------------------------------------------------*
134100     MOVE    WK-N-SQRT-RESULT    TO WK-N-SQRT-PREV.
134200     COMPUTE WK-N-SQRT-RESULT ROUNDED =
134300         (WK-N-SQRT-PREV + WK-N-SQRT-INPUT / WK-N-SQRT-PREV) / 2.
134400     ADD     1                   TO WK-N-SQRT-ITER.
134500
134600*---------------------------------------------------------------*
134700 Z721-SQRT-ITERATE-EX.
134800*---------------------------------------------------------------*
134900     EXIT.
135000
135100*---------------------------------------------------------------*
135200 Z730-TYPE-FREQUENCY.
135300*---------------------------------------------------------------*
135400*    FRACTION (NOT PERCENT) OF THE CLIENT'S TRANSACTIONS THAT
135500*    MATCH THE CURRENT TRANSACTION'S TYPE CODE - SHARED BY
135600*    C130 AND THE ISOLATION-FOREST FEATURE BUILDER (Z770).
135700     MOVE    0                   TO WK-N-WORK-1.
135800     PERFORM Z731-SCAN-TYPE THRU Z731-SCAN-TYPE-EX
135900             VARYING TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
136000             FROM 1 BY 1
136100             UNTIL TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE > 5.
136200
136300*---------------------------------------------------------------*
136400 Z739-TYPE-FREQUENCY-EX.
136500*---------------------------------------------------------------*
136600     EXIT.
136700
136800*---------------------------------------------------------------*
136900 Z731-SCAN-TYPE.
137000*---------------------------------------------------------------*
137100     IF      TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
137200                 WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
137300                 = TFSFTXN-TYPE OF WK-C-LKRULE-TXN
137400             COMPUTE WK-N-WORK-1 ROUNDED =
137500                 TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
137600                     WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
137700                 / TFSFCLP-TOTAL-TXN-COUNT OF
137800                     WK-C-LKRULE-PROFILE
137900             MOVE 6 TO TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
138000     END-IF.
138100
138200*---------------------------------------------------------------*
138300 Z731-SCAN-TYPE-EX.
138400*---------------------------------------------------------------*
138500     EXIT.
138600
138700*---------------------------------------------------------------*
138800 Z740-DATE-TO-PSEUDO-DAYS.
138900*---------------------------------------------------------------*
139000*    PSEUDO-JULIAN DAY NUMBER ON A 360-DAY CALENDAR (30 DAYS TO
139100*    EVERY MONTH) - ADEQUATE FOR A DAY-GAP COMPARISON, NOT A
139200*    TRUE CALENDAR DATE.
139300     MOVE    WK-N-DATE-INPUT     TO WK-N-DATE-ALPHA.
139400     MOVE    WK-N-DATE-ALPHA (1:4) TO WK-N-DATE-CCYY.
139500     MOVE    WK-N-DATE-ALPHA (5:2) TO WK-N-DATE-MM.
139600     MOVE    WK-N-DATE-ALPHA (7:2) TO WK-N-DATE-DD.
139700     COMPUTE WK-N-DATE-PSEUDO-DAYS =
139800         WK-N-DATE-CCYY * 360 + WK-N-DATE-MM * 30 + WK-N-DATE-DD.
139900
140000*---------------------------------------------------------------*
140100 Z749-DATE-TO-PSEUDO-DAYS-EX.
140200*---------------------------------------------------------------*
140300     EXIT.
140400
140500*---------------------------------------------------------------*
140600 Z750-DAY-OF-WEEK.
140700*---------------------------------------------------------------*
140800*    A STABLE 1-7 DAY-OF-WEEK SLOT DERIVED FROM THE PSEUDO-DAY
140900*    COUNT - THE SAME CLIENT/DATE ALWAYS LANDS ON THE SAME SLOT
141000*    ACROSS RUNS, WHICH IS ALL THE SEASONAL TABLE NEEDS.
141100     MOVE    TFSFTXN-TXN-DATE OF WK-C-LKRULE-TXN
141200             TO WK-N-DATE-INPUT.
141300     PERFORM Z740-DATE-TO-PSEUDO-DAYS
141400        THRU Z749-DATE-TO-PSEUDO-DAYS-EX.
141500     DIVIDE  WK-N-DATE-PSEUDO-DAYS BY 7
141600             GIVING WK-N-WORK-1
141700             REMAINDER WK-N-SEAS-DAY-SLOT.
141800     ADD     1                   TO WK-N-SEAS-DAY-SLOT.
141900
142000*---------------------------------------------------------------*
142100 Z759-DAY-OF-WEEK-EX.
142200*---------------------------------------------------------------*
142300     EXIT.
142400
142500*---------------------------------------------------------------*
142600 Z760-SEASONAL-SUBMETRIC.
142700*---------------------------------------------------------------*
142800     PERFORM Z700-VARIANCE-SCORE THRU Z799-VARIANCE-SCORE-EX.
142900     IF      WK-N-RULE-TRIGGERED
143000             MOVE "Y"            TO WK-N-SEAS-ANY-TRIG-SW
143100             IF WK-N-DEVIATION-PCT > WK-N-SEAS-MAX-DEV
143200                MOVE WK-N-DEVIATION-PCT TO WK-N-SEAS-MAX-DEV
143300             END-IF
143400     END-IF.
143500     MOVE    "N"                 TO WK-N-RULE-TRIGGERED-SW.
143600
143700*---------------------------------------------------------------*
143800 Z769-SEASONAL-SUBMETRIC-EX.
143900*---------------------------------------------------------------*
144000     EXIT.
144100
144200*---------------------------------------------------------------*
144300 Z770-BUILD-FEATURES.
144400*---------------------------------------------------------------*
144500*    THE 6-FEATURE VECTOR TRFAIFOR WALKS THE CLIENT'S PRE-
144600*    TRAINED TREES WITH.  FEATURE NUMBERS MATCH TFSFIFM-SPLIT-
144700*    FEATURE (0-5) PLUS 1 FOR COBOL SUBSCRIPTING.
144800
144900*    FEATURE 1 - AMOUNT Z-SCORE.
145000     IF      TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE >= 2
145100             COMPUTE WK-N-SQRT-INPUT =
145200                 TFSFCLP-AMOUNT-M2 OF WK-C-LKRULE-PROFILE /
145300                 (TFSFCLP-TOTAL-TXN-COUNT OF WK-C-LKRULE-PROFILE
145400                      - 1)
145500             PERFORM Z720-SQUARE-ROOT THRU Z729-SQUARE-ROOT-EX
145600             MOVE WK-N-SQRT-RESULT TO WK-N-IFOR-STDDEV
145700     ELSE
145800             MOVE 0              TO WK-N-IFOR-STDDEV
145900     END-IF.
146000     IF      WK-N-IFOR-STDDEV > 0
146100             COMPUTE WK-C-LKIFOR-FEATURES (1) OF
146200                 WK-C-LKIFOR-LOCAL ROUNDED =
146300                 (TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN -
146400                      TFSFCLP-EWMA-AMOUNT OF WK-C-LKRULE-PROFILE)
146500                     / WK-N-IFOR-STDDEV
146600     ELSE
146700             MOVE 0 TO WK-C-LKIFOR-FEATURES (1) OF
146800                 WK-C-LKIFOR-LOCAL
146900     END-IF.
147000
147100*    FEATURE 2 - TYPE FREQUENCY, INVERTED.
147200     PERFORM Z730-TYPE-FREQUENCY THRU Z739-TYPE-FREQUENCY-EX.
147300     COMPUTE WK-C-LKIFOR-FEATURES (2) OF WK-C-LKIFOR-LOCAL
147400         ROUNDED = 1 - WK-N-WORK-1.
147500
147600*    FEATURE 3 - CURRENT-HOUR TPS RATIO.
147700     IF      TFSFCLP-EWMA-HRLY-TPS OF WK-C-LKRULE-PROFILE > 0
147800             COMPUTE WK-C-LKIFOR-FEATURES (3) OF
147900                 WK-C-LKIFOR-LOCAL ROUNDED =
148000                 WK-N-CURR-HR-COUNT /
148100                 TFSFCLP-EWMA-HRLY-TPS OF WK-C-LKRULE-PROFILE
148200     ELSE
148300             MOVE 1 TO WK-C-LKIFOR-FEATURES (3) OF
148400                 WK-C-LKIFOR-LOCAL
148500     END-IF.
148600
148700*    FEATURE 4 - CURRENT-HOUR AMOUNT RATIO.
148800     IF      TFSFCLP-EWMA-HRLY-AMT OF WK-C-LKRULE-PROFILE > 0
148900             COMPUTE WK-C-LKIFOR-FEATURES (4) OF
149000                 WK-C-LKIFOR-LOCAL ROUNDED =
149100                 WK-N-CURR-HR-AMOUNT /
149200                 TFSFCLP-EWMA-HRLY-AMT OF WK-C-LKRULE-PROFILE
149300     ELSE
149400             MOVE 1 TO WK-C-LKIFOR-FEATURES (4) OF
149500                 WK-C-LKIFOR-LOCAL
149600     END-IF.
149700
149800*    FEATURE 5 - TYPE-AMOUNT Z-SCORE.
149900     MOVE    0                   TO WK-C-LKIFOR-FEATURES (5) OF
150000             WK-C-LKIFOR-LOCAL.
150100     PERFORM Z771-SCAN-TYPE THRU Z771-SCAN-TYPE-EX
150200             VARYING TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
150300             FROM 1 BY 1
150400             UNTIL TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE > 5.
150500
150600*    FEATURE 6 - HOUR OF DAY / 24.
150700     MOVE    WK-N-CURR-HOUR-BUCKET (9:2) TO WK-N-IFOR-HOUR.
150800     COMPUTE WK-C-LKIFOR-FEATURES (6) OF WK-C-LKIFOR-LOCAL
150900         ROUNDED = WK-N-IFOR-HOUR / 24.
151000
151100*---------------------------------------------------------------*
151200 Z779-BUILD-FEATURES-EX.
151300*---------------------------------------------------------------*
151400     EXIT.
151500
151600*---------------------------------------------------------------*
151700 Z771-SCAN-TYPE.
151800*---------------------------------------------------------------*
151900     IF      TFSFCLP-TYPE-CODE (TFSFCLP-TYPE-IDX OF
152000                 WK-C-LKRULE-PROFILE) OF WK-C-LKRULE-PROFILE
152100                 = TFSFTXN-TYPE OF WK-C-LKRULE-TXN
152200             IF  TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
152300                     WK-C-LKRULE-PROFILE) OF
152400                     WK-C-LKRULE-PROFILE >= 2
152500                 COMPUTE WK-N-SQRT-INPUT =
152600                     TFSFCLP-TYPE-AMT-M2 (TFSFCLP-TYPE-IDX OF
152700                         WK-C-LKRULE-PROFILE) OF
152800                         WK-C-LKRULE-PROFILE /
152900                     (TFSFCLP-TYPE-COUNT (TFSFCLP-TYPE-IDX OF
153000                         WK-C-LKRULE-PROFILE) OF
153100                         WK-C-LKRULE-PROFILE - 1)
153200                 PERFORM Z720-SQUARE-ROOT
153300                    THRU Z729-SQUARE-ROOT-EX
153400                 IF  WK-N-SQRT-RESULT > 0
153500                     COMPUTE WK-C-LKIFOR-FEATURES (5) OF
153600                         WK-C-LKIFOR-LOCAL ROUNDED =
153700                         (TFSFTXN-AMOUNT OF WK-C-LKRULE-TXN -
153800                          TFSFCLP-TYPE-AVG-AMT
153900                             (TFSFCLP-TYPE-IDX OF
154000                             WK-C-LKRULE-PROFILE) OF
154100                             WK-C-LKRULE-PROFILE)
154200                         / WK-N-SQRT-RESULT
154300                 END-IF
154400             END-IF
154500             MOVE 6 TO TFSFCLP-TYPE-IDX OF WK-C-LKRULE-PROFILE
154600     END-IF.
154700
154800*---------------------------------------------------------------*
154900 Z771-SCAN-TYPE-EX.
155000*---------------------------------------------------------------*
155100     EXIT.
