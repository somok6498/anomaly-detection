000100*************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     TRFAACPT.
000400 AUTHOR.         D CHANDRA.
000500 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000600 DATE-WRITTEN.   04 NOV 1993.
000700 DATE-COMPILED.
000800 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
000900            CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001000            BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001100*
001200*DESCRIPTION :  HOUSEKEEPING SWEEP OF THE ANALYST REVIEW QUEUE.
001300*               ORIGINALLY A MONTH-END UTILITY THAT COUNTED HOW
001400*               MANY QUEUE ENTRIES AN ANALYST HAD SAT ON, FOR THE
001500*               OPS MANAGER'S WORKLOAD REPORT.  REWRITTEN IN 2024
001600*               AS THE DAILY AUTO-ACCEPT CYCLE - ANY ENTRY STILL
001700*               PENDING PAST ITS AUTO-ACCEPT DEADLINE IS RESOLVED
001800*               BY THE SYSTEM RATHER THAN LEFT FOR AN ANALYST WHO
001900*               MAY NEVER GET TO IT, PER THE REVIEW SLA AGREED
002000*               WITH THE FRAUD OPERATIONS DESK.
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TRFA006 - DCHANDR - 04/11/1993 - INITIAL VERSION - MONTH-END
002500*           ANALYST WORKLOAD COUNT FOR THE REVIEW QUEUE, RUN ON
002600*           REQUEST BY THE OPS MANAGER, NOT A SCHEDULED JOB.
002700* TRFA009 - KSUBRA  - 17/05/1995 - ADD RISK LEVEL BREAKOUT TO THE
002800*           WORKLOAD COUNT PER OPS REQUEST.
002900* Y2K0013 - PALIM   - 04/10/1998 - YEAR 2000 COMPLIANCE REVIEW -
003000*           NO DATE COMPARISONS IN THIS PROGRAM AT THIS TIME, NO
003100*           CHANGE REQUIRED.
003200*----------------------------------------------------------------*
003300* FRD0044 - PNARAY  - 19/05/2024 - REWRITTEN AS THE SCHEDULED
003400*           AUTO-ACCEPT AGING CYCLE PER OPS REQUEST.  WORKLOAD
003500*           COUNT FUNCTION WITHDRAWN - SUPERSEDED BY TRFARPT.
003600*           ENTRIES LEFT PENDING PAST TFSFRVQ-DEADLINE-DATE/-TIME
003700*           ARE NOW AUTO-ACCEPTED BY THIS PROGRAM RATHER THAN
003800*           COUNTED FOR A HUMAN TO CHASE.
003900* FRD0044 - PNARAY  - 02/06/2024 - CORRECTION - RUN DATE/TIME MUST
004000*           BE TAKEN FROM THE SYSTEM CLOCK AT ACCEPT TIME, NOT
004100*           CARRIED OVER FROM TFSFTXN AS TRFAMAIN DOES FOR THE
004200*           DEADLINE STAMP - THIS JOB RUNS HOURS AFTER THE LAST
004300*           TRANSACTION IN THE FEED WAS POSTED.
004400*----------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300              UPSI-0 IS UPSI-SWITCH-0
005400                ON  STATUS IS U0-ON
005500                OFF STATUS IS U0-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TFSFRVQ ASSIGN TO DATABASE-TFSFRVQ
006000      ORGANIZATION      IS RELATIVE
006100      ACCESS MODE       IS DYNAMIC
006200      RELATIVE KEY      IS WK-T-RVQ-RELKEY
006300      FILE STATUS       IS WK-C-FILE-STATUS.
006400*
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  TFSFRVQ
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS TFSFRVQ-REC.
007400 01  TFSFRVQ-REC.
007500     COPY TFSFRVQ.
007600*
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER              PIC X(24)  VALUE
008100     "** PROGRAM TRFAACPT  **".
008200*
008300 01  WK-C-COMMON.
008400     COPY FRDCMWS.
008500*
008600 01  WK-T-RELKEYS.
008700     05  WK-T-RVQ-RELKEY          PIC 9(07) COMP.
008800*
008900*    RUN-DATE/TIME SWITCH - POPULATED ONCE AT A000-INITIALISATION
009000*    FROM THE SYSTEM CLOCK AND HELD FOR THE WHOLE SCAN, SO EVERY
009100*    RECORD IS AGED AGAINST THE SAME INSTANT THE JOB STARTED.
009200 01  WK-S-SWITCHES.
009300     05  WK-S-TFSFRVQ-EOF-SW      PIC X(01).
009400   88  WK-S-TFSFRVQ-EOF           VALUE "Y".
009500     05  FILLER                   PIC X(07).
009600 01  WK-S-SWITCHES-R REDEFINES WK-S-SWITCHES.
009700     05  WK-S-SWITCH-TRACE        PIC X(08).
009800*
009900*    CURRENT RUN DATE/TIME - THE 8-DIGIT ACCEPT FORM IS USED SO
010000*    THIS COMPARES DIRECTLY AGAINST TFSFRVQ-DEADLINE-DATE WITHOUT
010100*    A CENTURY WINDOW (SAME REASON TFSFTXN-TXN-DATE WAS WIDENED TO
010200*    CCYYMMDD UNDER Y2K0012 - SEE TRFAMAIN HISTORY).  THE CLOCK
010300*    RETURNS HUNDREDTHS OF A SECOND WE HAVE NO USE FOR HERE, SO
010400*    THE REDEFINED VIEW BELOW PICKS OFF JUST THE HHMMSS PORTION TO
010500*    MATCH TFSFRVQ-DEADLINE-TIME'S PIC 9(06).
010600 01  WK-N-RUN-DATE                PIC 9(08).
010700 01  WK-N-RUN-TIME-FULL           PIC 9(08).
010800 01  WK-N-RUN-TIME-FULL-R REDEFINES WK-N-RUN-TIME-FULL.
010900     05  WK-N-RUN-TIME            PIC 9(06).
011000     05  WK-N-RUN-TIME-HSEC       PIC 9(02).
011100*
011200*    CONTROL COUNTERS FOR THE END-OF-RUN TOTALS DISPLAY.
011300 01  WK-N-COUNTERS.
011400     05  WK-N-TOTAL-READ          PIC 9(07) COMP-3 VALUE 0.
011500     05  WK-N-TOTAL-ACCEPTED      PIC 9(07) COMP-3 VALUE 0.
011600     05  FILLER                   PIC X(02).
011700 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
011800     05  WK-N-COUNTERS-TRACE      PIC X(08).
011900*
012000 EJECT
012100***********************
012200 PROCEDURE DIVISION.
012300***********************
012400 MAIN-MODULE.
012500     PERFORM A000-INITIALISATION
012600  THRU A099-INITIALISATION-EX.
012700     PERFORM B000-PROCESS-QUEUE
012800  THRU B099-PROCESS-QUEUE-EX
012900       UNTIL WK-S-TFSFRVQ-EOF.
013000     PERFORM C000-END-OF-RUN-TOTALS
013100  THRU C099-END-OF-RUN-TOTALS-EX.
013200     PERFORM Z000-END-PROGRAM-ROUTINE
013300  THRU Z099-END-PROGRAM-ROUTINE-EX.
013400     GOBACK.
013500*
013600*---------------------------------------------------------------*
013700 A000-INITIALISATION.
013800*---------------------------------------------------------------*
013900     ACCEPT   WK-N-RUN-DATE      FROM DATE YYYYMMDD.
014000     ACCEPT   WK-N-RUN-TIME-FULL FROM TIME.
014100*
014200     OPEN    I-O    TFSFRVQ.
014300     IF      NOT WK-C-SUCCESSFUL
014400       DISPLAY "TRFAACPT - OPEN FILE ERROR - TFSFRVQ"
014500       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014600       GO TO Y900-ABNORMAL-TERMINATION.
014700*
014800     PERFORM B010-READ-NEXT-RVQ
014900  THRU B019-READ-NEXT-RVQ-EX.
015000*
015100*---------------------------------------------------------------*
015200 A099-INITIALISATION-EX.
015300*---------------------------------------------------------------*
015400     EXIT.
015500*
015600*---------------------------------------------------------------*
015700 B000-PROCESS-QUEUE.
015800*---------------------------------------------------------------*
015900     ADD     1                   TO WK-N-TOTAL-READ.
016000*
016100     IF      TFSFRVQ-STAT-PENDING
016200   AND WK-N-RUN-DATE >= TFSFRVQ-DEADLINE-DATE
016300       PERFORM B100-DEADLINE-PASSED
016400          THRU B199-DEADLINE-PASSED-EX.
016500*
016600     PERFORM B010-READ-NEXT-RVQ
016700  THRU B019-READ-NEXT-RVQ-EX.
016800*
016900*---------------------------------------------------------------*
017000 B099-PROCESS-QUEUE-EX.
017100*---------------------------------------------------------------*
017200     EXIT.
017300*
017400*---------------------------------------------------------------*
017500 B010-READ-NEXT-RVQ.
017600*---------------------------------------------------------------*
017700     READ    TFSFRVQ NEXT RECORD
017800 AT END SET WK-S-TFSFRVQ-EOF-SW TO TRUE
017900     END-READ.
018000*
018100*---------------------------------------------------------------*
018200 B019-READ-NEXT-RVQ-EX.
018300*---------------------------------------------------------------*
018400     EXIT.
018500*
018600*---------------------------------------------------------------*
018700 B100-DEADLINE-PASSED.
018800*---------------------------------------------------------------*
018900*    THE DATE TEST ALONE (ABOVE) ACCEPTS A RECORD WHOSE DEADLINE
019000*    DATE IS TODAY BUT WHOSE DEADLINE TIME HAS NOT YET ARRIVED -
019100*    THE TIME TEST BELOW PUTS THOSE BACK UNTIL THE NEXT RUN.
019200     IF      WK-N-RUN-DATE = TFSFRVQ-DEADLINE-DATE
019300   AND WK-N-RUN-TIME < TFSFRVQ-DEADLINE-TIME
019400       GO TO B199-DEADLINE-PASSED-EX.
019500*
019600     MOVE    "AUTO_ACCEPTED"     TO TFSFRVQ-FEEDBACK-STATUS.
019700     MOVE    "SYSTEM"            TO TFSFRVQ-FEEDBACK-BY.
019800     MOVE    WK-N-RUN-DATE       TO TFSFRVQ-FEEDBACK-DATE.
019900     MOVE    WK-N-RUN-TIME       TO TFSFRVQ-FEEDBACK-TIME.
020000*
020100     REWRITE TFSFRVQ-REC         FROM TFSFRVQ-RECORD.
020200     IF      NOT WK-C-SUCCESSFUL
020300       DISPLAY "TRFAACPT - REWRITE ERROR - TFSFRVQ"
020400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020500       GO TO Y900-ABNORMAL-TERMINATION.
020600*
020700     ADD     1                   TO WK-N-TOTAL-ACCEPTED.
020800*
020900*---------------------------------------------------------------*
021000 B199-DEADLINE-PASSED-EX.
021100*---------------------------------------------------------------*
021200     EXIT.
021300*
021400*---------------------------------------------------------------*
021500 C000-END-OF-RUN-TOTALS.
021600*---------------------------------------------------------------*
021700     DISPLAY "TRFAACPT - REVIEW QUEUE READ     - "
021800       WK-N-TOTAL-READ.
021900     DISPLAY "TRFAACPT - ITEMS AUTO-ACCEPTED   - "
022000       WK-N-TOTAL-ACCEPTED.
022100*
022200*---------------------------------------------------------------*
022300 C099-END-OF-RUN-TOTALS-EX.
022400*---------------------------------------------------------------*
022500     EXIT.
022600*
022700 Y900-ABNORMAL-TERMINATION.
022800     PERFORM Z000-END-PROGRAM-ROUTINE
022900  THRU Z099-END-PROGRAM-ROUTINE-EX.
023000     MOVE    16                  TO RETURN-CODE.
023100     GOBACK.
023200*
023300*---------------------------------------------------------------*
023400 Z000-END-PROGRAM-ROUTINE.
023500*---------------------------------------------------------------*
023600     CLOSE   TFSFRVQ.
023700*
023800*---------------------------------------------------------------*
023900 Z099-END-PROGRAM-ROUTINE-EX.
024000*---------------------------------------------------------------*
024100     EXIT.
