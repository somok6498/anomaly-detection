000100*----------------------------------------------------------------*
000200* LKIFOR.CPYBK   -  LINKAGE RECORD, TRFARULE CALLS TRFAIFOR      *
000300*                   WITH A 6-FEATURE VECTOR AND THE CLIENT'S     *
000400*                   PRE-TRAINED MODEL; RETURNS AN ANOMALY SCORE  *
000500*                   0.0000-1.0000 (SCALED TO A PERCENT BY THE    *
000600*                   CALLER PER RULE 15).                         *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* FRD0037 - PNARAY  - 08/02/2022 - INITIAL VERSION.               *
001100*----------------------------------------------------------------*
001200 01  WK-C-LKIFOR-RECORD.
001300     02  WK-C-LKIFOR-INPUT.
001400         03  WK-C-LKIFOR-FEATURES OCCURS 6 TIMES
001500                 INDEXED BY WK-C-LKIFOR-FEAT-IDX
001600                 PIC S9(03)V9999 COMP-3.
001700         03  WK-C-LKIFOR-MODEL.
001800             COPY TFSFIFM.
001900     02  WK-C-LKIFOR-OUTPUT.
002000         03  WK-C-LKIFOR-ANOMALY-SCORE PIC 9(01)V9999 COMP-3.
002100         03  WK-C-LKIFOR-ERROR-CD      PIC X(07).
002200*----------------------------------------------------------------*
002300* END OF COPYBOOK - LKIFOR                                       *
002400*----------------------------------------------------------------*
