000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFATUNE.
000500 AUTHOR.         K SUBRAMANIAM.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   14 JUL 1994.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000     CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100     BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  ORIGINALLY A QUARTERLY DESK UTILITY THAT TOTTED UP
001400*               HOW MANY TIMES EACH SCORING RULE HAD BEEN OVERRIDDEN
001500*               BY AN ANALYST, SO THE RULE OWNER COULD DECIDE BY HAND
001600*               WHETHER A RULE NEEDED RE-WEIGHTING.  REWRITTEN UNDER
001700*               FRD0014 TO DRIVE THE RE-WEIGHTING ITSELF - THE
001800*               ANALYST'S TRUE_POSITIVE/FALSE_POSITIVE FEEDBACK ON
001900*               THE REVIEW QUEUE IS NOW FED STRAIGHT BACK INTO EACH
002000*               RULE'S RISK-WEIGHT, WITH EVERY MOVE LOGGED TO THE
002100*               RULE WEIGHT HISTORY FILE FOR THE MODEL RISK DESK TO
002200*               AUDIT.
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TRFA007 - KSUBRA  - 14/07/1994 - INITIAL VERSION - MANUAL RULE
002700*           OVERRIDE COUNT, RUN ON REQUEST BY THE RULE OWNER, NOT A
002800*           SCHEDULED JOB.  OUTPUT WAS A DISPLAY LISTING ONLY.
002900* Y2K0014 - PALIM   - 11/10/1998 - YEAR 2000 COMPLIANCE REVIEW -
003000*           NO DATE COMPARISONS IN THIS PROGRAM AT THIS TIME, NO
003100*           CHANGE REQUIRED.
003200*----------------------------------------------------------------*
003300* FRD0014 - KSUBRA  - 02/11/2014 - REWRITTEN AS THE SCHEDULED RULE
003400*           AUTO-TUNING CYCLE PER MODEL RISK REQUEST.  MANUAL
003500*           OVERRIDE COUNT WITHDRAWN - RULE-CONFIG-RECORD RISK
003600*           WEIGHTS ARE NOW ADJUSTED BY THIS PROGRAM DIRECTLY FROM
003700*           ANALYST FEEDBACK, NOT LEFT FOR THE RULE OWNER TO ACT ON
003800*           BY HAND.  EVERY WEIGHT MOVE IS LOGGED TO THE NEW RULE
003900*           WEIGHT HISTORY FILE.
004000* FRD0014 - KSUBRA  - 09/11/2014 - CORRECTION - A RULE WITH ZERO
004100*           FEEDBACK ITEMS WAS FAILING THE MINIMUM-SAMPLES TEST
004200*           WITH A DIVIDE EXCEPTION (ZERO DENOMINATOR) BEFORE THE
004300*           TEST HAD A CHANCE TO SKIP IT.  MINIMUM-SAMPLES TEST
004400*           MOVED AHEAD OF THE RATIO CALCULATION.
004500* FRD0037 - PNARAY  - 08/02/2022 - ISOLATION-FOREST RULE TYPES NOW
004600*           PARTICIPATE IN AUTO-TUNING THE SAME AS ANY OTHER RULE -
004700*           NO SPECIAL CASE REQUIRED, CONFIRMED WITH MODEL RISK.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005700        UPSI-0 IS UPSI-SWITCH-0
005800          ON  STATUS IS U0-ON
005900          OFF STATUS IS U0-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT TFSFRUL ASSIGN TO DATABASE-TFSFRUL
006400      ORGANIZATION      IS SEQUENTIAL
006500      FILE STATUS       IS WK-C-FILE-STATUS.
006600*
006700     SELECT TFSFRVQ ASSIGN TO DATABASE-TFSFRVQ
006800      ORGANIZATION      IS RELATIVE
006900      ACCESS MODE       IS DYNAMIC
007000      RELATIVE KEY      IS WK-T-RVQ-RELKEY
007100      FILE STATUS       IS WK-C-FILE-STATUS.
007200*
007300     SELECT TFSFRWH ASSIGN TO DATABASE-TFSFRWH
007400      ORGANIZATION      IS LINE SEQUENTIAL
007500      FILE STATUS       IS WK-C-FILE-STATUS.
007600*
007700 EJECT
007800***************
007900 DATA DIVISION.
008000***************
008100 FILE SECTION.
008200**************
008300 FD  TFSFRUL
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS TFSFRUL-REC.
008600 01  TFSFRUL-REC.
008700     COPY TFSFRUL.
008800*
008900 FD  TFSFRVQ
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS TFSFRVQ-REC.
009200 01  TFSFRVQ-REC.
009300     COPY TFSFRVQ.
009400*
009500 FD  TFSFRWH
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS TFSFRWH-REC.
009800 01  TFSFRWH-REC.
009900     COPY TFSFRWH.
010000*
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER              PIC X(24)  VALUE
010500     "** PROGRAM TRFATUNE  **".
010600*
010700 01  WK-C-COMMON.
010800     COPY FRDCMWS.
010900*
011000 01  WK-T-RELKEYS.
011100     05  WK-T-RVQ-RELKEY          PIC 9(07) COMP.
011200*
011300 01  WK-S-SWITCHES.
011400     05  WK-S-TFSFRUL-EOF-SW      PIC X(01).
011500   88  WK-S-TFSFRUL-EOF           VALUE "Y".
011600     05  WK-S-TFSFRVQ-EOF-SW      PIC X(01).
011700   88  WK-S-TFSFRVQ-EOF           VALUE "Y".
011800     05  FILLER                   PIC X(06).
011900 01  WK-S-SWITCHES-R REDEFINES WK-S-SWITCHES.
012000     05  WK-S-SWITCH-TRACE        PIC X(08).
012100*
012200*    RUN DATE/TIME - TAKEN FROM THE SYSTEM CLOCK AT ACCEPT TIME,
012300*    SAME REASONING AS TRFAACPT - THIS JOB RUNS WELL AFTER THE
012400*    FEEDBACK THAT DROVE IT WAS RECORDED.  STAMPED ONTO EVERY
012500*    RULE WEIGHT HISTORY RECORD THIS RUN WRITES.
012600 01  WK-N-RUN-DATE                PIC 9(08).
012700 01  WK-N-RUN-TIME-FULL           PIC 9(08).
012800 01  WK-N-RUN-TIME-FULL-R REDEFINES WK-N-RUN-TIME-FULL.
012900     05  WK-N-RUN-TIME            PIC 9(06).
013000     05  WK-N-RUN-TIME-HSEC       PIC 9(02).
013100*
013200*    RULE TABLE - LOADED ONCE FROM TFSFRUL IN FILE ORDER (NOT
013300*    SORTED) SO C000-REWRITE-RULES CAN WALK THE MASTER FILE A
013400*    SECOND TIME IN LOCK-STEP, MATCHING EACH RECORD BACK TO ITS
013500*    TABLE ENTRY BY POSITION RATHER THAN BY A KEYED RE-READ - THE
013600*    FILE DOES NOT CHANGE BETWEEN THE TWO PASSES OF ONE RUN.
013700*    TP-COUNT/FP-COUNT ACCUMULATE THIS RUN'S ANALYST FEEDBACK
013800*    AGAINST EACH RULE; THE ADJUSTED SWITCH MARKS WHICH ENTRIES
013900*    B000-APPLY-TUNING ACTUALLY MOVED.
014000 01  WK-T-RULE-TABLE.
014100     02  WK-T-RULE-COUNT          PIC 9(05) COMP-3 VALUE 0.
014200     02  FILLER                   PIC X(04).
014300     02  WK-T-RULE-ENTRY OCCURS 1 TO 50 TIMES
014400       DEPENDING ON WK-T-RULE-COUNT
014500       INDEXED BY WK-T-RUL-IDX.
014600   03  WK-T-RULE-REC.
014700       COPY TFSFRUL.
014800   03  WK-T-RULE-TP-COUNT   PIC 9(07) COMP-3.
014900   03  WK-T-RULE-FP-COUNT   PIC 9(07) COMP-3.
015000   03  WK-T-RULE-ADJ-SW     PIC X(01).
015100     88  WK-T-RULE-WAS-ADJUSTED   VALUE "Y".
015200*
015300 01  WK-W-SEARCH-WORK.
015400     05  WK-W-SRCH-RULE-ID        PIC X(20).
015500     05  WK-W-SUB-1               PIC 9(03) COMP-3.
015600     05  FILLER                   PIC X(05).
015700 01  WK-W-SEARCH-WORK-R REDEFINES WK-W-SEARCH-WORK.
015800     05  WK-W-SEARCH-TRACE        PIC X(28).
015900*
016000*    TUNING CALCULATION WORK AREA - SEE THE FORMULA AT
016100*    B100-APPLY-FORMULA FOR WHAT EACH FIELD HOLDS.
016200 01  WK-N-TUNE-CALC.
016300     05  WK-N-TOTAL-SAMPLES       PIC 9(08) COMP-3.
016400     05  WK-N-TP-RATIO            PIC S9(01)V9999 COMP-3.
016500     05  WK-N-ADJUST-FACTOR       PIC S9(01)V9999 COMP-3.
016600     05  WK-N-NEG-MAX-ADJ         PIC S9(01)V999  COMP-3.
016700     05  WK-N-NEW-WEIGHT          PIC S9(03)V999  COMP-3.
016800     05  WK-N-WEIGHT-DELTA        PIC S9(03)V999  COMP-3.
016900     05  FILLER                   PIC X(03).
017000 01  WK-N-TUNE-CALC-R REDEFINES WK-N-TUNE-CALC.
017100     05  WK-N-TUNE-TRACE          PIC X(24).
017200*
017300*    CONTROL COUNTERS FOR THE END-OF-RUN TOTALS DISPLAY.
017400 01  WK-N-COUNTERS.
017500     05  WK-N-TOTAL-RULES-FED     PIC 9(05) COMP-3 VALUE 0.
017600     05  WK-N-TOTAL-RULES-ADJ     PIC 9(05) COMP-3 VALUE 0.
017700     05  FILLER                   PIC X(04).
017800 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
017900     05  WK-N-COUNTERS-TRACE      PIC X(08).
018000*
018100 EJECT
018200***********************
018300 PROCEDURE DIVISION.
018400***********************
018500 MAIN-MODULE.
018600     PERFORM A000-INITIALISATION
018700  THRU A099-INITIALISATION-EX.
018800     PERFORM B000-APPLY-TUNING
018900  THRU B099-APPLY-TUNING-EX.
019000     PERFORM C000-REWRITE-RULES
019100  THRU C099-REWRITE-RULES-EX.
019200     PERFORM D000-END-OF-RUN-TOTALS
019300  THRU D099-END-OF-RUN-TOTALS-EX.
019400     PERFORM Z000-END-PROGRAM-ROUTINE
019500  THRU Z099-END-PROGRAM-ROUTINE-EX.
019600     GOBACK.
019700*
019800*---------------------------------------------------------------*
019900 A000-INITIALISATION.
020000*---------------------------------------------------------------*
020100     ACCEPT   WK-N-RUN-DATE      FROM DATE YYYYMMDD.
020200     ACCEPT   WK-N-RUN-TIME-FULL FROM TIME.
020300     COMPUTE  WK-N-NEG-MAX-ADJ   = 0 - WK-N-MAX-ADJUST-PCT.
020400*
020500     OPEN    OUTPUT TFSFRWH.
020600     IF      NOT WK-C-SUCCESSFUL
020700       DISPLAY "TRFATUNE - OPEN FILE ERROR - TFSFRWH"
020800       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900       GO TO Y900-ABNORMAL-TERMINATION.
021000*
021100     PERFORM A100-LOAD-RULE-TABLE
021200  THRU A199-LOAD-RULE-TABLE-EX.
021300     PERFORM A200-ACCUMULATE-FEEDBACK
021400  THRU A299-ACCUMULATE-FEEDBACK-EX.
021500*
021600*---------------------------------------------------------------*
021700 A099-INITIALISATION-EX.
021800*---------------------------------------------------------------*
021900     EXIT.
022000*
022100*---------------------------------------------------------------*
022200 A100-LOAD-RULE-TABLE.
022300*---------------------------------------------------------------*
022400     OPEN    INPUT  TFSFRUL.
022500     IF      NOT WK-C-SUCCESSFUL
022600       DISPLAY "TRFATUNE - OPEN FILE ERROR - TFSFRUL"
022700       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800       GO TO Y900-ABNORMAL-TERMINATION.
022900*
023000     MOVE    0                   TO WK-T-RULE-COUNT.
023100     READ    TFSFRUL.
023200     PERFORM A150-READ-RULE-LOOP THRU A150-READ-RULE-LOOP-EX
023300   UNTIL WK-C-END-OF-FILE.
023400*
023500     CLOSE   TFSFRUL.
023600*
023700*---------------------------------------------------------------*
023800 A199-LOAD-RULE-TABLE-EX.
023900*---------------------------------------------------------------*
024000     EXIT.
024100*
024200*---------------------------------------------------------------*
024300 A150-READ-RULE-LOOP.
024400*---------------------------------------------------------------*
024500     IF      WK-T-RULE-COUNT < 50
024600       ADD 1               TO WK-T-RULE-COUNT
024700       MOVE TFSFRUL-REC    TO
024800            WK-T-RULE-REC (WK-T-RULE-COUNT)
024900       MOVE 0              TO
025000            WK-T-RULE-TP-COUNT (WK-T-RULE-COUNT)
025100       MOVE 0              TO
025200            WK-T-RULE-FP-COUNT (WK-T-RULE-COUNT)
025300       MOVE "N"            TO
025400            WK-T-RULE-ADJ-SW (WK-T-RULE-COUNT)
025500     END-IF.
025600     READ    TFSFRUL.
025700*
025800*---------------------------------------------------------------*
025900 A150-READ-RULE-LOOP-EX.
026000*---------------------------------------------------------------*
026100     EXIT.
026200*
026300*---------------------------------------------------------------*
026400 A200-ACCUMULATE-FEEDBACK.
026500*---------------------------------------------------------------*
026600     OPEN    INPUT  TFSFRVQ.
026700     IF      NOT WK-C-SUCCESSFUL
026800       DISPLAY "TRFATUNE - OPEN FILE ERROR - TFSFRVQ"
026900       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027000       GO TO Y900-ABNORMAL-TERMINATION.
027100*
027200     READ    TFSFRVQ NEXT RECORD
027300 AT END SET WK-S-TFSFRVQ-EOF-SW TO "Y"
027400     END-READ.
027500     PERFORM A250-FEEDBACK-LOOP THRU A259-FEEDBACK-LOOP-EX
027600   UNTIL WK-S-TFSFRVQ-EOF.
027700*
027800     CLOSE   TFSFRVQ.
027900*
028000*---------------------------------------------------------------*
028100 A299-ACCUMULATE-FEEDBACK-EX.
028200*---------------------------------------------------------------*
028300     EXIT.
028400*
028500*---------------------------------------------------------------*
028600 A250-FEEDBACK-LOOP.
028700*---------------------------------------------------------------*
028800*    ONLY A REVIEWED ITEM (ANALYST CALLED IT TRUE OR FALSE) TELLS
028900*    US ANYTHING ABOUT A RULE'S PRECISION - PENDING AND SYSTEM
029000*    AUTO-ACCEPTED ITEMS CARRY NO OPINION AND ARE SKIPPED HERE.
029100     IF      TFSFRVQ-STAT-TRUE-POS OR TFSFRVQ-STAT-FALSE-POS
029200       PERFORM A260-SCAN-TRIGGERED-RULES
029300          THRU A269-SCAN-TRIGGERED-RULES-EX
029400       VARYING TFSFRVQ-TRIG-IDX FROM 1 BY 1
029500          UNTIL TFSFRVQ-TRIG-IDX > 20
029600     END-IF.
029700     READ    TFSFRVQ NEXT RECORD
029800 AT END SET WK-S-TFSFRVQ-EOF-SW TO "Y"
029900     END-READ.
030000*
030100*---------------------------------------------------------------*
030200 A259-FEEDBACK-LOOP-EX.
030300*---------------------------------------------------------------*
030400     EXIT.
030500*
030600*---------------------------------------------------------------*
030700 A260-SCAN-TRIGGERED-RULES.
030800*---------------------------------------------------------------*
030900     IF      TFSFRVQ-TRIG-RULE-IDS (TFSFRVQ-TRIG-IDX) NOT = SPACES
031000       MOVE TFSFRVQ-TRIG-RULE-IDS (TFSFRVQ-TRIG-IDX)
031100                           TO WK-W-SRCH-RULE-ID
031200       PERFORM A270-CREDIT-RULE
031300          THRU A279-CREDIT-RULE-EX
031400     END-IF.
031500*
031600*---------------------------------------------------------------*
031700 A269-SCAN-TRIGGERED-RULES-EX.
031800*---------------------------------------------------------------*
031900     EXIT.
032000*
032100*---------------------------------------------------------------*
032200 A270-CREDIT-RULE.
032300*---------------------------------------------------------------*
032400*    ONE CREDIT PER RULE PER REVIEW ITEM, EVEN IF SEVERAL OTHER
032500*    RULES ALSO TRIGGERED ON THE SAME ITEM - EACH RULE STANDS ON
032600*    ITS OWN PRECISION RECORD.  A TRIGGERED-RULE-ID WITH NO MATCH
032700*    IN THE TABLE (RULE WAS DELETED SINCE) IS SILENTLY DROPPED.
032800     SET     WK-T-RUL-IDX TO 1.
032900     IF      WK-T-RULE-COUNT > 0
033000 SEARCH WK-T-RULE-ENTRY
033100   AT END
033200     CONTINUE
033300   WHEN TFSFRUL-RULE-ID OF WK-T-RULE-REC (WK-T-RUL-IDX)
033400               = WK-W-SRCH-RULE-ID
033500     IF TFSFRVQ-STAT-TRUE-POS
033600       ADD 1 TO WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
033700     ELSE
033800       ADD 1 TO WK-T-RULE-FP-COUNT (WK-T-RUL-IDX)
033900     END-IF
034000 END-SEARCH
034100     END-IF.
034200*
034300*---------------------------------------------------------------*
034400 A279-CREDIT-RULE-EX.
034500*---------------------------------------------------------------*
034600     EXIT.
034700*
034800*---------------------------------------------------------------*
034900 B000-APPLY-TUNING.
035000*---------------------------------------------------------------*
035100     PERFORM B050-TUNE-ONE-RULE
035200  THRU B059-TUNE-ONE-RULE-EX
035300  VARYING WK-T-RUL-IDX FROM 1 BY 1
035400  UNTIL WK-T-RUL-IDX > WK-T-RULE-COUNT.
035500*
035600*---------------------------------------------------------------*
035700 B099-APPLY-TUNING-EX.
035800*---------------------------------------------------------------*
035900     EXIT.
036000*
036100*---------------------------------------------------------------*
036200 B050-TUNE-ONE-RULE.
036300*---------------------------------------------------------------*
036400     COMPUTE WK-N-TOTAL-SAMPLES =
036500       WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
036600     + WK-T-RULE-FP-COUNT (WK-T-RUL-IDX).
036700*
036800     IF      WK-N-TOTAL-SAMPLES > 0
036900       ADD 1               TO WK-N-TOTAL-RULES-FED.
037000*
037100*    FRD0014/09-11-2014 - THE MINIMUM-SAMPLES TEST MUST COME
037200*    BEFORE ANY DIVISION BY WK-N-TOTAL-SAMPLES - A RULE WITH NO
037300*    FEEDBACK AT ALL IS THE NORMAL CASE, NOT AN ERROR.
037400     IF      WK-N-TOTAL-SAMPLES >= WK-N-MIN-SAMPLES-TUNING
037500 AND TFSFRUL-IS-ENABLED OF WK-T-RULE-REC (WK-T-RUL-IDX)
037600       PERFORM B100-APPLY-FORMULA
037700          THRU B199-APPLY-FORMULA-EX
037800     END-IF.
037900*
038000*---------------------------------------------------------------*
038100 B059-TUNE-ONE-RULE-EX.
038200*---------------------------------------------------------------*
038300     EXIT.
038400*
038500*---------------------------------------------------------------*
038600 B100-APPLY-FORMULA.
038700*---------------------------------------------------------------*
038800     COMPUTE WK-N-TP-RATIO ROUNDED =
038900       WK-T-RULE-TP-COUNT (WK-T-RUL-IDX) / WK-N-TOTAL-SAMPLES.
039000     COMPUTE WK-N-ADJUST-FACTOR ROUNDED =
039100       (WK-N-TP-RATIO - 0.5) * 2.
039200*
039300     IF      WK-N-ADJUST-FACTOR > WK-N-MAX-ADJUST-PCT
039400       MOVE WK-N-MAX-ADJUST-PCT TO WK-N-ADJUST-FACTOR
039500     END-IF.
039600     IF      WK-N-ADJUST-FACTOR < WK-N-NEG-MAX-ADJ
039700       MOVE WK-N-NEG-MAX-ADJ TO WK-N-ADJUST-FACTOR
039800     END-IF.
039900*
040000     COMPUTE WK-N-NEW-WEIGHT ROUNDED =
040100       TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
040200            * (1 + WK-N-ADJUST-FACTOR).
040300*
040400     IF      WK-N-NEW-WEIGHT < WK-N-WEIGHT-FLOOR
040500       MOVE WK-N-WEIGHT-FLOOR TO WK-N-NEW-WEIGHT
040600     END-IF.
040700     IF      WK-N-NEW-WEIGHT > WK-N-WEIGHT-CEILING
040800       MOVE WK-N-WEIGHT-CEILING TO WK-N-NEW-WEIGHT
040900     END-IF.
041000*
041100     IF      WK-N-NEW-WEIGHT >=
041200       TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
041300 COMPUTE WK-N-WEIGHT-DELTA =
041400         WK-N-NEW-WEIGHT -
041500         TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
041600     ELSE
041700 COMPUTE WK-N-WEIGHT-DELTA =
041800         TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
041900         - WK-N-NEW-WEIGHT
042000     END-IF.
042100*
042200     IF      WK-N-WEIGHT-DELTA >= 0.001
042300       PERFORM B150-WRITE-HISTORY
042400          THRU B159-WRITE-HISTORY-EX
042500       MOVE WK-N-NEW-WEIGHT TO
042600            TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
042700       MOVE "Y" TO WK-T-RULE-ADJ-SW (WK-T-RUL-IDX)
042800       ADD 1    TO WK-N-TOTAL-RULES-ADJ
042900     END-IF.
043000*
043100*---------------------------------------------------------------*
043200 B199-APPLY-FORMULA-EX.
043300*---------------------------------------------------------------*
043400     EXIT.
043500*
043600*---------------------------------------------------------------*
043700 B150-WRITE-HISTORY.
043800*---------------------------------------------------------------*
043900     INITIALIZE TFSFRWH-RECORD.
044000     MOVE    TFSFRUL-RULE-ID OF WK-T-RULE-REC (WK-T-RUL-IDX)
044100                           TO TFSFRWH-RULE-ID.
044200     MOVE    TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
044300                           TO TFSFRWH-OLD-WEIGHT.
044400     MOVE    WK-N-NEW-WEIGHT     TO TFSFRWH-NEW-WEIGHT.
044500     MOVE    WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
044600                           TO TFSFRWH-TP-COUNT.
044700     MOVE    WK-T-RULE-FP-COUNT (WK-T-RUL-IDX)
044800                           TO TFSFRWH-FP-COUNT.
044900     COMPUTE TFSFRWH-TP-FP-RATIO ROUNDED =
045000       WK-T-RULE-TP-COUNT (WK-T-RUL-IDX) / WK-N-TOTAL-SAMPLES.
045100     MOVE    WK-N-RUN-DATE       TO TFSFRWH-ADJ-DATE.
045200     MOVE    WK-N-RUN-TIME       TO TFSFRWH-ADJ-TIME.
045300*
045400     WRITE   TFSFRWH-REC         FROM TFSFRWH-RECORD.
045500     IF      NOT WK-C-SUCCESSFUL
045600       DISPLAY "TRFATUNE - WRITE ERROR - TFSFRWH"
045700       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045800       GO TO Y900-ABNORMAL-TERMINATION.
045900*
046000*---------------------------------------------------------------*
046100 B159-WRITE-HISTORY-EX.
046200*---------------------------------------------------------------*
046300     EXIT.
046400*
046500*---------------------------------------------------------------*
046600 C000-REWRITE-RULES.
046700*---------------------------------------------------------------*
046800     IF      WK-N-TOTAL-RULES-ADJ = 0
046900       GO TO C099-REWRITE-RULES-EX.
047000*
047100     OPEN    I-O    TFSFRUL.
047200     IF      NOT WK-C-SUCCESSFUL
047300       DISPLAY "TRFATUNE - OPEN FILE ERROR - TFSFRUL"
047400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047500       GO TO Y900-ABNORMAL-TERMINATION.
047600*
047700     MOVE    0                   TO WK-W-SUB-1.
047800     READ    TFSFRUL.
047900     PERFORM C050-REWRITE-LOOP THRU C050-REWRITE-LOOP-EX
048000   UNTIL WK-C-END-OF-FILE.
048100*
048200     CLOSE   TFSFRUL.
048300*
048400*---------------------------------------------------------------*
048500 C099-REWRITE-RULES-EX.
048600*---------------------------------------------------------------*
048700     EXIT.
048800*
048900*---------------------------------------------------------------*
049000 C050-REWRITE-LOOP.
049100*---------------------------------------------------------------*
049200     ADD     1                   TO WK-W-SUB-1.
049300     IF      WK-T-RULE-WAS-ADJUSTED (WK-W-SUB-1)
049400       MOVE TFSFRUL-RISK-WEIGHT OF
049500            WK-T-RULE-REC (WK-W-SUB-1)
049600                           TO TFSFRUL-RISK-WEIGHT OF TFSFRUL-REC
049700       REWRITE TFSFRUL-REC
049800       IF NOT WK-C-SUCCESSFUL
049900         DISPLAY "TRFATUNE - REWRITE ERROR - TFSFRUL"
050000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
050100         GO TO Y900-ABNORMAL-TERMINATION
050200       END-IF
050300     END-IF.
050400     READ    TFSFRUL.
050500*
050600*---------------------------------------------------------------*
050700 C050-REWRITE-LOOP-EX.
050800*---------------------------------------------------------------*
050900     EXIT.
051000*
051100*---------------------------------------------------------------*
051200 D000-END-OF-RUN-TOTALS.
051300*---------------------------------------------------------------*
051400     DISPLAY "TRFATUNE - RULES WITH FEEDBACK   - "
051500       WK-N-TOTAL-RULES-FED.
051600     DISPLAY "TRFATUNE - RULES ADJUSTED        - "
051700       WK-N-TOTAL-RULES-ADJ.
051800*
051900*---------------------------------------------------------------*
052000 D099-END-OF-RUN-TOTALS-EX.
052100*---------------------------------------------------------------*
052200     EXIT.
052300*
052400 Y900-ABNORMAL-TERMINATION.
052500     PERFORM Z000-END-PROGRAM-ROUTINE
052600  THRU Z099-END-PROGRAM-ROUTINE-EX.
052700     MOVE    16                  TO RETURN-CODE.
052800     GOBACK.
052900*
053000*---------------------------------------------------------------*
053100 Z000-END-PROGRAM-ROUTINE.
053200*---------------------------------------------------------------*
053300     CLOSE   TFSFRUL TFSFRWH.
053400*
053500*---------------------------------------------------------------*
053600 Z099-END-PROGRAM-ROUTINE-EX.
053700*---------------------------------------------------------------*
053800     EXIT.
