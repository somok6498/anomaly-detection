000100*================================================================*
000200*  FRDCMWS  -  COMMON WORK AREA FOR THE TRFA FRAUD ANALYTICS     *
000300*              PROGRAM FAMILY.  COPIED INTO EVERY TRFA PROGRAM  *
000400*              THE SAME WAY ASCMWS/FIL3090 ARE COPIED INTO THE  *
000500*              TRFV/TRFX FUNDS-TRANSFER VALIDATION SUITE.       *
000600*================================================================*
000700*  HISTORY OF MODIFICATION:                                     *
000800*----------------------------------------------------------------*
000900* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION FOR THE       *
001000*                     REAL-TIME FRAUD SCORING PILOT.             *
001100* FRD0014 - KSUBRA  - 02/11/2014 - ADD BENEFICIARY DORMANCY      *
001200*                     THRESHOLD OVERRIDE FOR UAT.                *
001300* FRD0029 - TWEEKS  - 19/06/2019 - ADD MULE NETWORK GUARDRAILS   *
001400*                     PER RISK COMMITTEE MEMO RC-2019-118.       *
001500* FRD0037 - PNARAY  - 08/02/2022 - ISOLATION FOREST SCORING      *
001600*                     CONSTANTS ADDED (EULER-MASCHERONI ETC).    *
001650* FRD0044 - PNARAY  - 19/05/2024 - ADD REVIEW-QUEUE AUTO-ACCEPT  *
001660*                     TIMEOUT CONSTANT PER OPS REQUEST.          *
001700*----------------------------------------------------------------*
001800 01  WK-C-FRD-COMMON.
001900     05  WK-C-FILE-STATUS            PIC X(02).
002000         88  WK-C-SUCCESSFUL                 VALUE "00" "02".
002100         88  WK-C-DUPLICATE-KEY              VALUE "22".
002200         88  WK-C-RECORD-NOT-FOUND           VALUE "23".
002300         88  WK-C-END-OF-FILE                VALUE "10".
002400         88  WK-C-INVALID-KEY                 VALUE "21" "23" "24".
002500     05  WK-C-ERROR-CD                PIC X(07).
002600     05  WK-C-ERROR-FILE              PIC X(08).
002700     05  WK-C-ERROR-MODE              PIC X(08).
002800     05  FILLER                       PIC X(05).
002900*
003000*    EWMA / WELFORD TUNING CONSTANTS - SEE RULE-PARAMETER FILE
003100*    FOR PER-RULE OVERRIDES.  THESE ARE THE SYSTEM DEFAULTS.
003200*
003300 01  WK-C-FRD-CONSTANTS.
003400     05  WK-N-EWMA-ALPHA              PIC 9V9999 COMP-3
003500                                               VALUE 0.0100.
003600     05  WK-N-HOURLY-ALPHA-CAP        PIC 9V9999 COMP-3
003700                                               VALUE 0.1000.
003800     05  WK-N-MIN-PROFILE-TXNS        PIC 9(05) COMP-3
003900                                               VALUE 20.
004000     05  WK-N-BLOCK-THRESHOLD         PIC S9(3)V99 COMP-3
004100                                               VALUE +70.00.
004200     05  WK-N-ALERT-THRESHOLD         PIC S9(3)V99 COMP-3
004300                                               VALUE +30.00.
004400     05  WK-N-MIN-SAMPLES-TUNING      PIC 9(07) COMP-3
004500                                               VALUE 10.
004600     05  WK-N-MAX-ADJUST-PCT          PIC 9V999 COMP-3
004700                                               VALUE 0.200.
004800     05  WK-N-WEIGHT-FLOOR            PIC 9V999 COMP-3
004900                                               VALUE 0.100.
005000     05  WK-N-WEIGHT-CEILING          PIC 9(2)V999 COMP-3
005100                                               VALUE 10.000.
005200     05  WK-N-EULER-MASCHERONI        PIC 9V9999999 COMP-3
005300                                               VALUE 0.5772157.
005350     05  WK-N-REVIEW-TIMEOUT-HRS      PIC 9(03) COMP-3
005360                                               VALUE 24.
005400     05  FILLER                       PIC X(03).
005500*================================================================*
005600*  END OF COPYBOOK - FRDCMWS                                     *
005700*================================================================*
