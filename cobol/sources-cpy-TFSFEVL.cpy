000100*----------------------------------------------------------------*
000200* TFSFEVL.CPYBK  -  EVALUATION RESULT RECORD - ONE PER           *
000300*                   TRANSACTION EVALUATED BY TRFARULE.  WRITTEN  *
000400*                   BY TRFAMAIN REGARDLESS OF ACTION (PASS,      *
000500*                   ALERT OR BLOCK) - THE FULL AUDIT TRAIL.      *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
001000* FRD0033 - PNARAY  - 30/11/2020 - WIDEN RULE-RESULTS TABLE FROM  *
001100*                     12 TO 20 ENTRIES (ISOLATION FOREST ADDED    *
001200*                     A 15TH RULE TYPE, LEAVING HEADROOM).        *
001300*----------------------------------------------------------------*
001400 05  TFSFEVL-RECORD.
001500     10  TFSFEVL-TXN-ID             PIC X(30).
001600*                                    KEY BACK TO THE TRANSACTION
001700     10  TFSFEVL-CLIENT-ID          PIC X(20).
001800     10  TFSFEVL-COMPOSITE-SCORE    PIC S9(03)V99 COMP-3.
001900*                                    0.00 - 100.00
002000     10  TFSFEVL-RISK-LEVEL         PIC X(08).
002100*                                    LOW/MEDIUM/HIGH/CRITICAL
002200     10  TFSFEVL-ACTION             PIC X(05).
002300*                                    PASS/ALERT/BLOCK
002400     10  TFSFEVL-RULE-RESULTS OCCURS 20 TIMES
002500             INDEXED BY TFSFEVL-RES-IDX.
002600         15  TFSFEVL-RES-RULE-ID    PIC X(20).
002700         15  TFSFEVL-RES-TRIGGERED  PIC X(01).
002800             88  TFSFEVL-RES-IS-TRIGGERED     VALUE "Y".
002900         15  TFSFEVL-RES-PART-SCORE PIC S9(03)V99 COMP-3.
003000         15  TFSFEVL-RES-RISK-WGT   PIC S9(03)V999 COMP-3.
003100         15  TFSFEVL-RES-DEV-PCT    PIC S9(05)V99 COMP-3.
003200     10  TFSFEVL-EVAL-DATE          PIC 9(08).
003300     10  TFSFEVL-EVAL-TIME          PIC 9(06).
003400     10  FILLER                     PIC X(10).
003500*
003600*    ALTERNATE VIEW - EVALUATION TIMESTAMP AS ONE COMPARABLE
003700*    14-DIGIT NUMBER (EVAL-DATE/EVAL-TIME TOGETHER) - USED BY
003800*    TRFARPT WHEN ORDERING AUDIT EXTRACTS BY EVALUATION TIME.
003900*
004000 05  TFSFEVL-EVAL-TS-PARTS REDEFINES TFSFEVL-RECORD.
004100     10  FILLER                     PIC X(706).
004200     10  TFSFEVL-EV-CCYYMMDDHHMMSS.
004250         15  TFSFEVL-EV-DATE        PIC 9(08).
004300         15  TFSFEVL-EV-TIME        PIC 9(06).
004400     10  FILLER                     PIC X(10).
004500*----------------------------------------------------------------*
004600* END OF COPYBOOK - TFSFEVL                                      *
004700*----------------------------------------------------------------*
