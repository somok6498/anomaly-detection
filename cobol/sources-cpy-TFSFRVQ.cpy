000100*----------------------------------------------------------------*
000200* TFSFRVQ.CPYBK  -  ANALYST REVIEW QUEUE RECORD - ONE PER        *
000300*                   ALERT/BLOCK TRANSACTION.  MAINTAINED BY      *
000400*                   TRFAMAIN (INSERT), TRFAACPT (AUTO-ACCEPT     *
000500*                   AGING) AND THE ANALYST FEEDBACK FEED         *
000600*                   (TRUE_POSITIVE/FALSE_POSITIVE - NOT A        *
000700*                   BATCH PROGRAM IN THIS SUITE, SEE SPEC).      *
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                       *
001000*----------------------------------------------------------------*
001100* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
001200* FRD0029 - TWEEKS  - 19/06/2019 - ADD AUTO-ACCEPT DEADLINE       *
001300*                     FIELDS PER RISK COMMITTEE MEMO RC-2019-118. *
001400*----------------------------------------------------------------*
001500 05  TFSFRVQ-RECORD.
001600     10  TFSFRVQ-TXN-ID             PIC X(30).
001700*                                    KEY
001800     10  TFSFRVQ-CLIENT-ID          PIC X(20).
001900     10  TFSFRVQ-ACTION             PIC X(05).
002000*                                    ALERT OR BLOCK
002100     10  TFSFRVQ-COMPOSITE-SCORE    PIC S9(03)V99 COMP-3.
002200     10  TFSFRVQ-RISK-LEVEL         PIC X(08).
002300     10  TFSFRVQ-TRIG-RULE-IDS OCCURS 20 TIMES
002400             INDEXED BY TFSFRVQ-TRIG-IDX
002500             PIC X(20).
002600     10  TFSFRVQ-ENQ-DATE           PIC 9(08).
002700     10  TFSFRVQ-ENQ-TIME           PIC 9(06).
002800     10  TFSFRVQ-FEEDBACK-STATUS    PIC X(15).
002900*                                    PENDING/TRUE_POSITIVE/
003000*                                    FALSE_POSITIVE/AUTO_ACCEPTED
003100     10  TFSFRVQ-FEEDBACK-DATE      PIC 9(08).
003200     10  TFSFRVQ-FEEDBACK-TIME      PIC 9(06).
003300     10  TFSFRVQ-FEEDBACK-BY        PIC X(20).
003400*                                    OPERATOR ID OR SYSTEM
003500     10  TFSFRVQ-DEADLINE-DATE      PIC 9(08).
003600     10  TFSFRVQ-DEADLINE-TIME      PIC 9(06).
003700     10  FILLER                     PIC X(08).
003800*
003900*    ALTERNATE VIEW - FEEDBACK STATUS AS A SINGLE-CHAR SWITCH
004000*    FOR THE TRFAACPT AGING SCAN (AVOIDS A 15-BYTE COMPARE ON
004100*    EVERY RECORD READ - SAME TRICK AS WK-C-FILE-STATUS 88S).
004200*
004300 05  TFSFRVQ-STATUS-SW REDEFINES TFSFRVQ-RECORD.
004400     10  FILLER                     PIC X(480).
004500     10  TFSFRVQ-STATUS-1ST-CHAR    PIC X(01).
004600         88  TFSFRVQ-STAT-PENDING         VALUE "P".
004700         88  TFSFRVQ-STAT-TRUE-POS        VALUE "T".
004800         88  TFSFRVQ-STAT-FALSE-POS       VALUE "F".
004900         88  TFSFRVQ-STAT-AUTO-ACC        VALUE "A".
005000     10  FILLER                     PIC X(70).
005200*----------------------------------------------------------------*
005300* END OF COPYBOOK - TFSFRVQ                                      *
005400*----------------------------------------------------------------*
