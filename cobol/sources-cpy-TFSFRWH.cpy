000100*----------------------------------------------------------------*
000200* TFSFRWH.CPYBK  -  RULE WEIGHT HISTORY RECORD - ONE PER RULE    *
000300*                   PER AUTO-TUNING CYCLE THAT ACTUALLY MOVED    *
000400*                   THE WEIGHT.  WRITTEN BY TRFATUNE, APPEND     *
000500*                   ONLY - THE AUDIT TRAIL FOR WHY A RULE'S      *
000600*                   RISK-WEIGHT IS WHAT IT IS TODAY.             *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* FRD0014 - KSUBRA  - 02/11/2014 - INITIAL VERSION.               *
001100*----------------------------------------------------------------*
001200 05  TFSFRWH-RECORD.
001300     10  TFSFRWH-RULE-ID            PIC X(20).
001400     10  TFSFRWH-OLD-WEIGHT         PIC S9(03)V999 COMP-3.
001500     10  TFSFRWH-NEW-WEIGHT         PIC S9(03)V999 COMP-3.
001600     10  TFSFRWH-TP-COUNT           PIC 9(07) COMP-3.
001700     10  TFSFRWH-FP-COUNT           PIC 9(07) COMP-3.
001800     10  TFSFRWH-TP-FP-RATIO        PIC S9(01)V999 COMP-3.
001900     10  TFSFRWH-ADJ-DATE           PIC 9(08).
002000     10  TFSFRWH-ADJ-TIME           PIC 9(06).
002100     10  FILLER                     PIC X(10).
002200*----------------------------------------------------------------*
002300* END OF COPYBOOK - TFSFRWH                                      *
002400*----------------------------------------------------------------*
