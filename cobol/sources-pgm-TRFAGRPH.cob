000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFAGRPH.
000500 AUTHOR.         T WEEKS.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   10 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000           CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100           BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  BENEFICIARY FAN-IN / SHARED-BENEFICIARY / NETWORK-
001400*               DENSITY GRAPH BUILD AND QUERY SERVICE.  CALLED BY
001500*               TRFAMAIN ONCE PER CYCLE IN "BUILD" MODE, BEFORE THE
001600*               MAIN TRANSACTION READ LOOP, TO SCAN THE ENTIRE
001700*               BENEFICIARY STATISTICS MASTER AND ASSEMBLE THE
001800*               BENEFICIARY-TO-SENDERS AND CLIENT-TO-BENEFICIARIES
001900*               TABLES IN WORKING STORAGE.  THEN CALLED BY TRFARULE'S
002000*               C430-MULE-NETWORK PARAGRAPH IN "QUERY" MODE, ONCE PER
002100*               TRANSACTION CARRYING A BENEFICIARY KEY, TO RETURN THE
002200*               FAN-IN COUNT FOR THAT BENEFICIARY AND THE SHARED-
002300*               BENEFICIARY COUNT / NETWORK DENSITY FOR THAT CLIENT.
002400*               THE GRAPH TABLES ARE BUILT ONCE AND HELD ACROSS CALLS
002500*               FOR THE LIFE OF THE RUN UNIT - A QUERY CALL NEVER
002600*               RE-READS THE BENEFICIARY MASTER.
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* TRFA004 - RMENON  - 10/06/1993 - INITIAL VERSION - A STAND-ALONE
003100*           UTILITY RUN ON REQUEST TO COUNT HOW MANY DISTINCT
003200*           CLIENTS HAD PAID EACH BENEFICIARY, FOR THE FRAUD DESK'S
003300*           MANUAL "COMMON PAYEE" LOOKUP LIST.  NOT CALLED BY ANY
003400*           OTHER PROGRAM AT THIS POINT.
003500* Y2K0013 - PALIM   - 04/10/1998 - YEAR 2000 COMPLIANCE REVIEW - NO
003600*           DATE FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
003700*----------------------------------------------------------------*
003800* FRD0029 - TWEEKS  - 19/06/2019 - REWRITTEN AS A CALLED SUBROUTINE
003900*           FOR THE NEW MULE-NETWORK RISK RULE (RISK COMMITTEE MEMO
004000*           RC-2019-118).  "BUILD"/"QUERY" CALL MODES ADDED (SEE
004100*           LKGRPH); OLD STAND-ALONE REPORT LOGIC REMOVED -
004200*           TRFARULE'S C430-MULE-NETWORK PARAGRAPH IS NOW THE ONLY
004300*           CALLER.  ADDED THE CLIENT-TO-BENEFICIARY TABLE AND THE
004400*           SHARED-BENEFICIARY-COUNT / NETWORK-DENSITY AGGREGATES -
004500*           THE ORIGINAL VERSION ONLY EVER COUNTED FAN-IN.
004600*----------------------------------------------------------------*
004700*
004800*********************
004900 ENVIRONMENT DIVISION.
005000*********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500             UPSI-0 IS UPSI-SWITCH-0
005600               ON  STATUS IS U0-ON
005700               OFF STATUS IS U0-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TFSFBEN ASSIGN TO DATABASE-TFSFBEN
006200     ORGANIZATION      IS RELATIVE
006300     ACCESS MODE       IS DYNAMIC
006400     RELATIVE KEY      IS WK-T-BEN-RELKEY
006500     FILE STATUS       IS WK-C-FILE-STATUS.
006600*
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100**************
007200 FILE SECTION.
007300**************
007400 FD  TFSFBEN
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS TFSFBEN-REC.
007700 01  TFSFBEN-REC.
007800     COPY TFSFBEN.
007900*
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER              PIC X(24)  VALUE
008400     "** PROGRAM TRFAGRPH  **".
008500*
008600 01  WK-C-COMMON.
008700     COPY FRDCMWS.
008800*
008900 01  WK-T-RELKEYS.
009000     05  WK-T-BEN-RELKEY          PIC 9(07) COMP.
009100*
009200*    CALL-PERSISTENT SWITCHES - THE GRAPH-BUILT SWITCH STAYS "Y"
009300*    FOR THE REST OF THE RUN UNIT ONCE A000-BUILD-GRAPH HAS
009400*    COMPLETED; A QUERY CALL MADE BEFORE THE FIRST BUILD (OR WHEN
009500*    THE MULE-NETWORK RULE TURNS OUT TO BE DISABLED) ANSWERS
009600*    "NOT READY" RATHER THAN SEARCHING EMPTY TABLES.
009700 01  WK-S-SWITCHES.
009800     05  WK-S-GRAPH-BUILT-SW      PIC X(01).
009900   88  WK-S-GRAPH-IS-BUILT       VALUE "Y".
010000     05  WK-S-TFSFBEN-EOF-SW      PIC X(01).
010100   88  WK-S-TFSFBEN-EOF          VALUE "Y".
010200     05  WK-S-BNT-FOUND-SW        PIC X(01).
010300   88  WK-S-BNT-FOUND             VALUE "Y".
010400     05  WK-S-CLT-FOUND-SW        PIC X(01).
010500   88  WK-S-CLT-FOUND             VALUE "Y".
010600     05  WK-S-NBR-FOUND-SW        PIC X(01).
010700   88  WK-S-NBR-ALREADY-LISTED    VALUE "Y".
010800     05  FILLER                   PIC X(03).
010900 01  WK-S-SWITCHES-R REDEFINES WK-S-SWITCHES.
011000     05  WK-S-SWITCH-TRACE        PIC X(08).
011100*
011200*----------------------------------------------------------------*
011300*    BENEFICIARY-TO-SENDERS TABLE - ONE ENTRY PER DISTINCT
011400*    BENEFICIARY-KEY SEEN ON TFSFBEN, HOLDING THE FAN-IN COUNT AND
011500*    UP TO 50 OF THE SENDING CLIENT-IDS.  KEPT IN ASCENDING
011600*    BENE-KEY SEQUENCE FOR SEARCH ALL - TFSFBEN'S OWN RELATIVE
011700*    RECORD SEQUENCE IS THE ORDER CLIENTS FIRST PAID A GIVEN
011800*    BENEFICIARY, NOT BENE-KEY ORDER, SO A NEW ENTRY IS SHIFTED
011900*    INTO PLACE THE SAME WAY TRFAMAIN'S B220-INSERT-BENE DOES.
012000*----------------------------------------------------------------*
012100 01  WK-T-BNT-TABLE.
012200     05  WK-T-BNT-COUNT           PIC 9(05) COMP-3 VALUE 0.
012300     05  FILLER                   PIC X(03).
012400     05  WK-T-BNT-ENTRY OCCURS 1 TO 2000 TIMES
012500     DEPENDING ON WK-T-BNT-COUNT
012600     ASCENDING KEY IS WK-T-BNT-BENE-KEY
012700     INDEXED BY WK-T-BNT-IDX WK-T-BNT-IDX2.
012800   10  WK-T-BNT-BENE-KEY    PIC X(30).
012900   10  WK-T-BNT-SENDER-CNT  PIC 9(03) COMP-3.
013000   10  WK-T-BNT-SENDER-LIST OCCURS 50 TIMES
013100         INDEXED BY WK-T-SND-IDX
013200         PIC X(20).
013300*
013400*----------------------------------------------------------------*
013500*    CLIENT-TO-BENEFICIARIES TABLE - ONE ENTRY PER DISTINCT
013600*    CLIENT-ID, HOLDING HOW MANY BENEFICIARIES IT HAS PAID (UP TO
013700*    50 HELD BY KEY), HOW MANY OF THOSE ARE SHARED (FAN-IN > 1),
013800*    AND THE 1-HOP NETWORK DENSITY COMPUTED AROUND THE CLIENT.
013900*----------------------------------------------------------------*
014000 01  WK-T-CLT-TABLE.
014100     05  WK-T-CLT-COUNT           PIC 9(05) COMP-3 VALUE 0.
014200     05  FILLER                   PIC X(03).
014300     05  WK-T-CLT-ENTRY OCCURS 1 TO 1000 TIMES
014400     DEPENDING ON WK-T-CLT-COUNT
014500     ASCENDING KEY IS WK-T-CLT-CLIENT-ID
014600     INDEXED BY WK-T-CLT-IDX WK-T-CLT-IDX2.
014700   10  WK-T-CLT-CLIENT-ID   PIC X(20).
014800   10  WK-T-CLT-BENE-CNT    PIC 9(03) COMP-3.
014900   10  WK-T-CLT-SHARED-CNT  PIC 9(03) COMP-3.
015000   10  WK-T-CLT-DENSITY-PCT PIC S9(03)V9999 COMP-3.
015100   10  WK-T-CLT-BENE-LIST OCCURS 50 TIMES
015200         INDEXED BY WK-T-BL-IDX
015300         PIC X(30).
015400*
015500*    SCRATCH NEIGHBOUR LIST - REBUILT FOR EACH CLIENT DURING THE
015600*    DENSITY PASS (A700-DENSITY-LOOP), NOT PRESERVED BETWEEN
015700*    CLIENTS.
015800 01  WK-T-NBR-TABLE.
015900     05  WK-T-NBR-COUNT           PIC 9(03) COMP-3 VALUE 0.
016000     05  FILLER                   PIC X(05).
016100     05  WK-T-NBR-ENTRY OCCURS 100 TIMES
016200     INDEXED BY WK-T-NBR-IDX WK-T-NBR-IDX2
016300     PIC X(20).
016400*
016500 01  WK-W-SEARCH-WORK.
016600     05  WK-W-SRCH-BENE-KEY       PIC X(30).
016700     05  WK-W-SRCH-CLIENT-ID      PIC X(20).
016800     05  WK-W-SRCH-INSERT-POINT   PIC 9(05) COMP-3.
016900     05  WK-W-SUB-1               PIC 9(03) COMP-3.
017000     05  WK-W-SUB-2               PIC 9(03) COMP-3.
017100     05  FILLER                   PIC X(02).
017200 01  WK-W-SEARCH-WORK-R REDEFINES WK-W-SEARCH-WORK.
017300     05  WK-W-SEARCH-TRACE        PIC X(59).
017400*
017500*    DENSITY ARITHMETIC WORK AREA - EDGES-AMONG-NEIGHBOURS OVER
017600*    POSSIBLE-EDGES-AMONG-NEIGHBOURS, EXPRESSED AS A PERCENTAGE SO
017700*    IT COMPARES DIRECTLY AGAINST THE RULE'S DENSITY-THRESHOLD
017800*    PARAMETER (SEE TRFARULE C430-MULE-NETWORK).
017900 01  WK-N-DENSITY-CALC.
018000     05  WK-N-EDGE-COUNT          PIC 9(05) COMP-3.
018100     05  WK-N-POSSIBLE-PAIRS      PIC 9(05) COMP-3.
018200     05  FILLER                   PIC X(04).
018300 01  WK-N-DENSITY-CALC-R REDEFINES WK-N-DENSITY-CALC.
018400     05  WK-N-DENSITY-TRACE       PIC X(14).
018500*
018600 EJECT
018700*****************
018800 LINKAGE SECTION.
018900*****************
019000 01  WK-C-LKGRPH-AREA.
019100     COPY LKGRPH.
019200*
019300 EJECT
019400********************************
019500 PROCEDURE DIVISION USING WK-C-LKGRPH-AREA.
019600********************************
019700*-------------------------------------------------------------------*
019800 MAIN-MODULE.
019900*-------------------------------------------------------------------*
020000     MOVE    SPACES              TO WK-C-LKGRPH-ERROR-CD.
020100     IF      WK-C-LKGRPH-MODE-BUILD
020200       PERFORM A000-BUILD-GRAPH THRU A099-BUILD-GRAPH-EX
020300     ELSE
020400     IF      WK-C-LKGRPH-MODE-QUERY
020500       PERFORM B000-QUERY-GRAPH THRU B099-QUERY-GRAPH-EX
020600     ELSE
020700       MOVE "BADMODE" TO WK-C-LKGRPH-ERROR-CD
020800     END-IF
020900     END-IF.
021000*
021100     GOBACK.
021200*
021300*-------------------------------------------------------------------*
021400 A000-BUILD-GRAPH.
021500*-------------------------------------------------------------------*
021600     MOVE    0                   TO WK-T-BNT-COUNT.
021700     MOVE    0                   TO WK-T-CLT-COUNT.
021800     SET     WK-S-GRAPH-BUILT-SW TO FALSE.
021900     SET     WK-S-TFSFBEN-EOF-SW TO FALSE.
022000*
022100     OPEN    INPUT  TFSFBEN.
022200     IF      NOT WK-C-SUCCESSFUL
022300       DISPLAY "TRFAGRPH - OPEN FILE ERROR - TFSFBEN"
022400       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022500       MOVE "GRPHERR1" TO WK-C-LKGRPH-ERROR-CD
022600       GOBACK.
022700*
022800     READ    TFSFBEN NEXT RECORD
022900       AT END SET WK-S-TFSFBEN-EOF-SW TO TRUE
023000     END-READ.
023100     PERFORM A050-READ-BEN-LOOP THRU A059-READ-BEN-LOOP-EX
023200   UNTIL WK-S-TFSFBEN-EOF.
023300*
023400     CLOSE   TFSFBEN.
023500*
023600     PERFORM A600-COMPUTE-AGGREGATES THRU A699-COMPUTE-AGGREGATES-EX.
023700*
023800     SET     WK-S-GRAPH-BUILT-SW TO TRUE.
023900     SET     WK-C-LKGRPH-IS-READY TO TRUE.
024000*
024100*-------------------------------------------------------------------*
024200 A099-BUILD-GRAPH-EX.
024300*-------------------------------------------------------------------*
024400     EXIT.
024500*
024600*-------------------------------------------------------------------*
024700 A050-READ-BEN-LOOP.
024800*-------------------------------------------------------------------*
024900     PERFORM A100-INSERT-BENE-SENDER THRU A199-INSERT-BENE-SENDER-EX.
025000     PERFORM A200-INSERT-CLIENT-BENE THRU A299-INSERT-CLIENT-BENE-EX.
025100*
025200     READ    TFSFBEN NEXT RECORD
025300       AT END SET WK-S-TFSFBEN-EOF-SW TO TRUE
025400     END-READ.
025500*
025600*-------------------------------------------------------------------*
025700 A059-READ-BEN-LOOP-EX.
025800*-------------------------------------------------------------------*
025900     EXIT.
026000*
026100*-------------------------------------------------------------------*
026200 A100-INSERT-BENE-SENDER.
026300*-------------------------------------------------------------------*
026400*    RECORDS NEVER REPEAT A (CLIENT-ID, BENE-KEY) PAIR (TFSFBEN'S
026500*    OWN KEY), SO EVERY RECORD IS A GENUINELY NEW EDGE - NO NEED
026600*    TO CHECK WHETHER THIS SENDER IS ALREADY LISTED FOR THE
026700*    BENEFICIARY.
026800     MOVE    TFSFBEN-BENE-KEY    TO WK-W-SRCH-BENE-KEY.
026900     SET     WK-S-BNT-FOUND-SW   TO FALSE.
027000*
027100     IF      WK-T-BNT-COUNT > 0
027200       SEARCH ALL WK-T-BNT-ENTRY
027300           AT END CONTINUE
027400           WHEN WK-T-BNT-BENE-KEY (WK-T-BNT-IDX) =
027500                    WK-W-SRCH-BENE-KEY
027600                SET WK-S-BNT-FOUND-SW TO TRUE
027700       END-SEARCH
027800     END-IF.
027900*
028000     IF      WK-S-BNT-FOUND
028100       IF   WK-T-BNT-SENDER-CNT (WK-T-BNT-IDX) < 50
028200            ADD 1 TO WK-T-BNT-SENDER-CNT (WK-T-BNT-IDX)
028300            MOVE TFSFBEN-CLIENT-ID TO
028400                 WK-T-BNT-SENDER-LIST
028500                     (WK-T-BNT-IDX
028600                      WK-T-BNT-SENDER-CNT (WK-T-BNT-IDX))
028700       END-IF
028800     ELSE
028900       PERFORM A110-INSERT-BNT-ENTRY
029000          THRU A119-INSERT-BNT-ENTRY-EX
029100     END-IF.
029200*
029300*-------------------------------------------------------------------*
029400 A199-INSERT-BENE-SENDER-EX.
029500*-------------------------------------------------------------------*
029600     EXIT.
029700*
029800*-------------------------------------------------------------------*
029900 A110-INSERT-BNT-ENTRY.
030000*-------------------------------------------------------------------*
030100     MOVE    1                   TO WK-W-SRCH-INSERT-POINT.
030200     MOVE    1                   TO WK-T-BNT-IDX2.
030300     PERFORM A112-FIND-BNT-POINT THRU A112-FIND-BNT-POINT-EX
030400       UNTIL WK-T-BNT-IDX2 > WK-T-BNT-COUNT.
030500*
030600     ADD     1                   TO WK-T-BNT-COUNT.
030700     MOVE    WK-T-BNT-COUNT      TO WK-T-BNT-IDX2.
030800     PERFORM A114-SHIFT-BNT-DOWN THRU A114-SHIFT-BNT-DOWN-EX
030900       UNTIL WK-T-BNT-IDX2 <= WK-W-SRCH-INSERT-POINT.
031000*
031100     MOVE    WK-W-SRCH-BENE-KEY  TO
031200       WK-T-BNT-BENE-KEY (WK-W-SRCH-INSERT-POINT).
031300     MOVE    1                   TO
031400       WK-T-BNT-SENDER-CNT (WK-W-SRCH-INSERT-POINT).
031500     MOVE    TFSFBEN-CLIENT-ID   TO
031600       WK-T-BNT-SENDER-LIST (WK-W-SRCH-INSERT-POINT 1).
031700*
031800*-------------------------------------------------------------------*
031900 A119-INSERT-BNT-ENTRY-EX.
032000*-------------------------------------------------------------------*
032100     EXIT.
032200*
032300*-------------------------------------------------------------------*
032400 A112-FIND-BNT-POINT.
032500*-------------------------------------------------------------------*
032600     IF      WK-T-BNT-BENE-KEY (WK-T-BNT-IDX2) < WK-W-SRCH-BENE-KEY
032700       ADD 1 TO WK-W-SRCH-INSERT-POINT.
032800*
032900     ADD     1                   TO WK-T-BNT-IDX2.
033000*
033100*-------------------------------------------------------------------*
033200 A112-FIND-BNT-POINT-EX.
033300*-------------------------------------------------------------------*
033400     EXIT.
033500*
033600*-------------------------------------------------------------------*
033700 A114-SHIFT-BNT-DOWN.
033800*-------------------------------------------------------------------*
033900     MOVE    WK-T-BNT-ENTRY (WK-T-BNT-IDX2 - 1)
034000       TO WK-T-BNT-ENTRY (WK-T-BNT-IDX2).
034100*
034200     SUBTRACT 1                  FROM WK-T-BNT-IDX2.
034300*
034400*-------------------------------------------------------------------*
034500 A114-SHIFT-BNT-DOWN-EX.
034600*-------------------------------------------------------------------*
034700     EXIT.
034800*
034900*-------------------------------------------------------------------*
035000 A200-INSERT-CLIENT-BENE.
035100*-------------------------------------------------------------------*
035200     MOVE    TFSFBEN-CLIENT-ID   TO WK-W-SRCH-CLIENT-ID.
035300     SET     WK-S-CLT-FOUND-SW   TO FALSE.
035400*
035500     IF      WK-T-CLT-COUNT > 0
035600       SEARCH ALL WK-T-CLT-ENTRY
035700           AT END CONTINUE
035800           WHEN WK-T-CLT-CLIENT-ID (WK-T-CLT-IDX) =
035900                    WK-W-SRCH-CLIENT-ID
036000                SET WK-S-CLT-FOUND-SW TO TRUE
036100       END-SEARCH
036200     END-IF.
036300*
036400     IF      WK-S-CLT-FOUND
036500       IF   WK-T-CLT-BENE-CNT (WK-T-CLT-IDX) < 50
036600            ADD 1 TO WK-T-CLT-BENE-CNT (WK-T-CLT-IDX)
036700            MOVE TFSFBEN-BENE-KEY TO
036800                 WK-T-CLT-BENE-LIST
036900                     (WK-T-CLT-IDX
037000                      WK-T-CLT-BENE-CNT (WK-T-CLT-IDX))
037100       END-IF
037200     ELSE
037300       PERFORM A210-INSERT-CLT-ENTRY
037400          THRU A219-INSERT-CLT-ENTRY-EX
037500     END-IF.
037600*
037700*-------------------------------------------------------------------*
037800 A299-INSERT-CLIENT-BENE-EX.
037900*-------------------------------------------------------------------*
038000     EXIT.
038100*
038200*-------------------------------------------------------------------*
038300 A210-INSERT-CLT-ENTRY.
038400*-------------------------------------------------------------------*
038500     MOVE    1                   TO WK-W-SRCH-INSERT-POINT.
038600     MOVE    1                   TO WK-T-CLT-IDX2.
038700     PERFORM A212-FIND-CLT-POINT THRU A212-FIND-CLT-POINT-EX
038800       UNTIL WK-T-CLT-IDX2 > WK-T-CLT-COUNT.
038900*
039000     ADD     1                   TO WK-T-CLT-COUNT.
039100     MOVE    WK-T-CLT-COUNT      TO WK-T-CLT-IDX2.
039200     PERFORM A214-SHIFT-CLT-DOWN THRU A214-SHIFT-CLT-DOWN-EX
039300       UNTIL WK-T-CLT-IDX2 <= WK-W-SRCH-INSERT-POINT.
039400*
039500     MOVE    WK-W-SRCH-CLIENT-ID TO
039600       WK-T-CLT-CLIENT-ID (WK-W-SRCH-INSERT-POINT).
039700     MOVE    0                   TO
039800       WK-T-CLT-SHARED-CNT (WK-W-SRCH-INSERT-POINT)
039900       WK-T-CLT-DENSITY-PCT (WK-W-SRCH-INSERT-POINT).
040000     MOVE    1                   TO
040100       WK-T-CLT-BENE-CNT (WK-W-SRCH-INSERT-POINT).
040200     MOVE    TFSFBEN-BENE-KEY    TO
040300       WK-T-CLT-BENE-LIST (WK-W-SRCH-INSERT-POINT 1).
040400*
040500*-------------------------------------------------------------------*
040600 A219-INSERT-CLT-ENTRY-EX.
040700*-------------------------------------------------------------------*
040800     EXIT.
040900*
041000*-------------------------------------------------------------------*
041100 A212-FIND-CLT-POINT.
041200*-------------------------------------------------------------------*
041300     IF      WK-T-CLT-CLIENT-ID (WK-T-CLT-IDX2) < WK-W-SRCH-CLIENT-ID
041400       ADD 1 TO WK-W-SRCH-INSERT-POINT.
041500*
041600     ADD     1                   TO WK-T-CLT-IDX2.
041700*
041800*-------------------------------------------------------------------*
041900 A212-FIND-CLT-POINT-EX.
042000*-------------------------------------------------------------------*
042100     EXIT.
042200*
042300*-------------------------------------------------------------------*
042400 A214-SHIFT-CLT-DOWN.
042500*-------------------------------------------------------------------*
042600     MOVE    WK-T-CLT-ENTRY (WK-T-CLT-IDX2 - 1)
042700       TO WK-T-CLT-ENTRY (WK-T-CLT-IDX2).
042800*
042900     SUBTRACT 1                  FROM WK-T-CLT-IDX2.
043000*
043100*-------------------------------------------------------------------*
043200 A214-SHIFT-CLT-DOWN-EX.
043300*-------------------------------------------------------------------*
043400     EXIT.
043500*
043600*-------------------------------------------------------------------*
043700 A600-COMPUTE-AGGREGATES.
043800*-------------------------------------------------------------------*
043900*    SECOND PASS, NOW THAT BOTH TABLES ARE COMPLETE - FOR EACH
044000*    CLIENT, COUNT HOW MANY OF ITS BENEFICIARIES ARE SHARED WITH
044100*    SOME OTHER CLIENT (A300-TYPE STEP) AND COMPUTE THE 1-HOP
044200*    NETWORK DENSITY AROUND IT (A400-TYPE STEP).
044300     PERFORM A610-AGGREGATE-ONE-CLIENT
044400   THRU A619-AGGREGATE-ONE-CLIENT-EX
044500       VARYING WK-T-CLT-IDX FROM 1 BY 1
044600           UNTIL WK-T-CLT-IDX > WK-T-CLT-COUNT.
044700*
044800*-------------------------------------------------------------------*
044900 A699-COMPUTE-AGGREGATES-EX.
045000*-------------------------------------------------------------------*
045100     EXIT.
045200*
045300*-------------------------------------------------------------------*
045400 A610-AGGREGATE-ONE-CLIENT.
045500*-------------------------------------------------------------------*
045600     PERFORM A300-SHARED-RATIO THRU A399-SHARED-RATIO-EX.
045700     PERFORM A400-COMPUTE-DENSITY THRU A499-COMPUTE-DENSITY-EX.
045800*
045900*-------------------------------------------------------------------*
046000 A619-AGGREGATE-ONE-CLIENT-EX.
046100*-------------------------------------------------------------------*
046200     EXIT.
046300*
046400*-------------------------------------------------------------------*
046500 A300-SHARED-RATIO.
046600*-------------------------------------------------------------------*
046700     MOVE    0                   TO WK-T-CLT-SHARED-CNT (WK-T-CLT-IDX).
046800     PERFORM A310-SHARED-BENE-CHECK
046900   THRU A319-SHARED-BENE-CHECK-EX
047000       VARYING WK-W-SUB-1 FROM 1 BY 1
047100           UNTIL WK-W-SUB-1 >
047200               WK-T-CLT-BENE-CNT (WK-T-CLT-IDX).
047300*
047400*-------------------------------------------------------------------*
047500 A399-SHARED-RATIO-EX.
047600*-------------------------------------------------------------------*
047700     EXIT.
047800*
047900*-------------------------------------------------------------------*
048000 A310-SHARED-BENE-CHECK.
048100*-------------------------------------------------------------------*
048200     MOVE    WK-T-CLT-BENE-LIST (WK-T-CLT-IDX WK-W-SUB-1)
048300       TO WK-W-SRCH-BENE-KEY.
048400     SET     WK-S-BNT-FOUND-SW   TO FALSE.
048500*
048600     SEARCH ALL WK-T-BNT-ENTRY
048700   AT END CONTINUE
048800   WHEN WK-T-BNT-BENE-KEY (WK-T-BNT-IDX) = WK-W-SRCH-BENE-KEY
048900        SET WK-S-BNT-FOUND-SW TO TRUE
049000     END-SEARCH.
049100*
049200     IF      WK-S-BNT-FOUND
049300       AND WK-T-BNT-SENDER-CNT (WK-T-BNT-IDX) > 1
049400       ADD 1 TO WK-T-CLT-SHARED-CNT (WK-T-CLT-IDX).
049500*
049600*-------------------------------------------------------------------*
049700 A319-SHARED-BENE-CHECK-EX.
049800*-------------------------------------------------------------------*
049900     EXIT.
050000*
050100*-------------------------------------------------------------------*
050200 A400-COMPUTE-DENSITY.
050300*-------------------------------------------------------------------*
050400*    NEIGHBOUR CLIENTS = EVERY OTHER CLIENT THAT SENT TO AT LEAST
050500*    ONE BENEFICIARY THIS CLIENT ALSO SENT TO.  DENSITY IS THE
050600*    PROPORTION OF NEIGHBOUR-PAIRS THAT THEMSELVES SHARE A
050700*    BENEFICIARY, EXPRESSED AS A 0-100 PERCENTAGE.
050800     MOVE    0                   TO WK-T-NBR-COUNT.
050900     PERFORM A410-BUILD-NEIGHBOUR-LIST
051000   THRU A419-BUILD-NEIGHBOUR-LIST-EX
051100       VARYING WK-W-SUB-1 FROM 1 BY 1
051200           UNTIL WK-W-SUB-1 >
051300               WK-T-CLT-BENE-CNT (WK-T-CLT-IDX).
051400*
051500     IF      WK-T-NBR-COUNT < 2
051600       MOVE 0 TO WK-T-CLT-DENSITY-PCT (WK-T-CLT-IDX)
051700       GO TO A499-COMPUTE-DENSITY-EX.
051800*
051900     MOVE    0                   TO WK-N-EDGE-COUNT.
052000     PERFORM A420-COUNT-EDGE-ROW
052100   THRU A429-COUNT-EDGE-ROW-EX
052200       VARYING WK-T-NBR-IDX FROM 1 BY 1
052300           UNTIL WK-T-NBR-IDX > WK-T-NBR-COUNT.
052400*
052500     COMPUTE WK-N-POSSIBLE-PAIRS =
052600   WK-T-NBR-COUNT * (WK-T-NBR-COUNT - 1) / 2.
052700     COMPUTE WK-T-CLT-DENSITY-PCT (WK-T-CLT-IDX) ROUNDED =
052800   WK-N-EDGE-COUNT / WK-N-POSSIBLE-PAIRS * 100.
052900*
053000*-------------------------------------------------------------------*
053100 A499-COMPUTE-DENSITY-EX.
053200*-------------------------------------------------------------------*
053300     EXIT.
053400*
053500*-------------------------------------------------------------------*
053600 A410-BUILD-NEIGHBOUR-LIST.
053700*-------------------------------------------------------------------*
053800     MOVE    WK-T-CLT-BENE-LIST (WK-T-CLT-IDX WK-W-SUB-1)
053900       TO WK-W-SRCH-BENE-KEY.
054000     SET     WK-S-BNT-FOUND-SW   TO FALSE.
054100*
054200     SEARCH ALL WK-T-BNT-ENTRY
054300   AT END CONTINUE
054400   WHEN WK-T-BNT-BENE-KEY (WK-T-BNT-IDX) = WK-W-SRCH-BENE-KEY
054500        SET WK-S-BNT-FOUND-SW TO TRUE
054600     END-SEARCH.
054700*
054800     IF      WK-S-BNT-FOUND
054900       PERFORM A412-ADD-SENDER-TO-NBR
055000          THRU A419-BUILD-NEIGHBOUR-LIST-EX
055100           VARYING WK-W-SUB-2 FROM 1 BY 1
055200               UNTIL WK-W-SUB-2 >
055300                   WK-T-BNT-SENDER-CNT (WK-T-BNT-IDX).
055400*
055500*-------------------------------------------------------------------*
055600 A419-BUILD-NEIGHBOUR-LIST-EX.
055700*-------------------------------------------------------------------*
055800     EXIT.
055900*
056000*-------------------------------------------------------------------*
056100 A412-ADD-SENDER-TO-NBR.
056200*-------------------------------------------------------------------*
056300     IF      WK-T-BNT-SENDER-LIST (WK-T-BNT-IDX WK-W-SUB-2) =
056400           WK-T-CLT-CLIENT-ID (WK-T-CLT-IDX)
056500       GO TO A419-BUILD-NEIGHBOUR-LIST-EX.
056600*
056700     SET     WK-S-NBR-FOUND-SW   TO FALSE.
056800     IF      WK-T-NBR-COUNT > 0
056900       PERFORM A414-SCAN-NBR-LIST
057000          THRU A414-SCAN-NBR-LIST-EX
057100           VARYING WK-T-NBR-IDX2 FROM 1 BY 1
057200               UNTIL WK-T-NBR-IDX2 > WK-T-NBR-COUNT
057300                   OR WK-S-NBR-ALREADY-LISTED
057400     END-IF.
057500*
057600     IF      NOT WK-S-NBR-ALREADY-LISTED
057700       AND WK-T-NBR-COUNT < 100
057800       ADD 1 TO WK-T-NBR-COUNT
057900       MOVE WK-T-BNT-SENDER-LIST (WK-T-BNT-IDX WK-W-SUB-2)
058000            TO WK-T-NBR-ENTRY (WK-T-NBR-COUNT).
058100*
058200*-------------------------------------------------------------------*
058300 A414-SCAN-NBR-LIST.
058400*-------------------------------------------------------------------*
058500     IF      WK-T-NBR-ENTRY (WK-T-NBR-IDX2) =
058600           WK-T-BNT-SENDER-LIST (WK-T-BNT-IDX WK-W-SUB-2)
058700       SET WK-S-NBR-FOUND-SW TO TRUE.
058800*
058900*-------------------------------------------------------------------*
059000 A414-SCAN-NBR-LIST-EX.
059100*-------------------------------------------------------------------*
059200     EXIT.
059300*
059400*-------------------------------------------------------------------*
059500 A420-COUNT-EDGE-ROW.
059600*-------------------------------------------------------------------*
059700     IF      WK-T-NBR-IDX < WK-T-NBR-COUNT
059800       PERFORM A422-COUNT-EDGE-PAIR
059900          THRU A429-COUNT-EDGE-ROW-EX
060000           VARYING WK-T-NBR-IDX2 FROM WK-T-NBR-IDX BY 1
060100               UNTIL WK-T-NBR-IDX2 >= WK-T-NBR-COUNT
060200     END-IF.
060300*
060400*-------------------------------------------------------------------*
060500 A429-COUNT-EDGE-ROW-EX.
060600*-------------------------------------------------------------------*
060700     EXIT.
060800*
060900*-------------------------------------------------------------------*
061000 A422-COUNT-EDGE-PAIR.
061100*-------------------------------------------------------------------*
061200*    DO NEIGHBOUR WK-T-NBR-IDX AND NEIGHBOUR (WK-T-NBR-IDX2 + 1)
061300*    SHARE A BENEFICIARY?  BOTH CLIENTS' OWN BENE-LISTS ARE
061400*    FETCHED FROM THE CLIENT TABLE AND COMPARED PAIRWISE.
061500     MOVE    WK-T-NBR-ENTRY (WK-T-NBR-IDX) TO WK-W-SRCH-CLIENT-ID.
061600     SET     WK-S-CLT-FOUND-SW   TO FALSE.
061700     SEARCH ALL WK-T-CLT-ENTRY
061800   AT END CONTINUE
061900   WHEN WK-T-CLT-CLIENT-ID (WK-T-CLT-IDX2) = WK-W-SRCH-CLIENT-ID
062000        SET WK-S-CLT-FOUND-SW TO TRUE
062100     END-SEARCH.
062200     IF      NOT WK-S-CLT-FOUND
062300       GO TO A429-COUNT-EDGE-ROW-EX.
062400     MOVE    WK-T-CLT-IDX2       TO WK-W-SUB-1.
062500*
062600     MOVE    WK-T-NBR-ENTRY (WK-T-NBR-IDX2 + 1) TO WK-W-SRCH-CLIENT-ID.
062700     SET     WK-S-CLT-FOUND-SW   TO FALSE.
062800     SEARCH ALL WK-T-CLT-ENTRY
062900   AT END CONTINUE
063000   WHEN WK-T-CLT-CLIENT-ID (WK-T-CLT-IDX2) = WK-W-SRCH-CLIENT-ID
063100        SET WK-S-CLT-FOUND-SW TO TRUE
063200     END-SEARCH.
063300     IF      NOT WK-S-CLT-FOUND
063400       GO TO A429-COUNT-EDGE-ROW-EX.
063500     MOVE    WK-T-CLT-IDX2       TO WK-W-SUB-2.
063600*
063700     SET     WK-S-NBR-FOUND-SW   TO FALSE.
063800     PERFORM A424-COMPARE-BENE-LISTS
063900  THRU A424-COMPARE-BENE-LISTS-EX
064000   VARYING WK-T-BL-IDX FROM 1 BY 1
064100       UNTIL WK-T-BL-IDX > WK-T-CLT-BENE-CNT (WK-W-SUB-1)
064200           OR WK-S-NBR-ALREADY-LISTED.
064300*
064400     IF      WK-S-NBR-ALREADY-LISTED
064500       ADD 1 TO WK-N-EDGE-COUNT.
064600*
064700*-------------------------------------------------------------------*
064800 A424-COMPARE-BENE-LISTS.
064900*-------------------------------------------------------------------*
065000     PERFORM A426-COMPARE-ONE-BENE
065100  THRU A426-COMPARE-ONE-BENE-EX
065200   VARYING WK-T-BL-IDX2 FROM 1 BY 1
065300       UNTIL WK-T-BL-IDX2 > WK-T-CLT-BENE-CNT (WK-W-SUB-2)
065400           OR WK-S-NBR-ALREADY-LISTED.
065500*
065600*-------------------------------------------------------------------*
065700 A424-COMPARE-BENE-LISTS-EX.
065800*-------------------------------------------------------------------*
065900     EXIT.
066000*
066100*-------------------------------------------------------------------*
066200 A426-COMPARE-ONE-BENE.
066300*-------------------------------------------------------------------*
066400     IF      WK-T-CLT-BENE-LIST (WK-W-SUB-1 WK-T-BL-IDX) =
066500           WK-T-CLT-BENE-LIST (WK-W-SUB-2 WK-T-BL-IDX2)
066600       SET WK-S-NBR-FOUND-SW TO TRUE.
066700*
066800*-------------------------------------------------------------------*
066900 A426-COMPARE-ONE-BENE-EX.
067000*-------------------------------------------------------------------*
067100     EXIT.
067200*
067300*-------------------------------------------------------------------*
067400 B000-QUERY-GRAPH.
067500*-------------------------------------------------------------------*
067600     IF      NOT WK-S-GRAPH-IS-BUILT
067700       MOVE "N" TO WK-C-LKGRPH-READY-SW
067800       MOVE 0   TO WK-C-LKGRPH-FAN-IN-CNT
067900                   WK-C-LKGRPH-SHARED-CNT
068000                   WK-C-LKGRPH-TOTAL-BENES
068100                   WK-C-LKGRPH-DENSITY-PCT
068200       GO TO B099-QUERY-GRAPH-EX.
068300*
068400     MOVE    "Y"                 TO WK-C-LKGRPH-READY-SW.
068500     PERFORM B100-LOOKUP-BENE-FANIN THRU B199-LOOKUP-BENE-FANIN-EX.
068600     PERFORM B200-LOOKUP-CLIENT-STATS
068700   THRU B299-LOOKUP-CLIENT-STATS-EX.
068800*
068900*-------------------------------------------------------------------*
069000 B099-QUERY-GRAPH-EX.
069100*-------------------------------------------------------------------*
069200     EXIT.
069300*
069400*-------------------------------------------------------------------*
069500 B100-LOOKUP-BENE-FANIN.
069600*-------------------------------------------------------------------*
069700     MOVE    WK-C-LKGRPH-BENE-KEY TO WK-W-SRCH-BENE-KEY.
069800     SET     WK-S-BNT-FOUND-SW   TO FALSE.
069900*
070000     IF      WK-T-BNT-COUNT > 0
070100       SEARCH ALL WK-T-BNT-ENTRY
070200           AT END CONTINUE
070300           WHEN WK-T-BNT-BENE-KEY (WK-T-BNT-IDX) =
070400                    WK-W-SRCH-BENE-KEY
070500                SET WK-S-BNT-FOUND-SW TO TRUE
070600       END-SEARCH
070700     END-IF.
070800*
070900     IF      WK-S-BNT-FOUND
071000       MOVE WK-T-BNT-SENDER-CNT (WK-T-BNT-IDX)
071100            TO WK-C-LKGRPH-FAN-IN-CNT
071200     ELSE
071300       MOVE 0 TO WK-C-LKGRPH-FAN-IN-CNT
071400     END-IF.
071500*
071600*-------------------------------------------------------------------*
071700 B199-LOOKUP-BENE-FANIN-EX.
071800*-------------------------------------------------------------------*
071900     EXIT.
072000*
072100*-------------------------------------------------------------------*
072200 B200-LOOKUP-CLIENT-STATS.
072300*-------------------------------------------------------------------*
072400     MOVE    WK-C-LKGRPH-CLIENT-ID TO WK-W-SRCH-CLIENT-ID.
072500     SET     WK-S-CLT-FOUND-SW   TO FALSE.
072600*
072700     IF      WK-T-CLT-COUNT > 0
072800       SEARCH ALL WK-T-CLT-ENTRY
072900           AT END CONTINUE
073000           WHEN WK-T-CLT-CLIENT-ID (WK-T-CLT-IDX) =
073100                    WK-W-SRCH-CLIENT-ID
073200                SET WK-S-CLT-FOUND-SW TO TRUE
073300       END-SEARCH
073400     END-IF.
073500*
073600     IF      WK-S-CLT-FOUND
073700       MOVE WK-T-CLT-SHARED-CNT (WK-T-CLT-IDX)
073800            TO WK-C-LKGRPH-SHARED-CNT
073900       MOVE WK-T-CLT-BENE-CNT (WK-T-CLT-IDX)
074000            TO WK-C-LKGRPH-TOTAL-BENES
074100       MOVE WK-T-CLT-DENSITY-PCT (WK-T-CLT-IDX)
074200            TO WK-C-LKGRPH-DENSITY-PCT
074300     ELSE
074400       MOVE 0 TO WK-C-LKGRPH-SHARED-CNT
074500                  WK-C-LKGRPH-TOTAL-BENES
074600                  WK-C-LKGRPH-DENSITY-PCT
074700     END-IF.
074800*
074900*-------------------------------------------------------------------*
075000 B299-LOOKUP-CLIENT-STATS-EX.
075100*-------------------------------------------------------------------*
075200     EXIT.
