000100*----------------------------------------------------------------*
000200* LKPROF.CPYBK   -  LINKAGE RECORD, TRFAMAIN CALLS TRFAPROF      *
000300*                   ONCE PER TRANSACTION, AFTER SCORING, TO      *
000400*                   POST THE TRANSACTION INTO THE PROFILE.       *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                       *
000700*----------------------------------------------------------------*
000800* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
000900*----------------------------------------------------------------*
001000 01  WK-C-LKPROF-RECORD.
001100     02  WK-C-LKPROF-INPUT.
001200         03  WK-C-LKPROF-TXN.
001300             COPY TFSFTXN.
001400         03  WK-C-LKPROF-BENE-PRESENT-SW PIC X(01).
001500             88  WK-C-LKPROF-BENE-PRESENT      VALUE "Y".
001600         03  WK-C-LKPROF-FIRST-FOR-BENE-SW PIC X(01).
001700             88  WK-C-LKPROF-FIRST-FOR-BENE     VALUE "Y".
001800     02  WK-C-LKPROF-INOUT.
001900         03  WK-C-LKPROF-PROFILE.
002000             COPY TFSFCLP.
002100         03  WK-C-LKPROF-BENE.
002200             COPY TFSFBEN.
002300     02  WK-C-LKPROF-OUTPUT.
002400         03  WK-C-LKPROF-NEW-BENE-TODAY-SW PIC X(01).
002500             88  WK-C-LKPROF-NEW-BENE-TODAY    VALUE "Y".
002600         03  WK-C-LKPROF-ERROR-CD     PIC X(07).
002700*----------------------------------------------------------------*
002800* END OF COPYBOOK - LKPROF                                       *
002900*----------------------------------------------------------------*
