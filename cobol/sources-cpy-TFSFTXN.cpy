000100*----------------------------------------------------------------*
000200* TFSFTXN.CPYBK  -  INCOMING TRANSACTION FEED RECORD             *
000300*                   ONE PER TRANSACTION, PRESORTED BY CLIENT-ID  *
000400*                   THEN TXN-TIMESTAMP BY THE FEED EXTRACT JOB.  *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                       *
000700*----------------------------------------------------------------*
000800* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
000900* FRD0042 - PNARAY  - 11/09/2023 - WIDEN TXN-TYPE TO 4 BYTES TO   *
001000*                     ACCOMMODATE "IMPS" / "UPI " CHANNEL CODES.  *
001100*----------------------------------------------------------------*
001200 05  TFSFTXN-RECORD.
001300     10  TFSFTXN-TXN-ID             PIC X(30).
001400*                                    UNIQUE TRANSACTION ID
001500*                                    EG CLIENT-001-TXN-000001
001600     10  TFSFTXN-CLIENT-ID          PIC X(20).
001700*                                    SENDING CLIENT / ACCOUNT ID
001800     10  TFSFTXN-TYPE               PIC X(04).
001900*                                    NEFT/RTGS/IMPS/UPI /IFT
002000     10  TFSFTXN-AMOUNT             PIC S9(11)V99 COMP-3.
002100*                                    TRANSACTION AMOUNT, RUPEES
002200     10  TFSFTXN-TIMESTAMP.
002300         15  TFSFTXN-TXN-DATE       PIC 9(08).
002400*                                    CCYYMMDD
002500         15  TFSFTXN-TXN-TIME       PIC 9(06).
002600*                                    HHMMSS
002700     10  TFSFTXN-BENE-KEY           PIC X(30).
002800*                                    IFSC:ACCTNO, SPACES = NONE
002900     10  FILLER                     PIC X(05).
003000*
003100*    ALTERNATE VIEW - BENEFICIARY KEY SPLIT INTO IFSC/ACCOUNT
003200*    (USED BY THE BENEFICIARY GRAPH BUILD TO KEY THE FAN-IN
003300*    TABLE ON THE ROUTING PREFIX ALONE - SEE TRFAGRPH).
003400*
003500 05  TFSFTXN-BENE-KEY-PARTS REDEFINES TFSFTXN-RECORD.
003600     10  FILLER                     PIC X(84).
003700     10  TFSFTXN-BENE-IFSC          PIC X(11).
003800     10  TFSFTXN-BENE-COLON         PIC X(01).
003900     10  TFSFTXN-BENE-ACCTNO        PIC X(18).
004000     10  FILLER                     PIC X(05).
004100*----------------------------------------------------------------*
004200* END OF COPYBOOK - TFSFTXN                                      *
004300*----------------------------------------------------------------*
