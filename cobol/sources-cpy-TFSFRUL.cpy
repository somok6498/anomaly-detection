000100*----------------------------------------------------------------*
000200* TFSFRUL.CPYBK  -  RULE CONFIGURATION MASTER RECORD             *
000300*                   ONE PER RULE-ID.  READ ENTIRE FILE INTO A    *
000400*                   WORKING-STORAGE TABLE AT THE START OF EACH   *
000500*                   TRFAMAIN RUN - SAME PATTERN AS TRFXGSPA'S    *
000600*                   PARAMETER TABLE LOAD.                        *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                       *
000900*----------------------------------------------------------------*
001000* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION - 8 RULES.     *
001100* FRD0014 - KSUBRA  - 02/11/2014 - ADD BENEFICIARY STRUCTURING    *
001200*                     RULE TYPES (7 THRU 11).                    *
001300* FRD0029 - TWEEKS  - 19/06/2019 - ADD MULE-NETWORK RULE TYPE.    *
001400* FRD0037 - PNARAY  - 08/02/2022 - ADD ISOLATION-FOREST RULE      *
001500*                     TYPE AND ITS TWO TRAINING-TIME PARAMETERS.  *
001600*----------------------------------------------------------------*
001700 05  TFSFRUL-RECORD.
001800     10  TFSFRUL-RULE-ID            PIC X(20).
001900*                                    KEY - EG RULE-AMOUNT
002000     10  TFSFRUL-RULE-NAME          PIC X(40).
002100     10  TFSFRUL-RULE-TYPE          PIC X(30).
002200*                                    ONE OF THE 15 RULE TYPE CODES
002300     10  TFSFRUL-VARIANCE-PCT       PIC S9(05)V99 COMP-3.
002400     10  TFSFRUL-RISK-WEIGHT        PIC S9(03)V999 COMP-3.
002500     10  TFSFRUL-ENABLED-SW         PIC X(01).
002600         88  TFSFRUL-IS-ENABLED             VALUE "Y".
002700         88  TFSFRUL-IS-DISABLED            VALUE "N".
002800     10  TFSFRUL-PARAMS OCCURS 4 TIMES
002900             INDEXED BY TFSFRUL-PARM-IDX.
003000         15  TFSFRUL-PARM-NAME      PIC X(20).
003100         15  TFSFRUL-PARM-VALUE     PIC X(20).
003200     10  FILLER                     PIC X(15).
003300*
003400*    ALTERNATE VIEW - FIRST PARAMETER AS A NUMERIC WORK FIELD,
003500*    FOR RULES WHOSE PARAM-1 IS A COUNT/THRESHOLD RATHER THAN A
003600*    NAMED STRING (EG MINTYPESAMPLES, MINREPEATCOUNT).
003700*
003800 05  TFSFRUL-PARM1-NUMERIC REDEFINES TFSFRUL-RECORD.
003900     10  FILLER                     PIC X(99).
004000     10  TFSFRUL-PARM1-NAME-N       PIC X(20).
004100     10  TFSFRUL-PARM1-VALUE-N      PIC 9(15)V9999.
004200     10  FILLER                     PIC X(01).
004300     10  FILLER                     PIC X(60).
004400*----------------------------------------------------------------*
004500* END OF COPYBOOK - TFSFRUL                                      *
004600*----------------------------------------------------------------*
