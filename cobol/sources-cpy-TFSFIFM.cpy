000100*----------------------------------------------------------------*
000200* TFSFIFM.CPYBK  -  PRE-TRAINED ISOLATION-FOREST MODEL RECORD    *
000300*                   ONE PER CLIENT-ID, READ-ONLY INPUT.  BUILT   *
000400*                   OFFLINE BY THE MODEL-TRAINING JOB (NOT PART  *
000500*                   OF THIS SUITE - TRFAIFOR ONLY SCORES).       *
000600*                   EACH TREE'S NODES ARE FLATTENED INTO ONE     *
000700*                   TABLE, THE SAME WAY UFIMIJ FLATTENS A        *
000800*                   VARIABLE-DEPTH SWIFT MESSAGE BODY INTO A     *
000900*                   FIXED SET OF OCCURS ENTRIES.                 *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*----------------------------------------------------------------*
001300* FRD0037 - PNARAY  - 08/02/2022 - INITIAL VERSION - SCORING      *
001400*                     PATH ONLY, TRAINING STAYS OFF-HOST.         *
001500* FRD0041 - PNARAY  - 02/06/2023 - CAP TREE-NODES AT 200 ENTRIES  *
001600*                     (10 TREES X 20 NODES) AFTER THE MODEL       *
001700*                     RETUNE SHRANK MAX DEPTH PER RISK MEMO.      *
001800*----------------------------------------------------------------*
001900 05  TFSFIFM-RECORD.
002000     10  TFSFIFM-CLIENT-ID          PIC X(20).
002100*                                    KEY
002200     10  TFSFIFM-SAMPLE-SIZE        PIC 9(05) COMP-3.
002300     10  TFSFIFM-TREE-NODE-COUNT    PIC 9(03) COMP-3.
002400*                                    ENTRIES ACTUALLY IN USE
002500     10  TFSFIFM-TREE-NODES OCCURS 200 TIMES
002600             INDEXED BY TFSFIFM-NODE-IDX.
002700         15  TFSFIFM-TREE-NUM       PIC 9(03) COMP-3.
002800         15  TFSFIFM-NODE-NUM       PIC 9(05) COMP-3.
002900         15  TFSFIFM-NODE-LEAF-SW   PIC X(01).
003000             88  TFSFIFM-NODE-IS-LEAF         VALUE "Y".
003100         15  TFSFIFM-SPLIT-FEATURE  PIC 9(01) COMP-3.
003200*                                    0-5, SEE FEATURE EXTRACTOR
003300         15  TFSFIFM-SPLIT-VALUE    PIC S9(05)V9999 COMP-3.
003400         15  TFSFIFM-LEFT-NODE-NUM  PIC 9(05) COMP-3.
003500         15  TFSFIFM-RIGHT-NODE-NUM PIC 9(05) COMP-3.
003600         15  TFSFIFM-LEAF-SIZE      PIC 9(07) COMP-3.
003700     10  FILLER                     PIC X(20).
003800*
003900*    ALTERNATE VIEW - HEADER PORTION ONLY (CLIENT-ID, SAMPLE
004000*    SIZE, NODE-COUNT) SO TRFAIFOR CAN TEST WHETHER A MODEL
004100*    EXISTS FOR THE CLIENT BEFORE WALKING ANY TREE-NODES ENTRY.
004200*
004300 05  TFSFIFM-HEADER-PARTS REDEFINES TFSFIFM-RECORD.
004400     10  TFSFIFM-HDR-CLIENT-ID      PIC X(20).
004500     10  TFSFIFM-HDR-SAMPLE-SIZE    PIC 9(05) COMP-3.
004600     10  TFSFIFM-HDR-NODE-COUNT     PIC 9(03) COMP-3.
004700     10  FILLER                     PIC X(4417).
004800*----------------------------------------------------------------*
004900* END OF COPYBOOK - TFSFIFM                                      *
005000*----------------------------------------------------------------*
