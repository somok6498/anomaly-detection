000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFAMAIN.
000500 AUTHOR.         R MENON.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   18 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000                  CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100                  BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  DRIVER FOR THE TRANSACTION ANOMALY EVALUATION
001400*               CYCLE.  READS THE PRESORTED TRANSACTION FEED
001500*               ONE CLIENT AT A TIME, LOADS/REFRESHES EACH
001600*               CLIENT'S ROLLING BEHAVIOURAL PROFILE, CALLS
001700*               TRFARULE TO SCORE THE TRANSACTION AGAINST THE
001800*               ENABLED ANOMALY RULES, WRITES THE EVALUATION
001900*               RESULT AND (WHERE WARRANTED) A REVIEW QUEUE
002000*               ENTRY, THEN CALLS TRFAPROF TO POST THE
002100*               TRANSACTION BACK INTO THE PROFILE.
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TRFA001 - RMENON  - 18/03/1991 - INITIAL VERSION - BATCH
002600*           FRAUD RULE DETECTION CYCLE FOR THE FUNDS TRANSFER
002700*           MONITORING PROJECT.
002800* TRFA004 - DCHANDR - 22/11/1993 - ADD BENEFICIARY STATISTICS
002900*           FILE LOOKUP ON SECOND PASS, PER OPS REQUEST.
003000* TRFA008 - KSUBRA  - 09/02/1995 - CORRECT EWMA ROUNDING ON
003100*           HOURLY ROLLOVER - OPS INCIDENT OPS-1995-0118.
003200* Y2K0012 - PALIM   - 30/09/1998 - YEAR 2000 COMPLIANCE - WIDEN
003300*           TXN-TIMESTAMP DATE SUBFIELDS TO CCYYMMDD THROUGHOUT.
003400* Y2K0012 - PALIM   - 14/01/1999 - YEAR 2000 COMPLIANCE -
003500*           REGRESSION FIX TO HOUR BUCKET COMPARE AFTER CENTURY
003600*           ROLLOVER TEST.
003700*----------------------------------------------------------------*
003800* FRD0001 - RMENON  - 14/03/2011 - CONSOLIDATE COMMON WORK AREA
003900*           AND FILE-STATUS SWITCHES INTO FRDCMWS COPYBOOK.
004000* FRD0009 - KSUBRA  - 27/07/2013 - ADD PER-TRANSACTION-TYPE
004100*           STATISTICS TO CLIENT PROFILE.
004200* FRD0014 - KSUBRA  - 02/11/2014 - ADD BENEFICIARY STRUCTURING
004300*           RULE TYPES 7 THROUGH 11 TO THE EVALUATION CYCLE.
004400* FRD0022 - TWEEKS  - 05/05/2017 - ADD SEASONAL HOUR-OF-DAY AND
004500*           DAY-OF-WEEK BASELINE UPDATE.
004600* FRD0029 - TWEEKS  - 19/06/2019 - ADD MULE-NETWORK GRAPH BUILD
004700*           CALL TO TRFAGRPH AHEAD OF THE MAIN READ LOOP.
004800* FRD0037 - PNARAY  - 08/02/2022 - ADD ISOLATION-FOREST MODEL
004900*           FILE LOAD AND PER-CLIENT LOOKUP.
005000* FRD0044 - PNARAY  - 19/05/2024 - ADD REVIEW-QUEUE AUTO-ACCEPT
005100*           DEADLINE STAMPING ON ENQUEUE.
005200*----------------------------------------------------------------*
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006100                    UPSI-0 IS UPSI-SWITCH-0
006200                      ON  STATUS IS U0-ON
006300                      OFF STATUS IS U0-OFF.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TFSFTXN ASSIGN TO DATABASE-TFSFTXN
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT TFSFCLP ASSIGN TO DATABASE-TFSFCLP
007200            ORGANIZATION      IS RELATIVE
007300            ACCESS MODE       IS DYNAMIC
007400            RELATIVE KEY      IS WK-T-CLP-RELKEY
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700     SELECT TFSFBEN ASSIGN TO DATABASE-TFSFBEN
007800            ORGANIZATION      IS RELATIVE
007900            ACCESS MODE       IS DYNAMIC
008000            RELATIVE KEY      IS WK-T-BEN-RELKEY
008100            FILE STATUS       IS WK-C-FILE-STATUS.
008200
008300     SELECT TFSFRUL ASSIGN TO DATABASE-TFSFRUL
008400            ORGANIZATION      IS SEQUENTIAL
008500            FILE STATUS       IS WK-C-FILE-STATUS.
008600
008700     SELECT TFSFIFM ASSIGN TO DATABASE-TFSFIFM
008800            ORGANIZATION      IS SEQUENTIAL
008900            FILE STATUS       IS WK-C-FILE-STATUS.
009000
009100     SELECT TFSFEVL ASSIGN TO DATABASE-TFSFEVL
009200            ORGANIZATION      IS LINE SEQUENTIAL
009300            FILE STATUS       IS WK-C-FILE-STATUS.
009400
009500     SELECT TFSFRVQ ASSIGN TO DATABASE-TFSFRVQ
009600            ORGANIZATION      IS RELATIVE
009700            ACCESS MODE       IS DYNAMIC
009800            RELATIVE KEY      IS WK-T-RVQ-RELKEY
009900            FILE STATUS       IS WK-C-FILE-STATUS.
010000
010100 EJECT
010200***************
010300 DATA DIVISION.
010400***************
010500 FILE SECTION.
010600**************
010700 FD  TFSFTXN
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS TFSFTXN-REC.
011000 01  TFSFTXN-REC.
011100     COPY TFSFTXN.
011200
011300 FD  TFSFCLP
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS TFSFCLP-REC.
011600 01  TFSFCLP-REC.
011700     COPY TFSFCLP.
011800
011900 FD  TFSFBEN
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS TFSFBEN-REC.
012200 01  TFSFBEN-REC.
012300     COPY TFSFBEN.
012400
012500 FD  TFSFRUL
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS TFSFRUL-REC.
012800 01  TFSFRUL-REC.
012900     COPY TFSFRUL.
013000
013100 FD  TFSFIFM
013200     LABEL RECORDS ARE OMITTED
013300     DATA RECORD IS TFSFIFM-REC.
013400 01  TFSFIFM-REC.
013500     COPY TFSFIFM.
013600
013700 FD  TFSFEVL
013800     LABEL RECORDS ARE OMITTED
013900     DATA RECORD IS TFSFEVL-REC.
014000 01  TFSFEVL-REC.
014100     COPY TFSFEVL.
014200
014300 FD  TFSFRVQ
014400     LABEL RECORDS ARE OMITTED
014500     DATA RECORD IS TFSFRVQ-REC.
014600 01  TFSFRVQ-REC.
014700     COPY TFSFRVQ.
014800
014900*************************
015000 WORKING-STORAGE SECTION.
015100*************************
015200 01  FILLER              PIC X(24)  VALUE
015300     "** PROGRAM TRFAMAIN  **".
015400
015500* ------------------ PROGRAM WORKING STORAGE -------------------*
015600 01  WK-C-COMMON.
015700     COPY FRDCMWS.
015800
015900 01  WK-S-SWITCHES.
016000     05  WK-S-MULE-NETWORK-SW     PIC X(01) VALUE "N".
016100         88  WK-S-MULE-NETWORK-ON       VALUE "Y".
016200     05  WK-S-EOF-TXN-SW          PIC X(01) VALUE "N".
016300         88  WK-S-EOF-TXN               VALUE "Y".
016400     05  WK-S-CLIENT-FOUND-SW     PIC X(01).
016500         88  WK-S-CLIENT-FOUND          VALUE "Y".
016600     05  WK-S-BENE-FOUND-SW       PIC X(01).
016700         88  WK-S-BENE-FOUND             VALUE "Y".
016800     05  WK-S-BENE-PRESENT-SW     PIC X(01).
016900         88  WK-S-BENE-PRESENT           VALUE "Y".
017000     05  WK-S-IFMODEL-FOUND-SW    PIC X(01).
017100         88  WK-S-IFMODEL-FOUND          VALUE "Y".
017200     05  WK-S-FIRST-FOR-BENE-SW   PIC X(01).
017300         88  WK-S-FIRST-FOR-BENE          VALUE "Y".
017400     05  WK-S-NEW-BENE-TODAY-SW   PIC X(01).
017500         88  WK-S-NEW-BENE-TODAY          VALUE "Y".
017600
017700*    CLIENT-ID / RELATIVE-RECORD-NUMBER INDEX, KEPT IN ASCENDING
017800*    CLIENT-ID SEQUENCE SO THE LOOKUP CAN USE SEARCH ALL.  NEW
017900*    ENTRIES ARE INSERTED IN PLACE (THE FEED IS SORTED BY
018000*    CLIENT-ID BUT A CLIENT'S OWN BENEFICIARIES ARE NOT).
018100 01  WK-T-CLIENT-INDEX.
018200     05  WK-T-CLIENT-COUNT        PIC 9(07) COMP-3 VALUE 0.
018300     05  WK-T-CLP-NEXT-RELNUM     PIC 9(07) COMP-3 VALUE 0.
018400     05  WK-T-CLIENT-ENTRY OCCURS 1 TO 4000 TIMES
018500             DEPENDING ON WK-T-CLIENT-COUNT
018600             ASCENDING KEY IS WK-T-CLI-ID
018700             INDEXED BY WK-T-CLI-IDX WK-T-CLI-IDX2.
018800         10  WK-T-CLI-ID          PIC X(20).
018900         10  WK-T-CLI-RELNUM      PIC 9(07) COMP-3.
019000
019100 01  WK-T-BENE-INDEX.
019200     05  WK-T-BENE-COUNT          PIC 9(07) COMP-3 VALUE 0.
019300     05  WK-T-BEN-NEXT-RELNUM     PIC 9(07) COMP-3 VALUE 0.
019400     05  WK-T-BENE-ENTRY OCCURS 1 TO 8000 TIMES
019500             DEPENDING ON WK-T-BENE-COUNT
019600             ASCENDING KEY IS WK-T-BEN-KEY
019700             INDEXED BY WK-T-BEN-IDX WK-T-BEN-IDX2.
019800         10  WK-T-BEN-KEY.
019900             15  WK-T-BEN-CLIENT-ID   PIC X(20).
020000             15  WK-T-BEN-BENE-KEY    PIC X(30).
020100         10  WK-T-BEN-RELNUM      PIC 9(07) COMP-3.
020200
020300*    ISOLATION-FOREST MODEL TABLE - ENTIRE IF-MODEL-FILE READ
020400*    ONCE AT STARTUP, SAME PATTERN AS TRFXGSPA'S PARAMETER LOAD.
020500 01  WK-T-IFMODEL-TABLE.
020600     02  WK-T-IFM-COUNT           PIC 9(05) COMP-3 VALUE 0.
020700     02  WK-T-IFM-ENTRY OCCURS 1 TO 300 TIMES
020800             DEPENDING ON WK-T-IFM-COUNT
020900             INDEXED BY WK-T-IFM-IDX.
021000         03  WK-T-IFM-RECORD.
021100             COPY TFSFIFM.
021200
021300 01  WK-T-RELKEYS.
021400     05  WK-T-CLP-RELKEY          PIC 9(07) COMP.
021500     05  WK-T-BEN-RELKEY          PIC 9(07) COMP.
021600     05  WK-T-RVQ-RELKEY          PIC 9(07) COMP.
021700     05  WK-T-RVQ-NEXT-RELNUM     PIC 9(07) COMP-3 VALUE 0.
021800
021900 01  WK-T-SEARCH-WORK.
022000     05  WK-T-SRCH-CLIENT-ID      PIC X(20).
022100     05  WK-T-SRCH-BENE-KEY       PIC X(30).
022200     05  WK-T-SRCH-INSERT-POINT   PIC 9(07) COMP-3.
022300
022400*    WORKING COPIES OF MASTER RECORDS FOR THE CURRENT TRANSACTION
022500 01  WK-W-PROFILE.
022600     COPY TFSFCLP.
022700 01  WK-W-BENE.
022800     COPY TFSFBEN.
022900 01  WK-W-RULE-HDR.
023000     05  WK-W-RULE-TYPE           PIC X(30).
023100     05  WK-W-RULE-ENABLED-SW     PIC X(01).
023200         88  WK-W-RULE-IS-ENABLED       VALUE "Y".
023300     05  FILLER                   PIC X(80).
023400
023500*    REDEFINES THE RULE RECORD TO PICK OUT ONLY RULE-TYPE AND
023600*    RULE-ENABLED, FOR THE MULE-NETWORK SWITCH CHECK AT STARTUP.
023700 01  WK-W-RULE-SCAN REDEFINES WK-W-RULE-HDR.
023800     05  FILLER                   PIC X(111).
023900
024000 01  WK-N-CONTROL-TOTALS.
024100     05  WK-N-TOTAL-READ          PIC 9(09) COMP-3 VALUE 0.
024200     05  WK-N-TOTAL-PASS          PIC 9(09) COMP-3 VALUE 0.
024300     05  WK-N-TOTAL-ALERT         PIC 9(09) COMP-3 VALUE 0.
024400     05  WK-N-TOTAL-BLOCK         PIC 9(09) COMP-3 VALUE 0.
024500     05  WK-N-TOTAL-QUEUED        PIC 9(09) COMP-3 VALUE 0.
024600
024700 01  WK-N-MISC-WORK.
024800     05  WK-N-DEADLINE-DATE       PIC 9(08) COMP-3.
024900     05  WK-N-DEADLINE-TIME       PIC 9(06) COMP-3.
025000     05  WK-N-RES-IX              PIC 9(03) COMP.
025100     05  WK-N-TRIG-IX             PIC 9(03) COMP.
025200     05  WK-N-TIMEOUT-DAYS        PIC 9(03) COMP-3.
025300     05  WK-N-TIMEOUT-HH-REM      PIC 9(02) COMP-3.
025400     05  WK-N-DL-CCYY             PIC 9(04) COMP-3.
025500     05  WK-N-DL-MM               PIC 9(02) COMP-3.
025600     05  WK-N-DL-DD               PIC 9(02) COMP-3.
025700     05  WK-N-DL-HH               PIC 9(02) COMP-3.
025800     05  WK-N-DL-MMSS             PIC 9(04) COMP-3.
025900     05  WK-N-DL-MAXDAY           PIC 9(02) COMP-3.
026000     05  WK-N-DL-TEMP             PIC 9(04) COMP-3.
026100     05  WK-N-DL-R400             PIC 9(03) COMP-3.
026200     05  WK-N-DL-R100             PIC 9(02) COMP-3.
026300     05  WK-N-DL-R4               PIC 9(01) COMP-3.
026400*
026500*    FRD0046 - CALENDAR TABLE FOR THE REVIEW-QUEUE AUTO-ACCEPT
026600*    DEADLINE ROLL-FORWARD - SEE B425-ADD-ONE-DAY BELOW.
026700*
026800 01  WK-T-DAYS-IN-MONTH-TBL.
026900     05  FILLER                   PIC 9(02) VALUE 31.
027000     05  FILLER                   PIC 9(02) VALUE 28.
027100     05  FILLER                   PIC 9(02) VALUE 31.
027200     05  FILLER                   PIC 9(02) VALUE 30.
027300     05  FILLER                   PIC 9(02) VALUE 31.
027400     05  FILLER                   PIC 9(02) VALUE 30.
027500     05  FILLER                   PIC 9(02) VALUE 31.
027600     05  FILLER                   PIC 9(02) VALUE 31.
027700     05  FILLER                   PIC 9(02) VALUE 30.
027800     05  FILLER                   PIC 9(02) VALUE 31.
027900     05  FILLER                   PIC 9(02) VALUE 30.
028000     05  FILLER                   PIC 9(02) VALUE 31.
028100 01  WK-T-DAYS-IN-MONTH REDEFINES WK-T-DAYS-IN-MONTH-TBL.
028200     05  WK-T-DIM                 PIC 9(02) OCCURS 12 TIMES.
028300
028400 EJECT
028500 LINKAGE SECTION.
028600*****************
028700 01  WK-C-LKRULE-AREA.
028800     COPY LKRULE.
028900 01  WK-C-LKPROF-AREA.
029000     COPY LKPROF.
029100 01  WK-C-LKGRPH-AREA.
029200     COPY LKGRPH.
029300
029400 EJECT
029500***********************
029600 PROCEDURE DIVISION.
029700***********************
029800 MAIN-MODULE.
029900     PERFORM A000-INITIALISATION
030000        THRU A099-INITIALISATION-EX.
030100     PERFORM B000-PROCESS-TRANSACTIONS
030200        THRU B099-PROCESS-TRANSACTIONS-EX
030300             UNTIL WK-S-EOF-TXN.
030400     PERFORM C000-END-OF-RUN-TOTALS
030500        THRU C099-END-OF-RUN-TOTALS-EX.
030600     PERFORM Z000-END-PROGRAM-ROUTINE
030700        THRU Z099-END-PROGRAM-ROUTINE-EX.
030800     GOBACK.
030900
031000*---------------------------------------------------------------*
031100 A000-INITIALISATION.
031200*---------------------------------------------------------------*
031300     OPEN    INPUT  TFSFTXN.
031400     IF      NOT WK-C-SUCCESSFUL
031500             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFTXN"
031600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031700             GO TO Y900-ABNORMAL-TERMINATION.
031800
031900     OPEN    I-O    TFSFCLP.
032000     IF      NOT WK-C-SUCCESSFUL
032100             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFCLP"
032200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032300             GO TO Y900-ABNORMAL-TERMINATION.
032400
032500     OPEN    I-O    TFSFBEN.
032600     IF      NOT WK-C-SUCCESSFUL
032700             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFBEN"
032800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032900             GO TO Y900-ABNORMAL-TERMINATION.
033000
033100     OPEN    OUTPUT TFSFEVL.
033200     IF      NOT WK-C-SUCCESSFUL
033300             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFEVL"
033400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
033500             GO TO Y900-ABNORMAL-TERMINATION.
033600
033700     OPEN    I-O    TFSFRVQ.
033800     IF      NOT WK-C-SUCCESSFUL
033900             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFRVQ"
034000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
034100             GO TO Y900-ABNORMAL-TERMINATION.
034200
034300     PERFORM A100-SCAN-RULE-CONFIG
034400        THRU A199-SCAN-RULE-CONFIG-EX.
034500     PERFORM A200-LOAD-IFMODEL-TABLE
034600        THRU A299-LOAD-IFMODEL-TABLE-EX.
034700
034800     IF      WK-S-MULE-NETWORK-ON
034900             MOVE SPACES         TO WK-C-LKGRPH-RECORD
035000             SET WK-C-LKGRPH-MODE-BUILD TO TRUE
035100             CALL "TRFAGRPH"     USING WK-C-LKGRPH-AREA.
035200
035300     PERFORM B010-READ-NEXT-TXN
035400        THRU B019-READ-NEXT-TXN-EX.
035500
035600*---------------------------------------------------------------*
035700 A099-INITIALISATION-EX.
035800*---------------------------------------------------------------*
035900     EXIT.
036000
036100*---------------------------------------------------------------*
036200 A100-SCAN-RULE-CONFIG.
036300*---------------------------------------------------------------*
036400*    READ THE RULE CONFIGURATION FILE ONCE, LOOKING ONLY FOR A
036500*    MULE-NETWORK RULE THAT IS ENABLED, SO THE EXPENSIVE GRAPH
036600*    BUILD IS SKIPPED WHEN THE RULE IS TURNED OFF.  THE FULL
036700*    TABLE ITSELF IS OWNED BY TRFARULE, NOT THIS PROGRAM.
036800     OPEN    INPUT  TFSFRUL.
036900     IF      NOT WK-C-SUCCESSFUL
037000             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFRUL"
037100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037200             GO TO Y900-ABNORMAL-TERMINATION.
037300
037400     READ    TFSFRUL.
037500     PERFORM A150-READ-RULE-LOOP THRU A150-READ-RULE-LOOP-EX
037600         UNTIL WK-C-END-OF-FILE.
037700
037800     CLOSE   TFSFRUL.
037900
038000*---------------------------------------------------------------*
038100 A150-READ-RULE-LOOP.
038200*---------------------------------------------------------------*
038300     IF      TFSFRUL-RULE-TYPE = "MULE_NETWORK"
038400             AND TFSFRUL-IS-ENABLED
038500             SET WK-S-MULE-NETWORK-ON TO TRUE.
038600
038700     READ    TFSFRUL.
038800*---------------------------------------------------------------*
038900 A150-READ-RULE-LOOP-EX.
039000*---------------------------------------------------------------*
039100     EXIT.
039200
039300*---------------------------------------------------------------*
039400 A199-SCAN-RULE-CONFIG-EX.
039500*---------------------------------------------------------------*
039600     EXIT.
039700
039800*---------------------------------------------------------------*
039900 A200-LOAD-IFMODEL-TABLE.
040000*---------------------------------------------------------------*
040100     OPEN    INPUT  TFSFIFM.
040200     IF      NOT WK-C-SUCCESSFUL
040300             DISPLAY "TRFAMAIN - OPEN FILE ERROR - TFSFIFM"
040400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040500             GO TO Y900-ABNORMAL-TERMINATION.
040600
040700     MOVE    0                   TO WK-T-IFM-COUNT.
040800     READ    TFSFIFM.
040900     PERFORM A250-LOAD-IFMODEL-LOOP THRU A250-LOAD-IFMODEL-LOOP-EX
041000         UNTIL WK-C-END-OF-FILE.
041100
041200     CLOSE   TFSFIFM.
041300
041400*---------------------------------------------------------------*
041500 A250-LOAD-IFMODEL-LOOP.
041600*---------------------------------------------------------------*
041700     IF      WK-T-IFM-COUNT < 300
041800             ADD 1              TO WK-T-IFM-COUNT
041900             MOVE TFSFIFM-REC   TO
042000                  WK-T-IFM-RECORD (WK-T-IFM-COUNT).
042100
042200     READ    TFSFIFM.
042300*---------------------------------------------------------------*
042400 A250-LOAD-IFMODEL-LOOP-EX.
042500*---------------------------------------------------------------*
042600     EXIT.
042700
042800*---------------------------------------------------------------*
042900 A299-LOAD-IFMODEL-TABLE-EX.
043000*---------------------------------------------------------------*
043100     EXIT.
043200
043300*---------------------------------------------------------------*
043400 B000-PROCESS-TRANSACTIONS.
043500*---------------------------------------------------------------*
043600     ADD     1                   TO WK-N-TOTAL-READ.
043700
043800     PERFORM B100-GET-PROFILE    THRU B199-GET-PROFILE-EX.
043900     PERFORM B200-GET-BENE       THRU B299-GET-BENE-EX.
044000     PERFORM B300-EVALUATE-TXN   THRU B399-EVALUATE-TXN-EX.
044100     PERFORM B400-WRITE-RESULTS  THRU B499-WRITE-RESULTS-EX.
044200
044300     MOVE    WK-W-PROFILE        TO WK-C-LKPROF-PROFILE.
044400     MOVE    WK-W-BENE           TO WK-C-LKPROF-BENE.
044500     MOVE    TFSFTXN-REC         TO WK-C-LKPROF-TXN.
044600     MOVE    WK-S-BENE-PRESENT-SW TO WK-C-LKPROF-BENE-PRESENT-SW.
044700     MOVE    WK-S-FIRST-FOR-BENE-SW TO
044800             WK-C-LKPROF-FIRST-FOR-BENE-SW.
044900     CALL    "TRFAPROF"          USING WK-C-LKPROF-AREA.
045000     MOVE    WK-C-LKPROF-PROFILE TO WK-W-PROFILE.
045100     MOVE    WK-C-LKPROF-BENE    TO WK-W-BENE.
045200     MOVE    WK-C-LKPROF-NEW-BENE-TODAY-SW TO
045300             WK-S-NEW-BENE-TODAY-SW.
045400
045500     PERFORM B500-REWRITE-MASTERS THRU B599-REWRITE-MASTERS-EX.
045600
045700     PERFORM B010-READ-NEXT-TXN  THRU B019-READ-NEXT-TXN-EX.
045800
045900*---------------------------------------------------------------*
046000 B099-PROCESS-TRANSACTIONS-EX.
046100*---------------------------------------------------------------*
046200     EXIT.
046300
046400*---------------------------------------------------------------*
046500 B010-READ-NEXT-TXN.
046600*---------------------------------------------------------------*
046700     READ    TFSFTXN
046800         AT END  SET WK-S-EOF-TXN TO TRUE.
046900
047000*---------------------------------------------------------------*
047100 B019-READ-NEXT-TXN-EX.
047200*---------------------------------------------------------------*
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600 B100-GET-PROFILE.
047700*---------------------------------------------------------------*
047800     MOVE    TFSFTXN-CLIENT-ID   TO WK-T-SRCH-CLIENT-ID.
047900     SET     WK-S-CLIENT-FOUND-SW TO FALSE.
048000
048100     IF      WK-T-CLIENT-COUNT > 0
048200             SEARCH ALL WK-T-CLIENT-ENTRY
048300                 AT END CONTINUE
048400                 WHEN WK-T-CLI-ID (WK-T-CLI-IDX) =
048500                          WK-T-SRCH-CLIENT-ID
048600                      SET WK-S-CLIENT-FOUND-SW TO TRUE
048700                      MOVE WK-T-CLI-RELNUM (WK-T-CLI-IDX)
048800                           TO WK-T-CLP-RELKEY
048900             END-SEARCH
049000     END-IF.
049100
049200     IF      WK-S-CLIENT-FOUND
049300             READ TFSFCLP
049400             IF   NOT WK-C-SUCCESSFUL
049500                  DISPLAY "TRFAMAIN - READ ERROR - TFSFCLP"
049600                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049700                  GO TO Y900-ABNORMAL-TERMINATION
049800             END-IF
049900             MOVE TFSFCLP-REC    TO WK-W-PROFILE
050000     ELSE
050100             PERFORM B110-INSERT-CLIENT
050200                THRU B119-INSERT-CLIENT-EX
050300             INITIALIZE WK-W-PROFILE
050400             MOVE TFSFTXN-CLIENT-ID TO TFSFCLP-CLIENT-ID
050500             MOVE SPACES         TO TFSFCLP-LAST-HOUR-BUCKET
050600                                     TFSFCLP-LAST-DAY-BUCKET
050700             MOVE TFSFTXN-CLIENT-ID TO WK-W-PROFILE (1:20)
050800             WRITE TFSFCLP-REC   FROM WK-W-PROFILE
050900             IF   NOT WK-C-SUCCESSFUL
051000                  DISPLAY "TRFAMAIN - WRITE ERROR - TFSFCLP"
051100                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051200                  GO TO Y900-ABNORMAL-TERMINATION
051300             END-IF
051400     END-IF.
051500
051600*---------------------------------------------------------------*
051700 B199-GET-PROFILE-EX.
051800*---------------------------------------------------------------*
051900     EXIT.
052000
052100*---------------------------------------------------------------*
052200 B110-INSERT-CLIENT.
052300*---------------------------------------------------------------*
052400*    THE FEED IS SORTED BY CLIENT-ID SO A NEW CLIENT-ID IS ALWAYS
052500*    GREATER THAN EVERY ENTRY ALREADY IN THE TABLE - THE NEW
052600*    ENTRY IS SIMPLY APPENDED AND THE TABLE STAYS IN ASCENDING
052700*    ORDER FOR THE NEXT SEARCH ALL.
052800     ADD     1                   TO WK-T-CLP-NEXT-RELNUM.
052900     MOVE    WK-T-CLP-NEXT-RELNUM TO WK-T-CLP-RELKEY.
053000     ADD     1                   TO WK-T-CLIENT-COUNT.
053100     MOVE    TFSFTXN-CLIENT-ID   TO
053200             WK-T-CLI-ID (WK-T-CLIENT-COUNT).
053300     MOVE    WK-T-CLP-NEXT-RELNUM TO
053400             WK-T-CLI-RELNUM (WK-T-CLIENT-COUNT).
053500
053600*---------------------------------------------------------------*
053700 B119-INSERT-CLIENT-EX.
053800*---------------------------------------------------------------*
053900     EXIT.
054000
054100*---------------------------------------------------------------*
054200 B200-GET-BENE.
054300*---------------------------------------------------------------*
054400     SET     WK-S-BENE-PRESENT-SW TO FALSE.
054500     SET     WK-S-FIRST-FOR-BENE-SW TO FALSE.
054600     INITIALIZE WK-W-BENE.
054700
054800     IF      TFSFTXN-BENE-KEY NOT = SPACES
054900             SET WK-S-BENE-PRESENT-SW TO TRUE
055000             PERFORM B210-FIND-BENE
055100                THRU B219-FIND-BENE-EX
055200     END-IF.
055300
055400*---------------------------------------------------------------*
055500 B299-GET-BENE-EX.
055600*---------------------------------------------------------------*
055700     EXIT.
055800
055900*---------------------------------------------------------------*
056000 B210-FIND-BENE.
056100*---------------------------------------------------------------*
056200     MOVE    TFSFTXN-CLIENT-ID   TO WK-T-BEN-CLIENT-ID
056300                                     (WK-T-BENE-COUNT + 1).
056400     MOVE    TFSFTXN-CLIENT-ID   TO WK-T-SRCH-CLIENT-ID.
056500     MOVE    TFSFTXN-BENE-KEY    TO WK-T-SRCH-BENE-KEY.
056600     SET     WK-S-BENE-FOUND-SW  TO FALSE.
056700
056800     IF      WK-T-BENE-COUNT > 0
056900             SEARCH ALL WK-T-BENE-ENTRY
057000                 AT END CONTINUE
057100                 WHEN WK-T-BEN-CLIENT-ID (WK-T-BEN-IDX) =
057200                          WK-T-SRCH-CLIENT-ID
057300                      AND WK-T-BEN-BENE-KEY (WK-T-BEN-IDX) =
057400                          WK-T-SRCH-BENE-KEY
057500                      SET WK-S-BENE-FOUND-SW TO TRUE
057600                      MOVE WK-T-BEN-RELNUM (WK-T-BEN-IDX)
057700                           TO WK-T-BEN-RELKEY
057800             END-SEARCH
057900     END-IF.
058000
058100     IF      WK-S-BENE-FOUND
058200             READ TFSFBEN
058300             IF   NOT WK-C-SUCCESSFUL
058400                  DISPLAY "TRFAMAIN - READ ERROR - TFSFBEN"
058500                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
058600                  GO TO Y900-ABNORMAL-TERMINATION
058700             END-IF
058800             MOVE TFSFBEN-REC    TO WK-W-BENE
058900     ELSE
059000             SET  WK-S-FIRST-FOR-BENE-SW TO TRUE
059100             PERFORM B220-INSERT-BENE
059200                THRU B229-INSERT-BENE-EX
059300             INITIALIZE WK-W-BENE
059400             MOVE TFSFTXN-CLIENT-ID TO TFSFBEN-CLIENT-ID
059500             MOVE TFSFTXN-BENE-KEY  TO TFSFBEN-BENE-KEY
059600             MOVE SPACES         TO TFSFBEN-LAST-HR-BUCKET
059700                                     TFSFBEN-DAILY-BUCKET
059800             MOVE TFSFTXN-CLIENT-ID TO WK-W-BENE (1:20)
059900             MOVE TFSFTXN-BENE-KEY  TO WK-W-BENE (21:30)
060000             WRITE TFSFBEN-REC   FROM WK-W-BENE
060100             IF   NOT WK-C-SUCCESSFUL
060200                  DISPLAY "TRFAMAIN - WRITE ERROR - TFSFBEN"
060300                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060400                  GO TO Y900-ABNORMAL-TERMINATION
060500             END-IF
060600     END-IF.
060700
060800*---------------------------------------------------------------*
060900 B219-FIND-BENE-EX.
061000*---------------------------------------------------------------*
061100     EXIT.
061200
061300*---------------------------------------------------------------*
061400 B220-INSERT-BENE.
061500*---------------------------------------------------------------*
061600*    UNLIKE THE CLIENT INDEX, A CLIENT'S OWN BENEFICIARY KEYS
061700*    ARE NOT PRESENTED IN SORTED ORDER, SO A NEW ENTRY IS
061800*    SHIFTED INTO ITS CORRECT ASCENDING POSITION RATHER THAN
061900*    SIMPLY APPENDED.
062000     MOVE    1                   TO WK-T-SRCH-INSERT-POINT.
062100     MOVE    1                   TO WK-T-BEN-IDX2.
062200     PERFORM B240-FIND-INSERT-POINT THRU B240-FIND-INSERT-POINT-EX
062300             UNTIL WK-T-BEN-IDX2 > WK-T-BENE-COUNT.
062400
062500     ADD     1                   TO WK-T-BENE-COUNT.
062600     MOVE    WK-T-BENE-COUNT     TO WK-T-BEN-IDX2.
062700     PERFORM B260-SHIFT-BENE-DOWN THRU B260-SHIFT-BENE-DOWN-EX
062800             UNTIL WK-T-BEN-IDX2 <= WK-T-SRCH-INSERT-POINT.
062900
063000     ADD     1                   TO WK-T-BEN-NEXT-RELNUM.
063100     MOVE    WK-T-SRCH-CLIENT-ID TO
063200             WK-T-BEN-CLIENT-ID (WK-T-SRCH-INSERT-POINT).
063300     MOVE    WK-T-SRCH-BENE-KEY  TO
063400             WK-T-BEN-BENE-KEY (WK-T-SRCH-INSERT-POINT).
063500     MOVE    WK-T-BEN-NEXT-RELNUM TO
063600             WK-T-BEN-RELNUM (WK-T-SRCH-INSERT-POINT).
063700     MOVE    WK-T-BEN-NEXT-RELNUM TO WK-T-BEN-RELKEY.
063800
063900*---------------------------------------------------------------*
064000 B240-FIND-INSERT-POINT.
064100*---------------------------------------------------------------*
064200     IF      WK-T-BEN-KEY (WK-T-BEN-IDX2) <
064300                  WK-T-SRCH-CLIENT-ID & WK-T-SRCH-BENE-KEY
064400             ADD 1 TO WK-T-SRCH-INSERT-POINT.
064500
064600     ADD     1                   TO WK-T-BEN-IDX2.
064700*---------------------------------------------------------------*
064800 B240-FIND-INSERT-POINT-EX.
064900*---------------------------------------------------------------*
065000     EXIT.
065100
065200*---------------------------------------------------------------*
065300 B260-SHIFT-BENE-DOWN.
065400*---------------------------------------------------------------*
065500     MOVE    WK-T-BENE-ENTRY (WK-T-BEN-IDX2 - 1)
065600             TO WK-T-BENE-ENTRY (WK-T-BEN-IDX2).
065700
065800     SUBTRACT 1                  FROM WK-T-BEN-IDX2.
065900*---------------------------------------------------------------*
066000 B260-SHIFT-BENE-DOWN-EX.
066100*---------------------------------------------------------------*
066200     EXIT.
066300
066400*---------------------------------------------------------------*
066500 B229-INSERT-BENE-EX.
066600*---------------------------------------------------------------*
066700     EXIT.
066800
066900*---------------------------------------------------------------*
067000 B300-EVALUATE-TXN.
067100*---------------------------------------------------------------*
067200     IF      TFSFCLP-TOTAL-TXN-COUNT OF WK-W-PROFILE
067300                 < WK-N-MIN-PROFILE-TXNS
067400             INITIALIZE WK-C-LKRULE-RESULT
067500             MOVE TFSFTXN-TXN-ID TO TFSFEVL-TXN-ID OF
067600                                     WK-C-LKRULE-RESULT
067700             MOVE TFSFTXN-CLIENT-ID TO TFSFEVL-CLIENT-ID OF
067800                                     WK-C-LKRULE-RESULT
067900             MOVE "PASS"         TO TFSFEVL-ACTION OF
068000                                     WK-C-LKRULE-RESULT
068100             MOVE "LOW"          TO TFSFEVL-RISK-LEVEL OF
068200                                     WK-C-LKRULE-RESULT
068300     ELSE
068400             PERFORM B310-CALL-RULE-ENGINE
068500                THRU B319-CALL-RULE-ENGINE-EX
068600     END-IF.
068700
068800*---------------------------------------------------------------*
068900 B399-EVALUATE-TXN-EX.
069000*---------------------------------------------------------------*
069100     EXIT.
069200
069300*---------------------------------------------------------------*
069400 B310-CALL-RULE-ENGINE.
069500*---------------------------------------------------------------*
069600     PERFORM B320-FIND-IFMODEL  THRU B329-FIND-IFMODEL-EX.
069700
069800     MOVE    TFSFTXN-REC         TO WK-C-LKRULE-TXN.
069900     MOVE    WK-W-PROFILE        TO WK-C-LKRULE-PROFILE.
070000     MOVE    WK-W-BENE           TO WK-C-LKRULE-BENE.
070100     MOVE    WK-S-BENE-PRESENT-SW TO
070200             WK-C-LKRULE-BENE-PRESENT-SW.
070300     MOVE    WK-S-IFMODEL-FOUND-SW TO
070400             WK-C-LKRULE-IFMODEL-FOUND-SW.
070500
070600     CALL    "TRFARULE"          USING WK-C-LKRULE-AREA.
070700
070800     IF      WK-C-LKRULE-ERROR-CD NOT = SPACES
070900             DISPLAY "TRFAMAIN - TRFARULE RETURNED ERROR "
071000                     WK-C-LKRULE-ERROR-CD
071100                     " FOR TXN " TFSFTXN-TXN-ID
071200     END-IF.
071300
071400*---------------------------------------------------------------*
071500 B319-CALL-RULE-ENGINE-EX.
071600*---------------------------------------------------------------*
071700     EXIT.
071800
071900*---------------------------------------------------------------*
072000 B320-FIND-IFMODEL.
072100*---------------------------------------------------------------*
072200     SET     WK-S-IFMODEL-FOUND-SW TO FALSE.
072300     INITIALIZE WK-C-LKRULE-IFMODEL.
072400
072500     MOVE    1                   TO WK-T-IFM-IDX.
072600     PERFORM B325-SCAN-IFMODEL THRU B325-SCAN-IFMODEL-EX
072700             UNTIL WK-T-IFM-IDX > WK-T-IFM-COUNT
072800                OR WK-S-IFMODEL-FOUND.
072900
073000*---------------------------------------------------------------*
073100 B325-SCAN-IFMODEL.
073200*---------------------------------------------------------------*
073300     IF      TFSFIFM-CLIENT-ID OF WK-T-IFM-RECORD (WK-T-IFM-IDX)
073400                  = TFSFTXN-CLIENT-ID
073500              SET WK-S-IFMODEL-FOUND-SW TO TRUE
073600              MOVE WK-T-IFM-RECORD (WK-T-IFM-IDX)
073700                   TO WK-C-LKRULE-IFMODEL.
073800
073900     ADD     1                   TO WK-T-IFM-IDX.
074000*---------------------------------------------------------------*
074100 B325-SCAN-IFMODEL-EX.
074200*---------------------------------------------------------------*
074300     EXIT.
074400
074500*---------------------------------------------------------------*
074600 B329-FIND-IFMODEL-EX.
074700*---------------------------------------------------------------*
074800     EXIT.
074900
075000*---------------------------------------------------------------*
075100 B400-WRITE-RESULTS.
075200*---------------------------------------------------------------*
075300     MOVE    WK-C-LKRULE-RESULT  TO TFSFEVL-REC.
075400     MOVE    TFSFTXN-TXN-DATE    TO TFSFEVL-EVAL-DATE.
075500     MOVE    TFSFTXN-TXN-TIME    TO TFSFEVL-EVAL-TIME.
075600     WRITE   TFSFEVL-REC.
075700     IF      NOT WK-C-SUCCESSFUL
075800             DISPLAY "TRFAMAIN - WRITE ERROR - TFSFEVL"
075900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
076000             GO TO Y900-ABNORMAL-TERMINATION.
076100
076200     EVALUATE TFSFEVL-ACTION
076300         WHEN "PASS"
076400              ADD 1 TO WK-N-TOTAL-PASS
076500         WHEN "ALERT"
076600              ADD 1 TO WK-N-TOTAL-ALERT
076700              PERFORM B410-WRITE-REVIEW-QUEUE
076800                 THRU B419-WRITE-REVIEW-QUEUE-EX
076900         WHEN "BLOCK"
077000              ADD 1 TO WK-N-TOTAL-BLOCK
077100              PERFORM B410-WRITE-REVIEW-QUEUE
077200                 THRU B419-WRITE-REVIEW-QUEUE-EX
077300     END-EVALUATE.
077400
077500*---------------------------------------------------------------*
077600 B499-WRITE-RESULTS-EX.
077700*---------------------------------------------------------------*
077800     EXIT.
077900
078000*---------------------------------------------------------------*
078100 B410-WRITE-REVIEW-QUEUE.
078200*---------------------------------------------------------------*
078300     INITIALIZE TFSFRVQ-RECORD.
078400     MOVE    TFSFEVL-TXN-ID      TO TFSFRVQ-TXN-ID.
078500     MOVE    TFSFEVL-CLIENT-ID   TO TFSFRVQ-CLIENT-ID.
078600     MOVE    TFSFEVL-ACTION      TO TFSFRVQ-ACTION.
078700     MOVE    TFSFEVL-COMPOSITE-SCORE TO TFSFRVQ-COMPOSITE-SCORE.
078800     MOVE    TFSFEVL-RISK-LEVEL  TO TFSFRVQ-RISK-LEVEL.
078900     MOVE    TFSFTXN-TXN-DATE    TO TFSFRVQ-ENQ-DATE.
079000     MOVE    TFSFTXN-TXN-TIME    TO TFSFRVQ-ENQ-TIME.
079100     MOVE    "PENDING"           TO TFSFRVQ-FEEDBACK-STATUS.
079200     MOVE    TFSFTXN-TXN-DATE    TO WK-N-DEADLINE-DATE.
079300     MOVE    TFSFTXN-TXN-TIME    TO WK-N-DEADLINE-TIME.
079400     PERFORM  B420-COMPUTE-DEADLINE THRU B429-COMPUTE-DEADLINE-EX.
079500     MOVE    WK-N-DEADLINE-DATE  TO TFSFRVQ-DEADLINE-DATE.
079600     MOVE    WK-N-DEADLINE-TIME  TO TFSFRVQ-DEADLINE-TIME.
079700
079800     MOVE    0                   TO WK-N-TRIG-IX.
079900     MOVE    1                   TO WK-N-RES-IX.
080000     PERFORM B415-COLLECT-TRIG-ID THRU B415-COLLECT-TRIG-ID-EX
080100             UNTIL WK-N-RES-IX > 20.
080200
080300     ADD     1                   TO WK-T-RVQ-NEXT-RELNUM.
080400     MOVE    WK-T-RVQ-NEXT-RELNUM TO WK-T-RVQ-RELKEY.
080500     WRITE   TFSFRVQ-REC         FROM TFSFRVQ-RECORD.
080600     IF      NOT WK-C-SUCCESSFUL
080700             DISPLAY "TRFAMAIN - WRITE ERROR - TFSFRVQ"
080800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
080900             GO TO Y900-ABNORMAL-TERMINATION.
081000
081100     ADD     1                   TO WK-N-TOTAL-QUEUED.
081200
081300*---------------------------------------------------------------*
081400 B415-COLLECT-TRIG-ID.
081500*---------------------------------------------------------------*
081600     IF      TFSFEVL-RES-IS-TRIGGERED (WK-N-RES-IX)
081700                  OF TFSFEVL-REC
081800             AND WK-N-TRIG-IX < 20
081900             ADD 1 TO WK-N-TRIG-IX
082000             MOVE TFSFEVL-RES-RULE-ID (WK-N-RES-IX)
082100                  OF TFSFEVL-REC
082200                  TO TFSFRVQ-TRIG-RULE-IDS (WK-N-TRIG-IX).
082300
082400     ADD     1                   TO WK-N-RES-IX.
082500*---------------------------------------------------------------*
082600 B415-COLLECT-TRIG-ID-EX.
082700*---------------------------------------------------------------*
082800     EXIT.
082900
083000*---------------------------------------------------------------*
083100 B419-WRITE-REVIEW-QUEUE-EX.
083200*---------------------------------------------------------------*
083300     EXIT.
083400*---------------------------------------------------------------*
083500 B420-COMPUTE-DEADLINE.
083600*---------------------------------------------------------------*
083700*    FRD0046 - KSUBRA - 02/09/2024 - WK-N-REVIEW-TIMEOUT-HRS IS
083800*              AN HOUR COUNT, NOT A DAY COUNT.  SPLIT IT INTO
083900*              WHOLE DAYS PLUS LEFTOVER HOURS AND WALK THE
084000*              CALENDAR ONE DAY AT A TIME SO A DEADLINE THAT
084100*              CROSSES A MONTH OR YEAR END COMES OUT AS A REAL
084200*              DATE - THE OLD "ADD HOURS TO THE DATE FIELD"
084300*              LOGIC WAS PRODUCING IMPOSSIBLE DATES.
084400     DIVIDE   WK-N-REVIEW-TIMEOUT-HRS BY 24
084500              GIVING WK-N-TIMEOUT-DAYS
084600              REMAINDER WK-N-TIMEOUT-HH-REM.
084700     DIVIDE   WK-N-DEADLINE-TIME BY 10000
084800              GIVING WK-N-DL-HH
084900              REMAINDER WK-N-DL-MMSS.
085000     ADD      WK-N-TIMEOUT-HH-REM TO WK-N-DL-HH.
085100     IF       WK-N-DL-HH > 23
085200              SUBTRACT 24         FROM WK-N-DL-HH
085300              ADD      1          TO WK-N-TIMEOUT-DAYS
085400     END-IF.
085500     COMPUTE  WK-N-DEADLINE-TIME = WK-N-DL-HH * 10000
085600                                  + WK-N-DL-MMSS.
085700     IF       WK-N-TIMEOUT-DAYS > 0
085800              PERFORM  B425-ADD-ONE-DAY THRU B425-ADD-ONE-DAY-EX
085900                       WK-N-TIMEOUT-DAYS TIMES
086000     END-IF.
086100*---------------------------------------------------------------*
086200 B429-COMPUTE-DEADLINE-EX.
086300*---------------------------------------------------------------*
086400     EXIT.
086500*
086600*---------------------------------------------------------------*
086700 B425-ADD-ONE-DAY.
086800*---------------------------------------------------------------*
086900     DIVIDE   WK-N-DEADLINE-DATE BY 10000
087000              GIVING WK-N-DL-CCYY
087100              REMAINDER WK-N-DL-TEMP.
087200     DIVIDE   WK-N-DL-TEMP BY 100
087300              GIVING WK-N-DL-MM
087400              REMAINDER WK-N-DL-DD.
087500     ADD      1                   TO WK-N-DL-DD.
087600     MOVE     WK-T-DIM (WK-N-DL-MM) TO WK-N-DL-MAXDAY.
087700     IF       WK-N-DL-MM = 2
087800              DIVIDE WK-N-DL-CCYY BY 400
087900                     GIVING WK-N-DL-TEMP REMAINDER WK-N-DL-R400
088000              IF     WK-N-DL-R400 = 0
088100                     ADD 1          TO WK-N-DL-MAXDAY
088200              ELSE
088300                     DIVIDE WK-N-DL-CCYY BY 100
088400                            GIVING WK-N-DL-TEMP REMAINDER WK-N-DL-R100
088500                     IF     WK-N-DL-R100 NOT = 0
088600                            DIVIDE WK-N-DL-CCYY BY 4
088700                                   GIVING WK-N-DL-TEMP
088800                                   REMAINDER WK-N-DL-R4
088900                            IF     WK-N-DL-R4 = 0
089000                                   ADD 1    TO WK-N-DL-MAXDAY
089100                            END-IF
089200                     END-IF
089300              END-IF
089400     END-IF.
089500     IF       WK-N-DL-DD > WK-N-DL-MAXDAY
089600              MOVE     1          TO WK-N-DL-DD
089700              ADD      1          TO WK-N-DL-MM
089800              IF       WK-N-DL-MM > 12
089900                       MOVE 1     TO WK-N-DL-MM
090000                       ADD  1     TO WK-N-DL-CCYY
090100              END-IF
090200     END-IF.
090300     COMPUTE  WK-N-DEADLINE-DATE = WK-N-DL-CCYY * 10000
090400                                  + WK-N-DL-MM * 100
090500                                  + WK-N-DL-DD.
090600*---------------------------------------------------------------*
090700 B425-ADD-ONE-DAY-EX.
090800*---------------------------------------------------------------*
090900     EXIT.
091000
091100*---------------------------------------------------------------*
091200 B500-REWRITE-MASTERS.
091300*---------------------------------------------------------------*
091400     MOVE    WK-T-CLP-RELKEY     TO WK-T-CLP-RELKEY.
091500     REWRITE TFSFCLP-REC         FROM WK-W-PROFILE.
091600     IF      NOT WK-C-SUCCESSFUL
091700             DISPLAY "TRFAMAIN - REWRITE ERROR - TFSFCLP"
091800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
091900             GO TO Y900-ABNORMAL-TERMINATION.
092000
092100     IF      WK-S-BENE-PRESENT
092200             REWRITE TFSFBEN-REC FROM WK-W-BENE
092300             IF   NOT WK-C-SUCCESSFUL
092400                  DISPLAY "TRFAMAIN - REWRITE ERROR - TFSFBEN"
092500                  DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
092600                  GO TO Y900-ABNORMAL-TERMINATION
092700             END-IF
092800     END-IF.
092900
093000*---------------------------------------------------------------*
093100 B599-REWRITE-MASTERS-EX.
093200*---------------------------------------------------------------*
093300     EXIT.
093400
093500*---------------------------------------------------------------*
093600 C000-END-OF-RUN-TOTALS.
093700*---------------------------------------------------------------*
093800     DISPLAY "TRFAMAIN - TRANSACTIONS READ    - "
093900             WK-N-TOTAL-READ.
094000     DISPLAY "TRFAMAIN - ACTION PASS           - "
094100             WK-N-TOTAL-PASS.
094200     DISPLAY "TRFAMAIN - ACTION ALERT          - "
094300             WK-N-TOTAL-ALERT.
094400     DISPLAY "TRFAMAIN - ACTION BLOCK          - "
094500             WK-N-TOTAL-BLOCK.
094600     DISPLAY "TRFAMAIN - REVIEW QUEUE WRITTEN  - "
094700             WK-N-TOTAL-QUEUED.
094800
094900*---------------------------------------------------------------*
095000 C099-END-OF-RUN-TOTALS-EX.
095100*---------------------------------------------------------------*
095200     EXIT.
095300
095400 Y900-ABNORMAL-TERMINATION.
095500     PERFORM Z000-END-PROGRAM-ROUTINE
095600        THRU Z099-END-PROGRAM-ROUTINE-EX.
095700     MOVE    16                  TO RETURN-CODE.
095800     GOBACK.
095900
096000*---------------------------------------------------------------*
096100 Z000-END-PROGRAM-ROUTINE.
096200*---------------------------------------------------------------*
096300     CLOSE   TFSFTXN TFSFCLP TFSFBEN TFSFEVL TFSFRVQ.
096400
096500*---------------------------------------------------------------*
096600 Z099-END-PROGRAM-ROUTINE-EX.
096700*---------------------------------------------------------------*
096800     EXIT.
096900
097000******************************************************************
097100*************** END OF PROGRAM SOURCE - TRFAMAIN ****************
097200******************************************************************
