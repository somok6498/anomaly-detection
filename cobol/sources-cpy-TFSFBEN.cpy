000100*----------------------------------------------------------------*
000200* TFSFBEN.CPYBK  -  BENEFICIARY STATISTICS MASTER RECORD         *
000300*                   ONE PER (CLIENT-ID, BENEFICIARY-KEY) PAIR.   *
000400*                   FEEDS THE SMURFING / STRUCTURING RULES AND   *
000500*                   THE MULE-NETWORK GRAPH BUILD (TRFAGRPH).     *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*----------------------------------------------------------------*
000900* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
001000* FRD0019 - KSUBRA  - 02/02/2016 - ADD CROSS-CHANNEL DAILY        *
001100*                     AMOUNT BUCKET (SUMS ACROSS TXN-TYPE).       *
001200*----------------------------------------------------------------*
001300 05  TFSFBEN-RECORD.
001400     10  TFSFBEN-CLIENT-ID          PIC X(20).
001500*                                    KEY PART 1
001600     10  TFSFBEN-BENE-KEY           PIC X(30).
001700*                                    KEY PART 2
001800     10  TFSFBEN-TXN-COUNT          PIC 9(09) COMP-3.
001900     10  TFSFBEN-EWMA-AMOUNT        PIC S9(11)V99 COMP-3.
002000     10  TFSFBEN-AMOUNT-M2          PIC S9(13)V9999 COMP-3.
002100     10  TFSFBEN-LAST-HR-COUNT      PIC 9(07) COMP-3.
002200     10  TFSFBEN-LAST-HR-AMOUNT     PIC S9(11)V99 COMP-3.
002300     10  TFSFBEN-LAST-HR-BUCKET     PIC X(10).
002400*                                    CCYYMMDDHH
002500     10  TFSFBEN-DAILY-AMOUNT       PIC S9(11)V99 COMP-3.
002600     10  TFSFBEN-DAILY-BUCKET       PIC X(08).
002700*                                    CCYYMMDD
002800     10  FILLER                     PIC X(10).
002900*
003000*    ALTERNATE VIEW - BENEFICIARY KEY SPLIT FOR THE FAN-IN
003100*    TABLE BUILD (IFSC ROUTING PREFIX VS ACCOUNT NUMBER).
003200*
003300 05  TFSFBEN-KEY-PARTS REDEFINES TFSFBEN-RECORD.
003400     10  FILLER                     PIC X(20).
003500     10  TFSFBEN-BENE-IFSC          PIC X(11).
003600     10  TFSFBEN-BENE-COLON         PIC X(01).
003700     10  TFSFBEN-BENE-ACCTNO        PIC X(18).
003800     10  FILLER                     PIC X(68).
003900*----------------------------------------------------------------*
004000* END OF COPYBOOK - TFSFBEN                                      *
004100*----------------------------------------------------------------*
