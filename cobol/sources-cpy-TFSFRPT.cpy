000100*----------------------------------------------------------------*
000200* TFSFRPT.CPYBK  -  RULE PERFORMANCE REPORT PRINT LINE           *
000300*                   132-BYTE PRINT RECORD, WRITTEN BY TRFARPT.   *
000400*                   ONE LINE PER RULE, TRIGGER-COUNT DESCENDING. *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                       *
000700*----------------------------------------------------------------*
000800* FRD0014 - KSUBRA  - 02/11/2014 - INITIAL VERSION.               *
000900* FRD0014 - KSUBRA  - 16/11/2014 - NARROWED RULE-NAME/RULE-TYPE   *
001000*           TO PRINT WIDTH (132 COLS) - THE 40/30-BYTE MASTER     *
001100*           FIELDS WERE NEVER MEANT FOR THE PRINTED PAGE, JUST    *
001200*           THE WORKING-STORAGE ACCUMULATOR.  TRUNCATED, NOT      *
001300*           WRAPPED - MATCHES WHAT THE OLD DESK LISTING DID.      *
001400*----------------------------------------------------------------*
001500 05  TFSFRPT-DETAIL-LINE.
001600     10  TFSFRPT-RULE-ID            PIC X(20).
001700     10  FILLER                     PIC X(02).
001800     10  TFSFRPT-RULE-NAME          PIC X(30).
001900     10  FILLER                     PIC X(02).
002000     10  TFSFRPT-RULE-TYPE          PIC X(25).
002100     10  FILLER                     PIC X(02).
002200     10  TFSFRPT-CURR-WEIGHT        PIC ZZZ9.999.
002300     10  FILLER                     PIC X(02).
002400     10  TFSFRPT-TRIGGER-COUNT      PIC ZZZZZZZ9.
002500     10  FILLER                     PIC X(02).
002600     10  TFSFRPT-TP-COUNT           PIC ZZZZZ9.
002700     10  FILLER                     PIC X(02).
002800     10  TFSFRPT-FP-COUNT           PIC ZZZZZ9.
002900     10  FILLER                     PIC X(02).
003000     10  TFSFRPT-PRECISION-PCT      PIC 9.999.
003100     10  FILLER                     PIC X(10).
003200*----------------------------------------------------------------*
003300* END OF COPYBOOK - TFSFRPT                                      *
003400*----------------------------------------------------------------*
