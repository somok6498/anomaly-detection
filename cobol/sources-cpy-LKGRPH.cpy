000100*----------------------------------------------------------------*
000200* LKGRPH.CPYBK   -  LINKAGE RECORD, TRFAMAIN/TRFARULE CALL       *
000300*                   TRFAGRPH.  MODE "BUILD" IS CALLED ONCE PER   *
000400*                   CYCLE BY TRFAMAIN BEFORE THE MAIN READ LOOP; *
000500*                   MODE "QUERY" IS CALLED BY TRFARULE'S         *
000600*                   C430-MULE-NETWORK PARAGRAPH ONCE PER         *
000700*                   TRANSACTION.  TRFAGRPH'S WORKING-STORAGE     *
000800*                   TABLES PERSIST ACROSS CALLS FOR THE LIFE OF  *
000900*                   THE RUN UNIT - NOT RELOADED ON EVERY QUERY.  *
001000*----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:                                       *
001200*----------------------------------------------------------------*
001300* FRD0029 - TWEEKS  - 19/06/2019 - INITIAL VERSION.               *
001400*----------------------------------------------------------------*
001500 01  WK-C-LKGRPH-RECORD.
001600     05  WK-C-LKGRPH-MODE           PIC X(05).
001700         88  WK-C-LKGRPH-MODE-BUILD        VALUE "BUILD".
001800         88  WK-C-LKGRPH-MODE-QUERY        VALUE "QUERY".
001900     05  WK-C-LKGRPH-INPUT.
002000         10  WK-C-LKGRPH-CLIENT-ID   PIC X(20).
002100         10  WK-C-LKGRPH-BENE-KEY    PIC X(30).
002200     05  WK-C-LKGRPH-OUTPUT.
002300         10  WK-C-LKGRPH-READY-SW    PIC X(01).
002400             88  WK-C-LKGRPH-IS-READY       VALUE "Y".
002500         10  WK-C-LKGRPH-FAN-IN-CNT  PIC 9(07) COMP-3.
002600         10  WK-C-LKGRPH-SHARED-CNT  PIC 9(07) COMP-3.
002700         10  WK-C-LKGRPH-TOTAL-BENES PIC 9(07) COMP-3.
002800         10  WK-C-LKGRPH-DENSITY-PCT PIC S9(03)V9999 COMP-3.
002900         10  WK-C-LKGRPH-ERROR-CD    PIC X(07).
003000*----------------------------------------------------------------*
003100* END OF COPYBOOK - LKGRPH                                       *
003200*----------------------------------------------------------------*
