000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFAIFOR.
000500 AUTHOR.         P NARAYANAN.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   11 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000                  CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100                  BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  ISOLATION-FOREST ANOMALY SCORER.  CALLED BY
001400*               TRFARULE'S ISOLATION_FOREST RULE WITH A SIX-
001500*               FEATURE VECTOR AND THE CLIENT'S PRE-TRAINED
001600*               MODEL (FLATTENED TREE-NODE TABLE, COPYBOOK
001700*               TFSFIFM).  WALKS EVERY TREE IN THE MODEL FROM
001800*               ITS ROOT TO A LEAF, AVERAGES THE PER-TREE
001900*               ANOMALY CONTRIBUTION, AND RETURNS A SCORE IN
002000*               THE RANGE 0.0000-1.0000.  TRAINING (BUILDING
002100*               THE TREES) IS DONE OFF-HOST - THIS PROGRAM
002200*               ONLY SCORES.
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* FRD0002 - PNARAY  - 11/06/1991 - INITIAL VERSION - SIMPLE
002700*           AMOUNT-OUTLIER Z-SCORE CHECK AGAINST THE CLIENT'S
002800*           ROLLING MEAN/STDDEV, CALLED BY THE OLD AMOUNT-
002900*           ANOMALY RULE.
003000* FRD0002 - PNARAY  - 02/07/1991 - ADD Z780 TAYLOR-SERIES
003100*           EXPONENTIAL AND Z790 NATURAL-LOG SUBROUTINES - THE
003200*           Z-SCORE NORMALISATION NEEDS BOTH AND THIS SHOP'S
003300*           COMPILER HAS NO INTRINSIC FUNCTIONS.
003400* Y2K0013 - PALIM   - 04/10/1998 - YEAR 2000 REVIEW - NO DATE
003500*           FIELDS IN THIS PROGRAM, NO CHANGE REQUIRED.
003600* FRD0037 - PNARAY  - 08/02/2022 - REWRITTEN FROM THE OLD
003700*           SINGLE-VALUE Z-SCORE CHECK INTO A FULL ISOLATION-
003800*           FOREST TREE WALKER - SEE TFSFIFM COPYBOOK AND
003900*           TRFARULE'S NEW ISOLATION-FOREST RULE (SAME FRD).
004000*           Z780/Z790 KEPT - STILL NEEDED FOR THE AVERAGE-PATH-
004100*           LENGTH NORMALISATION.
004200* FRD0041 - PNARAY  - 02/06/2023 - CAP TREE-NODES AT 200 ENTRIES
004300*           (10 TREES X 20 NODES) TO MATCH THE RETUNED MODEL
004400*           FORMAT PER RISK MEMO.
004500*----------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                      ON  STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF.
005700
005800 EJECT
005900***************
006000 DATA DIVISION.
006100***************
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER              PIC X(24)  VALUE
006600     "** PROGRAM TRFAIFOR  **".
006700
006800 01  WK-C-COMMON.
006900     COPY FRDCMWS.
007000
007100*    TREE-WALK WORKING FIELDS.
007200 01  WK-T-WALK-AREA.
007300     05  WK-T-TREE-NUM            PIC 9(03) COMP-3.
007400     05  WK-T-NODE-NUM            PIC 9(05) COMP-3.
007500     05  WK-T-NODE-IDX            PIC 9(03) COMP-3.
007600     05  WK-T-DEPTH-COUNT         PIC 9(05) COMP-3.
007700     05  WK-T-SCAN-IDX            PIC 9(03) COMP-3.
007800     05  WK-T-FIND-IDX            PIC 9(03) COMP-3.
007900     05  WK-T-TREE-COUNT          PIC 9(03) COMP-3.
008000     05  WK-T-PATH-LENGTH         PIC S9(05)V9999 COMP-3.
008100     05  WK-T-NODE-FOUND-SW       PIC X(01).
008200         88  WK-T-NODE-FOUND            VALUE "Y".
008300     05  WK-T-LEAF-SEEN-SW        PIC X(01).
008400         88  WK-T-LEAF-SEEN              VALUE "Y".
008500     05  FILLER                   PIC X(05).
008600
008700*    ALTERNATE VIEW OF THE WALK AREA - USED WHEN THE TREE TOTAL
008800*    IS BUILT UP AS A SIGNED ACCUMULATOR PAIR (WHOLE/FRACTION)
008900*    FOR DISPLAY ON A DIAGNOSTIC TRACE, SAME SPLIT-FIELD HABIT
009000*    TRFVTE3 USES ON ITS CREDIT-LIMIT ACCUMULATOR.
009100 01  WK-T-WALK-AREA-R REDEFINES WK-T-WALK-AREA.
009200     05  WK-T-WALK-KEY-PARTS.
009300         10  WK-T-WALK-TREE-PART  PIC 9(03).
009400         10  WK-T-WALK-NODE-PART  PIC 9(05).
009500     05  FILLER                   PIC X(14).
009600
009700 01  WK-N-SCORE-AREA.
009800     05  WK-N-SCORE-TOTAL         PIC S9(03)V9999 COMP-3.
009900     05  WK-N-SCORE-PER-TREE      PIC S9(01)V9999 COMP-3.
010000     05  WK-N-AVG-PATH-LEN        PIC S9(01)V9999 COMP-3.
010100     05  WK-N-CN-SAMPLE           PIC S9(03)V9999 COMP-3.
010200     05  WK-N-CN-LEAF             PIC S9(03)V9999 COMP-3.
010300     05  FILLER                   PIC X(04).
010400
010500*    ALTERNATE VIEW OF THE SCORE AREA - THE PATH-LENGTH/SAMPLE-
010600*    SIZE PAIR FED TO Z710 IS ALSO REFERENCED AS A KEYED UNIT
010700*    WHEN THE DIAGNOSTIC TRACE (UPSI-0) DUMPS A TREE'S C(N)
010800*    INPUTS TOGETHER, SAME PAIRED-FIELD HABIT TRFVTE3 USES.
010900 01  WK-N-SCORE-AREA-R REDEFINES WK-N-SCORE-AREA.
011000     05  WK-N-TRACE-TOTAL-PARTS.
011100         10  WK-N-TRACE-TOTAL     PIC S9(03)V9999.
011200         10  WK-N-TRACE-PER-TREE  PIC S9(01)V9999.
011300     05  FILLER                   PIC X(12).
011400
011500*    GENERAL-PURPOSE NATURAL-LOG / EXPONENTIAL WORK FIELDS -
011600*    SHARED BY Z780 AND Z790 AND BY THE C(N) COMPUTATION.
011700 01  WK-N-MATH-AREA.
011800     05  WK-N-MATH-INPUT          PIC S9(07)V9999 COMP-3.
011900     05  WK-N-MATH-RESULT         PIC S9(07)V9999 COMP-3.
012000     05  WK-N-MATH-WORK           PIC S9(07)V9999 COMP-3.
012100     05  WK-N-MATH-TERM           PIC S9(07)V9999999 COMP-3.
012200     05  WK-N-MATH-SUM            PIC S9(07)V9999999 COMP-3.
012300     05  WK-N-MATH-RATIO          PIC S9(03)V9999999 COMP-3.
012400     05  WK-N-MATH-RATIO-SQ       PIC S9(03)V9999999 COMP-3.
012500     05  WK-N-MATH-REDUCE-CT      PIC 9(02) COMP-3.
012600     05  WK-N-MATH-ITER           PIC 9(02) COMP-3.
012700     05  FILLER                   PIC X(04).
012800
012900*    ALTERNATE VIEW OF THE MATH AREA - THE 2**(-Y) STEP NEEDS
013000*    LN(2) TIMES Y, WHICH REUSES THE SAME SLOTS AS A STRAIGHT
013100*    WORKING PAIR RATHER THAN DECLARING A THIRD SET OF FIELDS.
013200 01  WK-N-MATH-AREA-R REDEFINES WK-N-MATH-AREA.
013300     05  WK-N-POW2-Y-IN           PIC S9(07)V9999 COMP-3.
013400     05  WK-N-POW2-RESULT         PIC S9(07)V9999 COMP-3.
013500     05  FILLER                   PIC X(37).
013600
013700 01  WK-N-CONSTANTS.
013800     05  WK-N-LN2                 PIC 9V9999999 COMP-3
013900                                           VALUE 0.6931472.
014000     05  WK-N-EULER-E             PIC 9V9999999 COMP-3
014100                                           VALUE 2.7182818.
014200     05  FILLER                   PIC X(04).
014300
014400 77  WK-N-FEAT-IDX                PIC 9(01) COMP-3.
014500 77  WK-N-FEAT-VALUE              PIC S9(03)V9999 COMP-3.
014600
014700 EJECT
014800*****************
014900 LINKAGE SECTION.
015000*****************
015100 01  WK-C-LKIFOR-AREA.
015200     COPY LKIFOR.
015300
015400 EJECT
015500***********************************
015600 PROCEDURE DIVISION USING WK-C-LKIFOR-AREA.
015700***********************************
015800 MAIN-MODULE.
015900     PERFORM A000-INITIALISATION
016000        THRU A099-INITIALISATION-EX.
016100     IF      TFSFIFM-HDR-NODE-COUNT OF WK-C-LKIFOR-MODEL = 0
016200             MOVE "IFOR0001"  TO WK-C-LKIFOR-ERROR-CD
016300             MOVE 0           TO WK-C-LKIFOR-ANOMALY-SCORE
016400             GOBACK.
016500     PERFORM B000-WALK-ALL-TREES
016600        THRU B099-WALK-ALL-TREES-EX.
016700     PERFORM C000-FINISH-SCORE
016800        THRU C099-FINISH-SCORE-EX.
016900     GOBACK.
017000
017100*---------------------------------------------------------------*
017200 A000-INITIALISATION.
017300*---------------------------------------------------------------*
017400     MOVE    SPACES              TO WK-C-LKIFOR-ERROR-CD.
017500     MOVE    0                   TO WK-N-SCORE-TOTAL
017600                                     WK-T-TREE-COUNT.
017700
017800*---------------------------------------------------------------*
017900 A099-INITIALISATION-EX.
018000*---------------------------------------------------------------*
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400 B000-WALK-ALL-TREES.
018500*---------------------------------------------------------------*
018600*    ONE PASS OVER THE FLATTENED NODE TABLE LOCATES EVERY TREE
018700*    ROOT (NODE-NUM = 1); FOR EACH ROOT FOUND, WALK THAT TREE
018800*    TO A LEAF AND FOLD ITS CONTRIBUTION INTO THE RUNNING TOTAL.
018900     MOVE    1                   TO WK-T-SCAN-IDX.
019000     PERFORM B050-SCAN-FOR-ROOT THRU B050-SCAN-FOR-ROOT-EX
019100         UNTIL WK-T-SCAN-IDX >
019200               TFSFIFM-HDR-NODE-COUNT OF WK-C-LKIFOR-MODEL.
019300
019400*---------------------------------------------------------------*
019500 B099-WALK-ALL-TREES-EX.
019600*---------------------------------------------------------------*
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000 B050-SCAN-FOR-ROOT.
020100*---------------------------------------------------------------*
020200     IF      TFSFIFM-NODE-NUM (WK-T-SCAN-IDX) OF WK-C-LKIFOR-MODEL
020300                 = 1
020400             ADD  1 TO WK-T-TREE-COUNT
020500             MOVE TFSFIFM-TREE-NUM (WK-T-SCAN-IDX)
020600                      OF WK-C-LKIFOR-MODEL TO WK-T-TREE-NUM
020700             MOVE WK-T-SCAN-IDX TO WK-T-NODE-IDX
020800             PERFORM B100-WALK-ONE-TREE
020900                THRU B199-WALK-ONE-TREE-EX.
021000
021100     ADD     1                   TO WK-T-SCAN-IDX.
021200*---------------------------------------------------------------*
021300 B050-SCAN-FOR-ROOT-EX.
021400*---------------------------------------------------------------*
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800 B100-WALK-ONE-TREE.
021900*---------------------------------------------------------------*
022000*    WK-T-NODE-IDX IS ALREADY POSITIONED ON THE ROOT NODE OF
022100*    THIS TREE.  FOLLOW SPLIT DECISIONS UNTIL A LEAF IS SEEN,
022200*    THEN ADD THE LEAF'S OWN C(LEAF-SIZE) CORRECTION.
022300     MOVE    0                   TO WK-T-DEPTH-COUNT.
022400     SET     WK-T-LEAF-SEEN-SW TO FALSE.
022500
022600     PERFORM B150-FOLLOW-SPLIT THRU B150-FOLLOW-SPLIT-EX
022700         UNTIL WK-T-LEAF-SEEN.
022800
022900     MOVE    TFSFIFM-LEAF-SIZE (WK-T-NODE-IDX) OF WK-C-LKIFOR-MODEL
023000             TO WK-N-CN-SAMPLE.
023100     PERFORM Z710-C-OF-N THRU Z719-C-OF-N-EX.
023200
023300     COMPUTE WK-T-PATH-LENGTH = WK-T-DEPTH-COUNT + WK-N-MATH-RESULT.
023400
023500     MOVE    TFSFIFM-SAMPLE-SIZE OF WK-C-LKIFOR-MODEL
023600             TO WK-N-CN-SAMPLE.
023700     PERFORM Z710-C-OF-N THRU Z719-C-OF-N-EX.
023800
023900*    2**( -PATHLEN / C(SAMPLESIZE) )  =  EXP( -PATHLEN / C(N) * LN2 )
024000     IF      WK-N-MATH-RESULT > 0
024100             COMPUTE WK-N-POW2-Y-IN ROUNDED =
024200                 (WK-T-PATH-LENGTH / WK-N-MATH-RESULT) * WK-N-LN2
024300     ELSE
024400             MOVE    0           TO WK-N-POW2-Y-IN.
024500
024600     COMPUTE WK-N-MATH-INPUT = 0 - WK-N-POW2-Y-IN.
024700     PERFORM Z780-EXPONENTIAL THRU Z789-EXPONENTIAL-EX.
024800
024900     ADD     WK-N-MATH-RESULT    TO WK-N-SCORE-TOTAL.
025000*---------------------------------------------------------------*
025100 B199-WALK-ONE-TREE-EX.
025200*---------------------------------------------------------------*
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600 B150-FOLLOW-SPLIT.
025700*---------------------------------------------------------------*
025800     IF      TFSFIFM-NODE-IS-LEAF (WK-T-NODE-IDX)
025900                 OF WK-C-LKIFOR-MODEL
026000             SET  WK-T-LEAF-SEEN-SW TO TRUE
026100     ELSE
026200             COMPUTE WK-N-FEAT-IDX =
026300                 TFSFIFM-SPLIT-FEATURE (WK-T-NODE-IDX)
026400                     OF WK-C-LKIFOR-MODEL + 1
026500             MOVE WK-C-LKIFOR-FEATURES (WK-N-FEAT-IDX)
026600                      TO WK-N-FEAT-VALUE
026700             IF   WK-N-FEAT-VALUE <
026800                      TFSFIFM-SPLIT-VALUE (WK-T-NODE-IDX)
026900                          OF WK-C-LKIFOR-MODEL
027000                  MOVE TFSFIFM-LEFT-NODE-NUM (WK-T-NODE-IDX)
027100                           OF WK-C-LKIFOR-MODEL TO WK-T-NODE-NUM
027200             ELSE
027300                  MOVE TFSFIFM-RIGHT-NODE-NUM (WK-T-NODE-IDX)
027400                           OF WK-C-LKIFOR-MODEL TO WK-T-NODE-NUM
027500             END-IF
027600             PERFORM B170-FIND-NODE THRU B179-FIND-NODE-EX
027700             ADD  1 TO WK-T-DEPTH-COUNT
027800     END-IF.
027900*---------------------------------------------------------------*
028000 B150-FOLLOW-SPLIT-EX.
028100*---------------------------------------------------------------*
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500 B170-FIND-NODE.
028600*---------------------------------------------------------------*
028700*    NODE NUMBERS ARE ONLY UNIQUE WITHIN A TREE, SO THE SEARCH
028800*    MATCHES ON TREE-NUM AND NODE-NUM TOGETHER.
028900     SET     WK-T-NODE-FOUND-SW TO FALSE.
029000     MOVE    1                   TO WK-T-FIND-IDX.
029100     PERFORM B175-SEARCH-NODE THRU B175-SEARCH-NODE-EX
029200         UNTIL WK-T-FIND-IDX >
029300                  TFSFIFM-HDR-NODE-COUNT OF WK-C-LKIFOR-MODEL
029400            OR  WK-T-NODE-FOUND.
029500*---------------------------------------------------------------*
029600 B179-FIND-NODE-EX.
029700*---------------------------------------------------------------*
029800     EXIT.
029900
030000*---------------------------------------------------------------*
030100 B175-SEARCH-NODE.
030200*---------------------------------------------------------------*
030300     IF      TFSFIFM-TREE-NUM (WK-T-FIND-IDX) OF WK-C-LKIFOR-MODEL
030400                 = WK-T-TREE-NUM
030500         AND TFSFIFM-NODE-NUM (WK-T-FIND-IDX) OF WK-C-LKIFOR-MODEL
030600                 = WK-T-NODE-NUM
030700             SET  WK-T-NODE-FOUND-SW TO TRUE
030800             MOVE WK-T-FIND-IDX TO WK-T-NODE-IDX
030900     ELSE
031000             ADD  1 TO WK-T-FIND-IDX
031100     END-IF.
031200*---------------------------------------------------------------*
031300 B175-SEARCH-NODE-EX.
031400*---------------------------------------------------------------*
031500     EXIT.
031600
031700*---------------------------------------------------------------*
031800 C000-FINISH-SCORE.
031900*---------------------------------------------------------------*
032000     IF      WK-T-TREE-COUNT > 0
032100             COMPUTE WK-C-LKIFOR-ANOMALY-SCORE ROUNDED =
032200                 WK-N-SCORE-TOTAL / WK-T-TREE-COUNT
032300     ELSE
032400             MOVE    0           TO WK-C-LKIFOR-ANOMALY-SCORE.
032500*---------------------------------------------------------------*
032600 C099-FINISH-SCORE-EX.
032700*---------------------------------------------------------------*
032800     EXIT.
032900
033000*---------------------------------------------------------------*
033100*                   COMMON MATH SUBROUTINES                     *
033200*---------------------------------------------------------------*
033300*    Z710-C-OF-N  -  AVERAGE PATH-LENGTH NORMALISATION CONSTANT.
033400*    C(N) = 2*(LN(N-1)+EULER-MASCHERONI) - 2*(N-1)/N  FOR N > 2,
033500*    C(2) = 1, C(N) <= 1 = 0.  PER ISOLATION-FOREST PAPER.
033600*---------------------------------------------------------------*
033700 Z710-C-OF-N.
033800*---------------------------------------------------------------*
033900     IF      WK-N-CN-SAMPLE <= 1
034000             MOVE    0           TO WK-N-MATH-RESULT
034100     ELSE
034200     IF      WK-N-CN-SAMPLE = 2
034300             MOVE    1           TO WK-N-MATH-RESULT
034400     ELSE
034500             COMPUTE WK-N-MATH-INPUT = WK-N-CN-SAMPLE - 1
034600             PERFORM Z790-NATURAL-LOG THRU Z799-NATURAL-LOG-EX
034700             COMPUTE WK-N-MATH-RESULT ROUNDED =
034800                 2 * (WK-N-MATH-RESULT + WK-N-EULER-MASCHERONI)
034900                 - (2 * (WK-N-CN-SAMPLE - 1) / WK-N-CN-SAMPLE)
035000     END-IF
035100     END-IF.
035200*---------------------------------------------------------------*
035300 Z719-C-OF-N-EX.
035400*---------------------------------------------------------------*
035500     EXIT.
035600
035700*---------------------------------------------------------------*
035800*    Z780-EXPONENTIAL  -  TAYLOR-SERIES E**X WITH RANGE
035900*    REDUCTION (REPEATED HALVING UNTIL |X| <= 1, FIFTEEN-TERM
036000*    SERIES, THEN SQUARING BACK UP) - NO INTRINSIC FUNCTION ON
036100*    THIS SHOP'S COMPILER.  INPUT/OUTPUT IN WK-N-MATH-INPUT /
036200*    WK-N-MATH-RESULT.
036300*---------------------------------------------------------------*
036400 Z780-EXPONENTIAL.
036500*---------------------------------------------------------------*
036600     MOVE    WK-N-MATH-INPUT     TO WK-N-MATH-WORK.
036700     MOVE    0                   TO WK-N-MATH-REDUCE-CT.
036800
036900     PERFORM Z781-REDUCE-RANGE THRU Z781-REDUCE-RANGE-EX
037000         UNTIL (WK-N-MATH-WORK NOT < -1 AND
037100                WK-N-MATH-WORK NOT > 1)
037200            OR  WK-N-MATH-REDUCE-CT >= 12.
037300
037400     MOVE    1                   TO WK-N-MATH-TERM.
037500     MOVE    1                   TO WK-N-MATH-SUM.
037600     MOVE    1                   TO WK-N-MATH-ITER.
037700
037800     PERFORM Z785-TAYLOR-TERM THRU Z785-TAYLOR-TERM-EX
037900         UNTIL WK-N-MATH-ITER > 15.
038000
038100     PERFORM Z787-SQUARE-BACK THRU Z787-SQUARE-BACK-EX
038200         UNTIL WK-N-MATH-REDUCE-CT = 0.
038300
038400     MOVE    WK-N-MATH-SUM       TO WK-N-MATH-RESULT.
038500*---------------------------------------------------------------*
038600 Z789-EXPONENTIAL-EX.
038700*---------------------------------------------------------------*
038800     EXIT.
038900
039000*---------------------------------------------------------------*
039100 Z781-REDUCE-RANGE.
039200*---------------------------------------------------------------*
039300     DIVIDE  WK-N-MATH-WORK BY 2 GIVING WK-N-MATH-WORK.
039400     ADD     1                   TO WK-N-MATH-REDUCE-CT.
039500*---------------------------------------------------------------*
039600 Z781-REDUCE-RANGE-EX.
039700*---------------------------------------------------------------*
039800     EXIT.
039900
040000*---------------------------------------------------------------*
040100 Z785-TAYLOR-TERM.
040200*---------------------------------------------------------------*
040300     COMPUTE WK-N-MATH-TERM ROUNDED =
040400         (WK-N-MATH-TERM * WK-N-MATH-WORK) / WK-N-MATH-ITER.
040500     ADD     WK-N-MATH-TERM      TO WK-N-MATH-SUM.
040600     ADD     1                   TO WK-N-MATH-ITER.
040700*---------------------------------------------------------------*
040800 Z785-TAYLOR-TERM-EX.
040900*---------------------------------------------------------------*
041000     EXIT.
041100
041200*---------------------------------------------------------------*
041300 Z787-SQUARE-BACK.
041400*---------------------------------------------------------------*
041500     COMPUTE WK-N-MATH-SUM ROUNDED = WK-N-MATH-SUM * WK-N-MATH-SUM.
041600     SUBTRACT 1                  FROM WK-N-MATH-REDUCE-CT.
041700*---------------------------------------------------------------*
041800 Z787-SQUARE-BACK-EX.
041900*---------------------------------------------------------------*
042000     EXIT.
042100
042200*---------------------------------------------------------------*
042300*    Z790-NATURAL-LOG  -  LN(X) FOR X > 0 VIA THE ATANH SERIES
042400*    LN(X) = 2*ATANH((X-1)/(X+1)), TWELVE ODD-POWER TERMS - NO
042500*    INTRINSIC FUNCTION ON THIS SHOP'S COMPILER.  INPUT/OUTPUT
042600*    IN WK-N-MATH-INPUT / WK-N-MATH-RESULT.
042700*---------------------------------------------------------------*
042800 Z790-NATURAL-LOG.
042900*---------------------------------------------------------------*
043000     IF      WK-N-MATH-INPUT NOT > 0
043100             MOVE    0           TO WK-N-MATH-RESULT
043200             GO TO Z799-NATURAL-LOG-EX.
043300
043400     COMPUTE WK-N-MATH-RATIO ROUNDED =
043500         (WK-N-MATH-INPUT - 1) / (WK-N-MATH-INPUT + 1).
043600     COMPUTE WK-N-MATH-RATIO-SQ ROUNDED =
043700         WK-N-MATH-RATIO * WK-N-MATH-RATIO.
043800     MOVE    WK-N-MATH-RATIO     TO WK-N-MATH-TERM.
043900     MOVE    WK-N-MATH-RATIO     TO WK-N-MATH-SUM.
044000     MOVE    1                   TO WK-N-MATH-ITER.
044100
044200     PERFORM Z795-LOG-TERM THRU Z795-LOG-TERM-EX
044300         UNTIL WK-N-MATH-ITER > 12.
044400
044500     COMPUTE WK-N-MATH-RESULT ROUNDED = 2 * WK-N-MATH-SUM.
044600*---------------------------------------------------------------*
044700 Z799-NATURAL-LOG-EX.
044800*---------------------------------------------------------------*
044900     EXIT.
045000
045100*---------------------------------------------------------------*
045200 Z795-LOG-TERM.
045300*---------------------------------------------------------------*
045400     COMPUTE WK-N-MATH-TERM ROUNDED =
045500         WK-N-MATH-TERM * WK-N-MATH-RATIO-SQ.
045600     ADD     1                   TO WK-N-MATH-ITER.
045700     COMPUTE WK-N-MATH-SUM ROUNDED =
045800         WK-N-MATH-SUM +
045900             (WK-N-MATH-TERM / ((2 * WK-N-MATH-ITER) - 1)).
046000*---------------------------------------------------------------*
046100 Z795-LOG-TERM-EX.
046200*---------------------------------------------------------------*
046300     EXIT.
046400
046500******************************************************************
046600************** END OF PROGRAM SOURCE -  TRFAIFOR ***************
046700******************************************************************
