000100*----------------------------------------------------------------*
000200* LKRULE.CPYBK   -  LINKAGE RECORD, TRFAMAIN CALLS TRFARULE      *
000300*                   ONCE PER TRANSACTION PAST THE GRACE PERIOD.  *
000400*                   SAME INPUT/OUTPUT SPLIT AS VBAC/XPARA.       *
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                       *
000700*----------------------------------------------------------------*
000800* FRD0001 - RMENON  - 14/03/2011 - INITIAL VERSION.               *
000900* FRD0037 - PNARAY  - 08/02/2022 - ADD ISOLATION-FOREST MODEL     *
001000*                     FOUND SWITCH TO THE INPUT SIDE.             *
001100*----------------------------------------------------------------*
001200 01  WK-C-LKRULE-RECORD.
001300     02  WK-C-LKRULE-INPUT.
001400         03  WK-C-LKRULE-TXN.
001500             COPY TFSFTXN.
001600         03  WK-C-LKRULE-PROFILE.
001700             COPY TFSFCLP.
001800         03  WK-C-LKRULE-BENE.
001900             COPY TFSFBEN.
002000         03  WK-C-LKRULE-BENE-PRESENT-SW PIC X(01).
002100             88  WK-C-LKRULE-BENE-PRESENT      VALUE "Y".
002200         03  WK-C-LKRULE-IFMODEL-FOUND-SW PIC X(01).
002300             88  WK-C-LKRULE-IFMODEL-FOUND     VALUE "Y".
002400         03  WK-C-LKRULE-IFMODEL.
002500             COPY TFSFIFM.
002600     02  WK-C-LKRULE-OUTPUT.
002700         03  WK-C-LKRULE-RESULT.
002800             COPY TFSFEVL.
002900         03  WK-C-LKRULE-ERROR-CD     PIC X(07).
003000*----------------------------------------------------------------*
003100* END OF COPYBOOK - LKRULE                                       *
003200*----------------------------------------------------------------*
