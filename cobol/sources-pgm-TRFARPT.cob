000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFARPT.
000500 AUTHOR.         K SUBRAMANIAM.
000600 INSTALLATION.   CORPORATE RISK SYSTEMS - BATCH FRAUD UNIT.
000700 DATE-WRITTEN.   16 NOV 1994.
000800 DATE-COMPILED.
000900 SECURITY.       THIS PROGRAM AND ITS DATA ARE COMPANY
001000     CONFIDENTIAL.  RESTRICTED TO RISK SYSTEMS
001100     BATCH PRODUCTION LIBRARY - NO USER ACCESS.
001200*
001300*DESCRIPTION :  LISTS HOW EACH SCORING RULE IS PERFORMING AGAINST
001400*               ANALYST FEEDBACK - TRIGGER COUNT, TRUE/FALSE POSITIVE
001500*               COUNT AND THE RESULTING PRECISION RATIO - SO THE
001600*               MODEL RISK DESK CAN SEE WHAT TRFATUNE IS ABOUT TO DO
001700*               (OR HAS JUST DONE) BEFORE IT SHOWS UP AS A WEIGHT
001800*               MOVE ON THE HISTORY FILE.  READ-ONLY - THIS PROGRAM
001900*               NEVER REWRITES RULE-CONFIG OR REVIEW-QUEUE RECORDS.
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TRFA008 - KSUBRA  - 16/11/1994 - INITIAL VERSION - RULE OWNER
002400*           USED TO PULL THIS BY HAND OFF THE REVIEW QUEUE EVERY
002500*           FRIDAY, COUNTING HITS ON A CALCULATOR.  THIS REPLACES
002600*           THAT WITH A PROPER LISTING.
002700* Y2K0015 - PALIM   - 11/10/1998 - YEAR 2000 COMPLIANCE REVIEW -
002800*           NO DATE COMPARISONS IN THIS PROGRAM, NO CHANGE REQUIRED.
002900*----------------------------------------------------------------*
003000* FRD0014 - KSUBRA  - 16/11/2014 - RECAST TO RUN IMMEDIATELY AFTER
003100*           TRFATUNE IN THE SAME SIX-HOURLY CYCLE, OVER THE SAME
003200*           TRUE_POSITIVE/FALSE_POSITIVE FEEDBACK SELECTION TRFATUNE
003300*           USES - SO THE DESK SEES EXACTLY WHAT TRFATUNE SAW, NOT A
003400*           STALE FRIDAY SNAPSHOT.  RULE-NAME/RULE-TYPE PRINT
003500*           COLUMNS NARROWED TO FIT THE 132-COLUMN LISTING.
003600* FRD0037 - PNARAY  - 08/02/2022 - ISOLATION-FOREST RULE TYPES NOW
003700*           LISTED THE SAME AS ANY OTHER RULE - NO SPECIAL CASE
003800*           REQUIRED.
003900*----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004800       UPSI-0 IS UPSI-SWITCH-0
004900         ON  STATUS IS U0-ON
005000         OFF STATUS IS U0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TFSFRUL ASSIGN TO DATABASE-TFSFRUL
005500      ORGANIZATION      IS SEQUENTIAL
005600      FILE STATUS       IS WK-C-FILE-STATUS.
005700*
005800     SELECT TFSFRVQ ASSIGN TO DATABASE-TFSFRVQ
005900      ORGANIZATION      IS RELATIVE
006000      ACCESS MODE       IS DYNAMIC
006100      RELATIVE KEY      IS WK-T-RVQ-RELKEY
006200      FILE STATUS       IS WK-C-FILE-STATUS.
006300*
006400     SELECT TFSFRPT ASSIGN TO DATABASE-TFSFRPT
006500      ORGANIZATION      IS LINE SEQUENTIAL
006600      FILE STATUS       IS WK-C-FILE-STATUS.
006700*
006800 EJECT
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  TFSFRUL
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS TFSFRUL-REC.
007700 01  TFSFRUL-REC.
007800     COPY TFSFRUL.
007900*
008000 FD  TFSFRVQ
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS TFSFRVQ-REC.
008300 01  TFSFRVQ-REC.
008400     COPY TFSFRVQ.
008500*
008600 FD  TFSFRPT
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS TFSFRPT-REC.
008900 01  TFSFRPT-REC.
009000     COPY TFSFRPT.
009100*
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER              PIC X(24)  VALUE
009600     "** PROGRAM TRFARPT   **".
009700*
009800 01  WK-C-COMMON.
009900     COPY FRDCMWS.
010000*
010100 01  WK-T-RELKEYS.
010200     05  WK-T-RVQ-RELKEY          PIC 9(07) COMP.
010300*
010400 01  WK-S-SWITCHES.
010500     05  WK-S-TFSFRUL-EOF-SW      PIC X(01).
010600   88  WK-S-TFSFRUL-EOF           VALUE "Y".
010700     05  WK-S-TFSFRVQ-EOF-SW      PIC X(01).
010800   88  WK-S-TFSFRVQ-EOF           VALUE "Y".
010900     05  FILLER                   PIC X(06).
011000 01  WK-S-SWITCHES-R REDEFINES WK-S-SWITCHES.
011100     05  WK-S-SWITCH-TRACE        PIC X(08).
011200*
011300*    RULE TABLE - LOADED ONCE FROM TFSFRUL, SAME FILE-ORDER LOAD AS
011400*    TRFATUNE, SO THE TWO PROGRAMS AGREE ON EVERY RULE THEY BOTH
011500*    SEE.  TRIG-COUNT/TP-COUNT/FP-COUNT ACCUMULATE OVER THE TP/FP
011600*    FEEDBACK SELECTION BEFORE THE TABLE IS RESEQUENCED BY
011700*    B000-SORT-BY-TRIGGER FOR PRINTING.
011800 01  WK-T-RULE-TABLE.
011900     02  WK-T-RULE-COUNT          PIC 9(05) COMP-3 VALUE 0.
012000     02  FILLER                   PIC X(04).
012100     02  WK-T-RULE-ENTRY OCCURS 1 TO 50 TIMES
012200       DEPENDING ON WK-T-RULE-COUNT
012300       INDEXED BY WK-T-RUL-IDX.
012400   03  WK-T-RULE-REC.
012500       COPY TFSFRUL.
012600   03  WK-T-RULE-TRIG-COUNT PIC 9(07) COMP-3.
012700   03  WK-T-RULE-TP-COUNT   PIC 9(07) COMP-3.
012800   03  WK-T-RULE-FP-COUNT   PIC 9(07) COMP-3.
012900*
013000*    SAVE AREA FOR THE EXCHANGE SORT BELOW - LAYS OUT IDENTICALLY
013100*    TO ONE OCCURRENCE OF WK-T-RULE-ENTRY SO A STRAIGHT GROUP MOVE
013200*    SWAPS A WHOLE ROW IN ONE STATEMENT.
013300 01  WK-T-RULE-SAVE.
013400     02  WK-T-SAVE-REC.
013500       COPY TFSFRUL.
013600     02  WK-T-SAVE-TRIG-COUNT     PIC 9(07) COMP-3.
013700     02  WK-T-SAVE-TP-COUNT       PIC 9(07) COMP-3.
013800     02  WK-T-SAVE-FP-COUNT       PIC 9(07) COMP-3.
013900*
014000 01  WK-W-SEARCH-WORK.
014100     05  WK-W-SRCH-RULE-ID        PIC X(20).
014200     05  WK-W-SUB-1               PIC 9(03) COMP-3.
014300     05  WK-W-SORT-I              PIC 9(03) COMP-3.
014400     05  WK-W-SORT-J              PIC 9(03) COMP-3.
014500     05  FILLER                   PIC X(05).
014600 01  WK-W-SEARCH-WORK-R REDEFINES WK-W-SEARCH-WORK.
014700     05  WK-W-SEARCH-TRACE        PIC X(36).
014800*
014900*    REPORT LINE ACCUMULATORS AND HEADING/TOTAL LINE LAYOUTS.
015000 01  WK-N-REPORT-CALC.
015100     05  WK-N-PRECISION-PCT       PIC 9V999      COMP-3.
015200     05  WK-N-TOTAL-SAMPLES       PIC 9(08)      COMP-3.
015300     05  FILLER                   PIC X(03).
015400 01  WK-N-REPORT-CALC-R REDEFINES WK-N-REPORT-CALC.
015500     05  WK-N-REPORT-TRACE        PIC X(14).
015600*
015700 01  WK-N-COUNTERS.
015800     05  WK-N-TOTAL-RULES-LISTED  PIC 9(05) COMP-3 VALUE 0.
015900     05  WK-N-GRAND-TRIGGER-TOTAL PIC 9(09) COMP-3 VALUE 0.
016000 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
016100     05  WK-N-COUNTERS-TRACE      PIC X(08).
016200*
016300 01  WK-R-HEADING-1.
016400     05  FILLER                   PIC X(01) VALUE SPACE.
016500     05  FILLER                   PIC X(40) VALUE
016600     "TRFARPT - RULE PERFORMANCE REPORT".
016700     05  FILLER                   PIC X(91) VALUE SPACES.
016800*
016900 01  WK-R-HEADING-2.
017000     05  FILLER                   PIC X(01) VALUE SPACE.
017100     05  FILLER                   PIC X(20) VALUE "RULE-ID".
017200     05  FILLER                   PIC X(02) VALUE SPACES.
017300     05  FILLER                   PIC X(30) VALUE "RULE-NAME".
017400     05  FILLER                   PIC X(02) VALUE SPACES.
017500     05  FILLER                   PIC X(25) VALUE "RULE-TYPE".
017600     05  FILLER                   PIC X(02) VALUE SPACES.
017700     05  FILLER                   PIC X(08) VALUE "WEIGHT".
017800     05  FILLER                   PIC X(02) VALUE SPACES.
017900     05  FILLER                   PIC X(08) VALUE "TRIGGERS".
018000     05  FILLER                   PIC X(02) VALUE SPACES.
018100     05  FILLER                   PIC X(06) VALUE "TP".
018200     05  FILLER                   PIC X(02) VALUE SPACES.
018300     05  FILLER                   PIC X(06) VALUE "FP".
018400     05  FILLER                   PIC X(02) VALUE SPACES.
018500     05  FILLER                   PIC X(13) VALUE "PRECISION".
018600*
018700 01  WK-R-TOTAL-LINE.
018800     05  FILLER                   PIC X(01) VALUE SPACE.
018900     05  FILLER                   PIC X(18) VALUE
019000     "RULES LISTED    - ".
019100     05  WK-R-TOTAL-RULES         PIC ZZZZ9.
019200     05  FILLER                   PIC X(04) VALUE SPACES.
019300     05  FILLER                   PIC X(18) VALUE
019400     "TRIGGERS - TOTAL - ".
019500     05  WK-R-TOTAL-TRIGGERS      PIC ZZZZZZZZ9.
019600     05  FILLER                   PIC X(74) VALUE SPACES.
019700*
019800 EJECT
019900***********************
020000 PROCEDURE DIVISION.
020100***********************
020200 MAIN-MODULE.
020300     PERFORM A000-INITIALISATION
020400  THRU A099-INITIALISATION-EX.
020500     PERFORM B000-SORT-BY-TRIGGER
020600  THRU B099-SORT-BY-TRIGGER-EX.
020700     PERFORM C000-PRINT-REPORT
020800  THRU C099-PRINT-REPORT-EX.
020900     PERFORM Z000-END-PROGRAM-ROUTINE
021000  THRU Z099-END-PROGRAM-ROUTINE-EX.
021100     GOBACK.
021200*
021300*---------------------------------------------------------------*
021400 A000-INITIALISATION.
021500*---------------------------------------------------------------*
021600     OPEN    OUTPUT TFSFRPT.
021700     IF      NOT WK-C-SUCCESSFUL
021800       DISPLAY "TRFARPT - OPEN FILE ERROR - TFSFRPT"
021900       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022000       GO TO Y900-ABNORMAL-TERMINATION.
022100*
022200     PERFORM A100-LOAD-RULE-TABLE
022300  THRU A199-LOAD-RULE-TABLE-EX.
022400     PERFORM A200-ACCUMULATE-FEEDBACK
022500  THRU A299-ACCUMULATE-FEEDBACK-EX.
022600*
022700*---------------------------------------------------------------*
022800 A099-INITIALISATION-EX.
022900*---------------------------------------------------------------*
023000     EXIT.
023100*
023200*---------------------------------------------------------------*
023300 A100-LOAD-RULE-TABLE.
023400*---------------------------------------------------------------*
023500*    SAME FILE-ORDER LOAD TRFARULE AND TRFATUNE USE - THE ORDER
023600*    TFSFRUL SITS ON DISK IS THE ORDER THE RULE TABLE IS BUILT IN.
023700     OPEN    INPUT  TFSFRUL.
023800     IF      NOT WK-C-SUCCESSFUL
023900       DISPLAY "TRFARPT - OPEN FILE ERROR - TFSFRUL"
024000       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024100       GO TO Y900-ABNORMAL-TERMINATION.
024200*
024300     MOVE    0                    TO WK-T-RULE-COUNT.
024400     READ    TFSFRUL.
024500     PERFORM A150-READ-RULE-LOOP
024600  THRU A150-READ-RULE-LOOP-EX
024700  UNTIL WK-C-END-OF-FILE.
024800*
024900     CLOSE   TFSFRUL.
025000*
025100*---------------------------------------------------------------*
025200 A199-LOAD-RULE-TABLE-EX.
025300*---------------------------------------------------------------*
025400     EXIT.
025500*
025600*---------------------------------------------------------------*
025700 A150-READ-RULE-LOOP.
025800*---------------------------------------------------------------*
025900     IF      WK-T-RULE-COUNT < 50
026000       ADD 1 TO WK-T-RULE-COUNT
026100       MOVE TFSFRUL-REC     TO WK-T-RULE-REC (WK-T-RULE-COUNT)
026200       MOVE 0               TO WK-T-RULE-TRIG-COUNT
026300                                   (WK-T-RULE-COUNT)
026400       MOVE 0               TO WK-T-RULE-TP-COUNT
026500                                   (WK-T-RULE-COUNT)
026600       MOVE 0               TO WK-T-RULE-FP-COUNT
026700                                   (WK-T-RULE-COUNT).
026800     READ    TFSFRUL.
026900*
027000*---------------------------------------------------------------*
027100 A150-READ-RULE-LOOP-EX.
027200*---------------------------------------------------------------*
027300     EXIT.
027400*
027500*---------------------------------------------------------------*
027600 A200-ACCUMULATE-FEEDBACK.
027700*---------------------------------------------------------------*
027800*    SAME TRUE_POSITIVE/FALSE_POSITIVE SELECTION AS TRFATUNE - THE
027900*    DESK SEES EXACTLY WHAT THE LAST TUNING PASS SAW.
028000     OPEN    INPUT  TFSFRVQ.
028100     IF      NOT WK-C-SUCCESSFUL
028200       DISPLAY "TRFARPT - OPEN FILE ERROR - TFSFRVQ"
028300       DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028400       GO TO Y900-ABNORMAL-TERMINATION.
028500*
028600     READ    TFSFRVQ NEXT RECORD
028700   AT END SET WK-S-TFSFRVQ-EOF-SW TO "Y"
028800     END-READ.
028900     PERFORM A250-FEEDBACK-LOOP THRU A259-FEEDBACK-LOOP-EX
029000  UNTIL WK-S-TFSFRVQ-EOF.
029100*
029200     CLOSE   TFSFRVQ.
029300*
029400*---------------------------------------------------------------*
029500 A299-ACCUMULATE-FEEDBACK-EX.
029600*---------------------------------------------------------------*
029700     EXIT.
029800*
029900*---------------------------------------------------------------*
030000 A250-FEEDBACK-LOOP.
030100*---------------------------------------------------------------*
030200     IF      TFSFRVQ-STAT-TRUE-POS
030300  OR   TFSFRVQ-STAT-FALSE-POS
030400       PERFORM A260-SCAN-TRIGGERED-RULES
030500          THRU A269-SCAN-TRIGGERED-RULES-EX
030600         VARYING TFSFRVQ-TRIG-IDX FROM 1 BY 1
030700            UNTIL TFSFRVQ-TRIG-IDX > 20.
030800*
030900     READ    TFSFRVQ NEXT RECORD
031000   AT END SET WK-S-TFSFRVQ-EOF-SW TO "Y"
031100     END-READ.
031200*
031300*---------------------------------------------------------------*
031400 A259-FEEDBACK-LOOP-EX.
031500*---------------------------------------------------------------*
031600     EXIT.
031700*
031800*---------------------------------------------------------------*
031900 A260-SCAN-TRIGGERED-RULES.
032000*---------------------------------------------------------------*
032100     IF      TFSFRVQ-TRIG-RULE-IDS (TFSFRVQ-TRIG-IDX) NOT = SPACES
032200       MOVE TFSFRVQ-TRIG-RULE-IDS (TFSFRVQ-TRIG-IDX)
032300                             TO WK-W-SRCH-RULE-ID
032400       PERFORM A270-CREDIT-RULE
032500          THRU A279-CREDIT-RULE-EX.
032600*
032700*---------------------------------------------------------------*
032800 A269-SCAN-TRIGGERED-RULES-EX.
032900*---------------------------------------------------------------*
033000     EXIT.
033100*
033200*---------------------------------------------------------------*
033300 A270-CREDIT-RULE.
033400*---------------------------------------------------------------*
033500*    A TRIGGERED-RULE-ID WITH NO MATCH IN THE TABLE (RULE WAS
033600*    DELETED SINCE THE REVIEW ITEM WAS QUEUED) IS SILENTLY
033700*    DROPPED - SAME REASONING AS TRFATUNE.
033800     SET     WK-T-RUL-IDX TO 1.
033900     IF      WK-T-RULE-COUNT > 0
034000       SEARCH WK-T-RULE-ENTRY
034100          AT END
034200              CONTINUE
034300         WHEN TFSFRUL-RULE-ID OF WK-T-RULE-REC (WK-T-RUL-IDX)
034400                     = WK-W-SRCH-RULE-ID
034500              ADD 1 TO WK-T-RULE-TRIG-COUNT (WK-T-RUL-IDX)
034600              IF TFSFRVQ-STAT-TRUE-POS
034700                  ADD 1 TO WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
034800              ELSE
034900                  ADD 1 TO WK-T-RULE-FP-COUNT (WK-T-RUL-IDX)
035000              END-IF
035100       END-SEARCH.
035200*
035300*---------------------------------------------------------------*
035400 A279-CREDIT-RULE-EX.
035500*---------------------------------------------------------------*
035600     EXIT.
035700*
035800*---------------------------------------------------------------*
035900 B000-SORT-BY-TRIGGER.
036000*---------------------------------------------------------------*
036100*    IN-MEMORY EXCHANGE SORT, TRIGGER-COUNT DESCENDING - THE
036200*    TABLE NEVER HOLDS MORE THAN 50 ROWS, SO A FILE SORT WOULD BE
036300*    OVERKILL.  SAME SHAPE AS A HAND-CODED BUBBLE SORT, DRIVEN BY
036400*    PERFORM ... VARYING ... AFTER RATHER THAN NESTED INLINE LOOPS.
036500     IF      WK-T-RULE-COUNT > 1
036600       PERFORM B100-SORT-PASS
036700          THRU B199-SORT-PASS-EX
036800         VARYING WK-W-SORT-I FROM 1 BY 1
036900           UNTIL WK-W-SORT-I > WK-T-RULE-COUNT - 1
037000           AFTER WK-W-SORT-J FROM 1 BY 1
037100           UNTIL WK-W-SORT-J > WK-T-RULE-COUNT - WK-W-SORT-I.
037200*
037300*---------------------------------------------------------------*
037400 B099-SORT-BY-TRIGGER-EX.
037500*---------------------------------------------------------------*
037600     EXIT.
037700*
037800*---------------------------------------------------------------*
037900 B100-SORT-PASS.
038000*---------------------------------------------------------------*
038100     IF      WK-T-RULE-TRIG-COUNT (WK-W-SORT-J) <
038200       WK-T-RULE-TRIG-COUNT (WK-W-SORT-J + 1)
038300       MOVE WK-T-RULE-ENTRY (WK-W-SORT-J)
038400                             TO WK-T-RULE-SAVE
038500       MOVE WK-T-RULE-ENTRY (WK-W-SORT-J + 1)
038600                             TO WK-T-RULE-ENTRY (WK-W-SORT-J)
038700       MOVE WK-T-RULE-SAVE
038800                             TO WK-T-RULE-ENTRY (WK-W-SORT-J + 1).
038900*
039000*---------------------------------------------------------------*
039100 B199-SORT-PASS-EX.
039200*---------------------------------------------------------------*
039300     EXIT.
039400*
039500*---------------------------------------------------------------*
039600 C000-PRINT-REPORT.
039700*---------------------------------------------------------------*
039800     WRITE   TFSFRPT-REC          FROM WK-R-HEADING-1.
039900     WRITE   TFSFRPT-REC          FROM WK-R-HEADING-2.
040000*
040100     IF      WK-T-RULE-COUNT > 0
040200       SET WK-T-RUL-IDX TO 1
040300       PERFORM C050-PRINT-LOOP
040400          THRU C059-PRINT-LOOP-EX
040500         UNTIL WK-T-RUL-IDX > WK-T-RULE-COUNT.
040600*
040700     MOVE    WK-N-TOTAL-RULES-LISTED
040800                             TO WK-R-TOTAL-RULES.
040900     MOVE    WK-N-GRAND-TRIGGER-TOTAL
041000                             TO WK-R-TOTAL-TRIGGERS.
041100     WRITE   TFSFRPT-REC          FROM WK-R-TOTAL-LINE.
041200*
041300*---------------------------------------------------------------*
041400 C099-PRINT-REPORT-EX.
041500*---------------------------------------------------------------*
041600     EXIT.
041700*
041800*---------------------------------------------------------------*
041900 C050-PRINT-LOOP.
042000*---------------------------------------------------------------*
042100     MOVE    SPACES                TO TFSFRPT-DETAIL-LINE.
042200     MOVE    TFSFRUL-RULE-ID OF WK-T-RULE-REC (WK-T-RUL-IDX)
042300                             TO TFSFRPT-RULE-ID.
042400     MOVE    TFSFRUL-RULE-NAME OF WK-T-RULE-REC (WK-T-RUL-IDX)
042500                             TO TFSFRPT-RULE-NAME.
042600     MOVE    TFSFRUL-RULE-TYPE OF WK-T-RULE-REC (WK-T-RUL-IDX)
042700                             TO TFSFRPT-RULE-TYPE.
042800     MOVE    TFSFRUL-RISK-WEIGHT OF WK-T-RULE-REC (WK-T-RUL-IDX)
042900                             TO TFSFRPT-CURR-WEIGHT.
043000     MOVE    WK-T-RULE-TRIG-COUNT (WK-T-RUL-IDX)
043100                             TO TFSFRPT-TRIGGER-COUNT.
043200     MOVE    WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
043300                             TO TFSFRPT-TP-COUNT.
043400     MOVE    WK-T-RULE-FP-COUNT (WK-T-RUL-IDX)
043500                             TO TFSFRPT-FP-COUNT.
043600*
043700     MOVE    0                    TO WK-N-PRECISION-PCT.
043800     COMPUTE WK-N-TOTAL-SAMPLES = WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
043900                           + WK-T-RULE-FP-COUNT (WK-T-RUL-IDX).
044000     IF      WK-N-TOTAL-SAMPLES > 0
044100       COMPUTE WK-N-PRECISION-PCT ROUNDED =
044200               WK-T-RULE-TP-COUNT (WK-T-RUL-IDX)
044300                   / WK-N-TOTAL-SAMPLES.
044400     MOVE    WK-N-PRECISION-PCT    TO TFSFRPT-PRECISION-PCT.
044500*
044600     WRITE   TFSFRPT-REC          FROM TFSFRPT-DETAIL-LINE.
044700*
044800     ADD     1                    TO WK-N-TOTAL-RULES-LISTED.
044900     ADD     WK-T-RULE-TRIG-COUNT (WK-T-RUL-IDX)
045000                             TO WK-N-GRAND-TRIGGER-TOTAL.
045100     SET     WK-T-RUL-IDX UP BY 1.
045200*
045300*---------------------------------------------------------------*
045400 C059-PRINT-LOOP-EX.
045500*---------------------------------------------------------------*
045600     EXIT.
045700*
045800*---------------------------------------------------------------*
045900 Y900-ABNORMAL-TERMINATION.
046000*---------------------------------------------------------------*
046100     PERFORM Z000-END-PROGRAM-ROUTINE
046200  THRU Z099-END-PROGRAM-ROUTINE-EX.
046300     MOVE    16                   TO RETURN-CODE.
046400     GOBACK.
046500*
046600*---------------------------------------------------------------*
046700 Z000-END-PROGRAM-ROUTINE.
046800*---------------------------------------------------------------*
046900     CLOSE   TFSFRUL
047000       TFSFRVQ
047100       TFSFRPT.
047200*
047300*---------------------------------------------------------------*
047400 Z099-END-PROGRAM-ROUTINE-EX.
047500*---------------------------------------------------------------*
047600     EXIT.
